       IDENTIFICATION DIVISION.
       PROGRAM-ID.    EVENT-PROFILE-UPDATE.
       AUTHOR.        T. MAECHLER.
       INSTALLATION.  RIVERBEND DATA SERVICES.
       DATE-WRITTEN.  09/02/1988.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *****************************************************************
      *                                                               *
      *   EVENT-PROFILE-UPDATE  (EPU.TIP02)                           *
      *                                                               *
      *   EVT-SORTED, THE EVENT DETAIL FILE SORTED BY EVT-USER-ID,    *
      *   IS RUN AGAINST THE PROFILE MASTER (PROFILE-MASTER, KEYED    *
      *   BY USER-ID).  A CONTROL BREAK ON EVT-USER-ID GROUPS EACH    *
      *   USER'S UNPROCESSED (EVT-PROCESSED = "N") EVENTS; ALREADY-   *
      *   PROCESSED EVENTS RIDE THROUGH TO EVENT-OUT UNCHANGED SO THE *
      *   FILE STAYS THE FULL EVENT HISTORY FOR THE NEXT RUN.  ON A   *
      *   BREAK WITH AT LEAST ONE UNPROCESSED EVENT, EVENT-RESCAN     *
      *   RE-OPENS THE SAME PHYSICAL EVENT FILE UNDER ITS OWN FD AND  *
      *   RE-READS IT END TO END TO PICK UP EVERY PAY EVENT THE USER  *
      *   HAS EVER HAD (PROCESSED OR NOT) FOR THE R/F/M SUB-SCORES --  *
      *   THE BREAK-GROUP ITSELF ONLY DRIVES WHICH USERS GET TOUCHED  *
      *   AND THE PURCHASE-FUNNEL COUNTS.  THE RESULTING LOYALTY-     *
      *   SCORE-IN IS WRITTEN BACK, PROFILE-SCORE-CALC'S SCORING      *
      *   FORMULA IS RE-RUN FOR THAT ONE MASTER RECORD, AND THE       *
      *   GROUP'S UNPROCESSED EVENTS ARE MARKED PROCESSED ON THE WAY  *
      *   BACK OUT.                                                   *
      *                                                               *
      *****************************************************************
      *    AMENDMENT HISTORY
      *
      *    DATE       PROGRAMMER    REQUEST     DESCRIPTION
      *    ---------  ------------  ----------  -----------------------
      *    09/02/1988 T. MAECHLER   INIT-0002   ORIGINAL PROGRAM.
      *    03/02/1991 T. MAECHLER   CR-0115     ADDED THE STICKINESS
      *                                         WEIGHT TALLY (EVT-
      *                                         WEIGHT) INTO LOYALTY-
      *                                         SCORE-IN.
      *    06/06/1992 T. MAECHLER   CR-0140     ADDED THE PURCHASE
      *                                         FUNNEL RATE FIGURES
      *                                         (SEE 3160).
      *    11/09/1998 D. FENWICK    Y2K-0007    REMOVED 2-DIGIT YEAR
      *                                         COMPARES; BATCH-DTE
      *                                         NOW CARRIES A FULL
      *                                         CENTURY.
      *    08/17/2004 P. ARCHULETA  CR-0402     SEARCH EVENTS NO
      *                                         LONGER COUNT TOWARD
      *                                         FREQUENCY (SEE 3100).
      *    02/14/2006 D. FENWICK    CR-0431     AUDIT TURNED UP THREE
      *                                         DEFECTS -- R/F/M
      *                                         THRESHOLD LITERALS DID
      *                                         NOT MATCH THE SCORING
      *                                         MEMO, THE OLD 3150 WAS
      *                                         BLENDING R/F/M INTO A
      *                                         MADE-UP FIGURE INSTEAD
      *                                         OF DERIVING LOYALTY-
      *                                         SCORE-IN, AND THE PASS
      *                                         WAS SCORING A USER OFF
      *                                         ONLY THIS RUN'S EVENTS
      *                                         RATHER THAN THEIR FULL
      *                                         PAY HISTORY.  ADDED THE
      *                                         EVENT-RESCAN FD (SEE
      *                                         3100), CORRECTED THE
      *                                         THRESHOLDS, AND ADDED
      *                                         THE PROFILE-SCORE-CALC
      *                                         RE-RUN (SEE 3400-3600)
      *                                         SO THE MASTER RECORD
      *                                         DOES NOT DRIFT OUT OF
      *                                         STEP WITH PSC.TIP01
      *                                         BETWEEN NIGHTLY RUNS.
      *    02/14/2006 D. FENWICK    CR-0432     ORDER-TO-PAY RATE ADDED
      *                                         TO THE PURCHASE FUNNEL
      *                                         (SEE 3160); THE VIEW-
      *                                         TO-CART AND CART-TO-
      *                                         ORDER RATES WERE ALSO
      *                                         CARRYING A BARE RATIO
      *                                         INSTEAD OF A PERCENT --
      *                                         BOTH NOW SCALED BY 100
      *                                         TO MATCH THE OPERATOR
      *                                         RUN SHEET.
      *****************************************************************
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT EVENT-SORTED   ASSIGN TO EVTSORT
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT EVENT-RESCAN   ASSIGN TO EVTSORT
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT EVENT-OUT      ASSIGN TO EVTOUT
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT PROFILE-MASTER ASSIGN TO PROFMSTR
               ORGANIZATION IS INDEXED
               ACCESS MODE IS RANDOM
               RECORD KEY IS UPM-USER-ID OF PROFILE-MASTER-REC.
      *
       DATA DIVISION.
       FILE SECTION.
       FD  EVENT-SORTED
           RECORDING MODE IS F.
           COPY UEVTIP02 REPLACING ==USER-EVENT-DETAIL-REC==
                               BY ==EVENT-SORTED-REC==.
      *
      *    EVENT-RESCAN IS THE SAME PHYSICAL FILE AS EVENT-SORTED,
      *    OPENED UNDER ITS OWN FD SO IT CAN BE READ FROM THE TOP
      *    INDEPENDENTLY OF WHERE THE MAIN CONTROL-BREAK PASS
      *    CURRENTLY SITS (SEE 3100).
       FD  EVENT-RESCAN
           RECORDING MODE IS F.
           COPY UEVTIP02 REPLACING ==USER-EVENT-DETAIL-REC==
                               BY ==EVENT-RESCAN-REC==.
      *
       FD  EVENT-OUT
           RECORDING MODE IS F.
           COPY UEVTIP02 REPLACING ==USER-EVENT-DETAIL-REC==
                               BY ==EVENT-OUT-REC==.
      *
       FD  PROFILE-MASTER
           RECORDING MODE IS F.
           COPY UPMTIP01 REPLACING ==USER-PROFILE-MASTER-REC==
                                BY ==PROFILE-MASTER-REC==.
      *
       WORKING-STORAGE SECTION.
       77  WS-EOF-SW                    PIC X(1)  VALUE 'N'.
           88  WS-EOF-YES                   VALUE 'Y'.
       77  WS-RESCAN-EOF-SW             PIC X(1)  VALUE 'N'.
           88  WS-RESCAN-EOF-YES            VALUE 'Y'.
       77  WS-GROUP-UPDATE-SW           PIC X(1)  VALUE 'N'.
           88  WS-GROUP-UPDATE-YES          VALUE 'Y'.
           88  WS-GROUP-UPDATE-NO           VALUE 'N'.
       77  WS-INVALID-KEY-SW            PIC X(1)  VALUE 'N'.
           88  WS-INVALID-KEY-YES           VALUE 'Y'.
           88  WS-INVALID-KEY-NO            VALUE 'N'.
       77  WS-BREAK-USER-ID             PIC 9(9)  COMP VALUE ZERO.
       77  WS-USER-COUNT                PIC 9(6)  COMP VALUE ZERO.
       77  WS-EVENT-COUNT                PIC 9(6)  COMP VALUE ZERO.
       77  WS-RECENCY-DAYS-MIN          PIC 9(5)  COMP VALUE 99999.
       77  WS-FREQUENCY-CNT             PIC 9(5)  COMP VALUE ZERO.
       77  WS-MONETARY-TOT              PIC S9(9)V99 COMP-3 VALUE ZERO.
       77  WS-R-SCORE                   PIC 9(2)  COMP VALUE ZERO.
       77  WS-F-SCORE                   PIC 9(2)  COMP VALUE ZERO.
       77  WS-M-SCORE                   PIC 9(2)  COMP VALUE ZERO.
       77  WS-RFM-TOTAL                 PIC 9(3)  COMP VALUE ZERO.
       77  WS-LOYALTY-SCORE-WRK         PIC S9(3)V9(2) COMP-3
                                             VALUE ZERO.
       77  WS-VIEW-CNT                  PIC 9(5)  COMP VALUE ZERO.
       77  WS-CART-CNT                  PIC 9(5)  COMP VALUE ZERO.
       77  WS-ORDER-CNT                 PIC 9(5)  COMP VALUE ZERO.
       77  WS-PAY-CNT                   PIC 9(5)  COMP VALUE ZERO.
       77  WS-CATEGORY-COMPONENT        PIC S9(3)V9(2) COMP-3
                                             VALUE ZERO.
       77  WS-BRAND-COMPONENT           PIC S9(3)V9(2) COMP-3
                                             VALUE ZERO.
       77  WS-DIGITAL-SCORE             PIC S9(3)V9(2) COMP-3
                                             VALUE ZERO.
       77  WS-VALUE-SCORE               PIC S9(3)V9(2) COMP-3
                                             VALUE ZERO.
       77  WS-STICKINESS-SCORE          PIC S9(3)V9(2) COMP-3
                                             VALUE ZERO.
       77  WS-PROFILE-SCORE-WRK         PIC S9(3)V9(2) COMP-3
                                             VALUE ZERO.
       01  WS-FUNNEL-RATE-WRK.
           05  WS-VIEW-TO-CART-RATE     PIC S9(3)V9(4) COMP-3
                                             VALUE ZERO.
           05  WS-CART-TO-ORDER-RATE    PIC S9(3)V9(4) COMP-3
                                             VALUE ZERO.
           05  WS-ORDER-TO-PAY-RATE     PIC S9(3)V9(4) COMP-3
                                             VALUE ZERO.
           05  FILLER                   PIC X(4)  VALUE SPACES.
       01  WS-FUNNEL-RATE-X REDEFINES WS-FUNNEL-RATE-WRK.
           05  WS-VIEW-TO-CART-DISP     PIC X(4).
           05  WS-CART-TO-ORDER-DISP    PIC X(4).
           05  WS-ORDER-TO-PAY-DISP     PIC X(4).
           05  FILLER                   PIC X(4).
       01  WS-MONETARY-TOT-WRK.
           05  WS-MONETARY-TOT-DISP     PIC S9(9)V99.
           05  FILLER                   PIC X(4)  VALUE SPACES.
       01  WS-MONETARY-TOT-X REDEFINES WS-MONETARY-TOT-WRK PIC X(15).
       01  WS-BREAK-USER-ID-WRK.
           05  WS-BREAK-USER-ID-DISP    PIC 9(9).
           05  FILLER                   PIC X(1)  VALUE SPACE.
       01  WS-BREAK-USER-ID-X REDEFINES WS-BREAK-USER-ID-WRK
                                        PIC X(10).
      *
       PROCEDURE DIVISION.
      *
       0000-MAIN-CONTROL.
           PERFORM 1000-INITIALIZE.
           PERFORM 3000-CONTROL-BREAK-BY-USER
               UNTIL WS-EOF-YES.
           PERFORM 8000-TERMINATE.
           STOP RUN.
      *
       1000-INITIALIZE.
           OPEN INPUT  EVENT-SORTED.
           OPEN OUTPUT EVENT-OUT.
           OPEN I-O    PROFILE-MASTER.
           PERFORM 1900-READ-EVENT-SORTED.
      *
       1900-READ-EVENT-SORTED.
           READ EVENT-SORTED
               AT END
                   SET WS-EOF-YES TO TRUE.
      *
       3000-CONTROL-BREAK-BY-USER.
           MOVE UEV-USER-ID OF EVENT-SORTED-REC TO WS-BREAK-USER-ID.
           MOVE ZERO TO WS-VIEW-CNT WS-CART-CNT WS-ORDER-CNT
                        WS-PAY-CNT.
           SET WS-GROUP-UPDATE-NO TO TRUE.
           PERFORM 3050-ACCUMULATE-ONE-EVENT
               UNTIL WS-EOF-YES
                  OR UEV-USER-ID OF EVENT-SORTED-REC
                        NOT = WS-BREAK-USER-ID.
           IF WS-GROUP-UPDATE-YES
               PERFORM 3100-CALC-RFM-FOR-USER
               PERFORM 3150-CALC-LOYALTY-SCORE
               PERFORM 3160-CALC-PURCHASE-FUNNEL
               PERFORM 3200-UPDATE-PROFILE-RECORD
               ADD 1 TO WS-USER-COUNT.
      *
      *    THE FUNNEL COUNTS BELOW COVER EVERY EVENT IN THE BREAK
      *    GROUP, PROCESSED OR NOT -- THEY ARE AN OPERATOR DIAGNOSTIC
      *    ONLY (SEE 3160) AND ARE NOT PART OF THE RFM RE-SCORE.
       3050-ACCUMULATE-ONE-EVENT.
           IF UEV-EVT-PRODUCT-VIEW OF EVENT-SORTED-REC
               OR UEV-EVT-CATEGORY-VIEW OF EVENT-SORTED-REC
               ADD 1 TO WS-VIEW-CNT.
           IF UEV-EVT-ADD-TO-CART OF EVENT-SORTED-REC
               ADD 1 TO WS-CART-CNT.
           IF UEV-EVT-PLACE-ORDER OF EVENT-SORTED-REC
               ADD 1 TO WS-ORDER-CNT.
           IF UEV-EVT-PAY OF EVENT-SORTED-REC
               ADD 1 TO WS-PAY-CNT.
           IF UEV-PROCESSED-NO OF EVENT-SORTED-REC
               SET WS-GROUP-UPDATE-YES TO TRUE
               PERFORM 3300-MARK-EVENTS-PROCESSED
           ELSE
               MOVE EVENT-SORTED-REC TO EVENT-OUT-REC
               WRITE EVENT-OUT-REC.
           ADD 1 TO WS-EVENT-COUNT.
           PERFORM 1900-READ-EVENT-SORTED.
      *
      *    R/F/M IS SCORED OFF THE USER'S ENTIRE PAY HISTORY, NOT
      *    JUST WHAT THIS RUN'S UNPROCESSED EVENTS HAPPEN TO CARRY,
      *    SO EVENT-RESCAN RE-READS EVTSORT FROM THE TOP FOR EVERY
      *    BREAK.  COSTLY, BUT NO WORSE THAN THE MULTI-PASS TAG RUNS
      *    ELSEWHERE IN THIS SUBSYSTEM.
       3100-CALC-RFM-FOR-USER.
           MOVE ZERO TO WS-FREQUENCY-CNT WS-MONETARY-TOT.
           MOVE 99999 TO WS-RECENCY-DAYS-MIN.
           MOVE 'N' TO WS-RESCAN-EOF-SW.
           OPEN INPUT EVENT-RESCAN.
           PERFORM 3110-READ-RESCAN-EVENT.
           PERFORM 3120-ACCUMULATE-RESCAN-EVENT
               UNTIL WS-RESCAN-EOF-YES.
           CLOSE EVENT-RESCAN.
           IF WS-FREQUENCY-CNT = ZERO
               MOVE ZERO TO WS-R-SCORE WS-F-SCORE WS-M-SCORE
                            WS-RFM-TOTAL
           ELSE
               EVALUATE TRUE
                   WHEN WS-RECENCY-DAYS-MIN <= 30
                       MOVE 5 TO WS-R-SCORE
                   WHEN WS-RECENCY-DAYS-MIN <= 60
                       MOVE 4 TO WS-R-SCORE
                   WHEN WS-RECENCY-DAYS-MIN <= 90
                       MOVE 3 TO WS-R-SCORE
                   WHEN WS-RECENCY-DAYS-MIN <= 180
                       MOVE 2 TO WS-R-SCORE
                   WHEN OTHER
                       MOVE 1 TO WS-R-SCORE
               END-EVALUATE
               EVALUATE TRUE
                   WHEN WS-FREQUENCY-CNT >= 10
                       MOVE 5 TO WS-F-SCORE
                   WHEN WS-FREQUENCY-CNT >= 5
                       MOVE 4 TO WS-F-SCORE
                   WHEN WS-FREQUENCY-CNT >= 3
                       MOVE 3 TO WS-F-SCORE
                   WHEN WS-FREQUENCY-CNT >= 2
                       MOVE 2 TO WS-F-SCORE
                   WHEN OTHER
                       MOVE 1 TO WS-F-SCORE
               END-EVALUATE
               EVALUATE TRUE
                   WHEN WS-MONETARY-TOT >= 10000
                       MOVE 5 TO WS-M-SCORE
                   WHEN WS-MONETARY-TOT >= 5000
                       MOVE 4 TO WS-M-SCORE
                   WHEN WS-MONETARY-TOT >= 2000
                       MOVE 3 TO WS-M-SCORE
                   WHEN WS-MONETARY-TOT >= 500
                       MOVE 2 TO WS-M-SCORE
                   WHEN OTHER
                       MOVE 1 TO WS-M-SCORE
               END-EVALUATE
               COMPUTE WS-RFM-TOTAL =
                   WS-R-SCORE + WS-F-SCORE + WS-M-SCORE.
      *
       3110-READ-RESCAN-EVENT.
           READ EVENT-RESCAN
               AT END
                   SET WS-RESCAN-EOF-YES TO TRUE.
      *
       3120-ACCUMULATE-RESCAN-EVENT.
           IF UEV-USER-ID OF EVENT-RESCAN-REC = WS-BREAK-USER-ID
               AND UEV-EVT-PAY OF EVENT-RESCAN-REC
                   ADD 1 TO WS-FREQUENCY-CNT
                   ADD UEV-AMOUNT OF EVENT-RESCAN-REC TO
                       WS-MONETARY-TOT
                   IF UEV-DAYS-AGO OF EVENT-RESCAN-REC
                         < WS-RECENCY-DAYS-MIN
                       MOVE UEV-DAYS-AGO OF EVENT-RESCAN-REC
                           TO WS-RECENCY-DAYS-MIN.
           PERFORM 3110-READ-RESCAN-EVENT.
      *
      *--------------------------------------------------------------*
      *  RFM-LEVEL BANDS (INFORMATIONAL -- LOGGED, NOT STORED):       *
      *  TOTAL >= 13 IS "IMPORTANT-VALUE"; >= 10 IS "IMPORTANT-       *
      *  DEVELOP"; >= 7 IS "IMPORTANT-MAINTAIN"; >= 4 IS "GENERAL";   *
      *  BELOW 4 (OR NO PAY HISTORY AT ALL) IS "LOW-VALUE".           *
      *--------------------------------------------------------------*
       3150-CALC-LOYALTY-SCORE.
           IF WS-RFM-TOTAL = ZERO
               MOVE ZERO TO WS-LOYALTY-SCORE-WRK
           ELSE
               COMPUTE WS-LOYALTY-SCORE-WRK ROUNDED =
                   WS-RFM-TOTAL * 100 / 15.
      *
       3160-CALC-PURCHASE-FUNNEL.
           MOVE ZERO TO WS-VIEW-TO-CART-RATE WS-CART-TO-ORDER-RATE
                        WS-ORDER-TO-PAY-RATE.
           IF WS-VIEW-CNT > ZERO
               COMPUTE WS-VIEW-TO-CART-RATE ROUNDED =
                   (WS-CART-CNT * 100) / WS-VIEW-CNT.
           IF WS-CART-CNT > ZERO
               COMPUTE WS-CART-TO-ORDER-RATE ROUNDED =
                   (WS-ORDER-CNT * 100) / WS-CART-CNT.
           IF WS-ORDER-CNT > ZERO
               COMPUTE WS-ORDER-TO-PAY-RATE ROUNDED =
                   (WS-PAY-CNT * 100) / WS-ORDER-CNT.
           DISPLAY 'EVENT-PROFILE-UPDATE FUNNEL USER '
               WS-BREAK-USER-ID-DISP
               ' V-C ' WS-VIEW-TO-CART-DISP
               ' C-O ' WS-CART-TO-ORDER-DISP
               ' O-P ' WS-ORDER-TO-PAY-DISP.
      *
      *    UPM-LOYALTY-SCORE-IN IS OVERWRITTEN WITH THE FRESH R/F/M
      *    DERIVATION -- IT IS NO LONGER TALLIED ACROSS RUNS -- AND
      *    THE FULL PROFILE-SCORE-CALC FORMULA (SEE 3400-3600) IS
      *    RE-RUN AGAINST THIS ONE MASTER RECORD SO PROFILE-SCORE AND
      *    USER-TYPE NEVER FALL OUT OF STEP WITH THE NIGHTLY RUN.
       3200-UPDATE-PROFILE-RECORD.
           MOVE WS-BREAK-USER-ID TO UPM-USER-ID OF PROFILE-MASTER-REC.
           SET WS-INVALID-KEY-NO TO TRUE.
           READ PROFILE-MASTER
               INVALID KEY
                   SET WS-INVALID-KEY-YES TO TRUE.
           IF WS-INVALID-KEY-YES
               DISPLAY 'EVENT-PROFILE-UPDATE - USER NOT ON MASTER - '
                   WS-BREAK-USER-ID
               SET WS-INVALID-KEY-NO TO TRUE
           ELSE
               MOVE WS-LOYALTY-SCORE-WRK TO
                   UPM-LOYALTY-SCORE-IN OF PROFILE-MASTER-REC
               PERFORM 3400-CALC-DIGITAL-SCORE
               PERFORM 3450-CALC-VALUE-SCORE
               PERFORM 3500-CALC-STICKINESS-SCORE
               PERFORM 3550-CALC-PROFILE-SCORE
               MOVE WS-DIGITAL-SCORE TO
                   UPM-DIGITAL-SCORE OF PROFILE-MASTER-REC
               MOVE WS-VALUE-SCORE TO
                   UPM-VALUE-SCORE OF PROFILE-MASTER-REC
               MOVE WS-STICKINESS-SCORE TO
                   UPM-STICKINESS-SCORE OF PROFILE-MASTER-REC
               MOVE WS-PROFILE-SCORE-WRK TO
                   UPM-PROFILE-SCORE OF PROFILE-MASTER-REC
               PERFORM 3600-CLASSIFY-USER-TYPE
               REWRITE PROFILE-MASTER-REC
                   INVALID KEY
                       SET WS-INVALID-KEY-YES TO TRUE.
      *
       3300-MARK-EVENTS-PROCESSED.
           MOVE EVENT-SORTED-REC TO EVENT-OUT-REC.
           SET UEV-PROCESSED-YES OF EVENT-OUT-REC TO TRUE.
           WRITE EVENT-OUT-REC.
      *
      *    3400 THROUGH 3600 RESTATE PROFILE-SCORE-CALC'S 2000-2400
      *    LOGIC (PSC.TIP01) AGAINST PROFILE-MASTER-REC.  KEPT AS ITS
      *    OWN COPY HERE RATHER THAN A CALL, IN LINE WITH HOW THIS
      *    SUBSYSTEM HAS ALWAYS DUPLICATED SHARED SCORING RULES
      *    ACROSS THE INDIVIDUAL BATCH PROGRAMS.
       3400-CALC-DIGITAL-SCORE.
           COMPUTE WS-CATEGORY-COMPONENT =
               UPM-CATEGORY-COUNT OF PROFILE-MASTER-REC * 8.
           IF WS-CATEGORY-COMPONENT > 40
               MOVE 40 TO WS-CATEGORY-COMPONENT.
           COMPUTE WS-BRAND-COMPONENT =
               UPM-BRAND-COUNT OF PROFILE-MASTER-REC * 10.
           IF WS-BRAND-COMPONENT > 30
               MOVE 30 TO WS-BRAND-COMPONENT.
           COMPUTE WS-DIGITAL-SCORE =
               WS-CATEGORY-COMPONENT + WS-BRAND-COMPONENT.
           IF UPM-HAS-INFO-HABIT-YES OF PROFILE-MASTER-REC
               ADD 15 TO WS-DIGITAL-SCORE.
           IF UPM-HAS-DECISION-PREF-YES OF PROFILE-MASTER-REC
               ADD 15 TO WS-DIGITAL-SCORE.
           IF WS-DIGITAL-SCORE > 100
               MOVE 100 TO WS-DIGITAL-SCORE.
      *
       3450-CALC-VALUE-SCORE.
           COMPUTE WS-VALUE-SCORE =
               50 + (UPM-PREFERENCE-AVG OF PROFILE-MASTER-REC * 30).
           IF UPM-PROFILE-QUALITY-HIGH OF PROFILE-MASTER-REC
               ADD 20 TO WS-VALUE-SCORE
           ELSE
               IF UPM-PROFILE-QUALITY-MEDIUM OF PROFILE-MASTER-REC
                   ADD 10 TO WS-VALUE-SCORE.
           IF WS-VALUE-SCORE > 100
               MOVE 100 TO WS-VALUE-SCORE.
      *
       3500-CALC-STICKINESS-SCORE.
           MOVE UPM-LOYALTY-SCORE-IN OF PROFILE-MASTER-REC
               TO WS-STICKINESS-SCORE.
           COMPUTE WS-STICKINESS-SCORE = WS-STICKINESS-SCORE +
               (UPM-CONCERN-COUNT OF PROFILE-MASTER-REC * 5).
           IF WS-STICKINESS-SCORE > 100
               MOVE 100 TO WS-STICKINESS-SCORE.
      *
       3550-CALC-PROFILE-SCORE.
           COMPUTE WS-PROFILE-SCORE-WRK ROUNDED =
               (WS-DIGITAL-SCORE    * 0.30) +
               (WS-VALUE-SCORE      * 0.40) +
               (WS-STICKINESS-SCORE * 0.30).
      *
       3600-CLASSIFY-USER-TYPE.
           EVALUATE TRUE
               WHEN WS-PROFILE-SCORE-WRK >= 80
                   SET UPM-USER-TYPE-HIGH-VALUE OF PROFILE-MASTER-REC
                       TO TRUE
               WHEN WS-PROFILE-SCORE-WRK >= 60
                   SET UPM-USER-TYPE-ACTIVE OF PROFILE-MASTER-REC
                       TO TRUE
               WHEN WS-PROFILE-SCORE-WRK >= 40
                   SET UPM-USER-TYPE-POTENTIAL OF PROFILE-MASTER-REC
                       TO TRUE
               WHEN WS-PROFILE-SCORE-WRK >= 20
                   SET UPM-USER-TYPE-NORMAL OF PROFILE-MASTER-REC
                       TO TRUE
               WHEN OTHER
                   SET UPM-USER-TYPE-NEW OF PROFILE-MASTER-REC
                       TO TRUE
           END-EVALUATE.
      *
       8000-TERMINATE.
           DISPLAY 'EVENT-PROFILE-UPDATE USERS UPDATED    '
               WS-USER-COUNT.
           DISPLAY 'EVENT-PROFILE-UPDATE EVENTS PROCESSED '
               WS-EVENT-COUNT.
           CLOSE EVENT-SORTED.
           CLOSE EVENT-OUT.
           CLOSE PROFILE-MASTER.
