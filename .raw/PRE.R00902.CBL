       IDENTIFICATION DIVISION.
       PROGRAM-ID.    PRODUCT-RECOMMENDATION-ENGINE.
       AUTHOR.        P. ARCHULETA.
       INSTALLATION.  RIVERBEND DATA SERVICES.
       DATE-WRITTEN.  02/14/1993.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *****************************************************************
      *                                                               *
      *   PRODUCT-RECOMMENDATION-ENGINE  (PRE.R00902)                 *
      *                                                               *
      *   TWO INDEPENDENT RANKINGS ARE PRODUCED FROM THE EVENT FILE   *
      *   AND WRITTEN TO RECOMMEND-OUT, EACH WRAPPED IN ITS OWN       *
      *   HEADER/DETAIL/TRAILER GROUP:                                *
      *     - TRENDING  -- PAY EVENTS IN THE LAST 7 DAYS, TALLIED BY  *
      *                     PRODUCT-ID, POPULATION-WIDE.              *
      *     - CONTENT   -- FOR THE ONE TARGET USER NAMED ON THE       *
      *                     RUN-PARM CARD, A 30-DAY RECENCY-WEIGHTED  *
      *                     INTEREST SCORE PER PRODUCT VIEWED,        *
      *                     EXCLUDING PRODUCTS ALREADY PAID FOR.      *
      *   THE EVENT FILE IS RE-READ FROM THE TOP FOR EACH PASS.       *
      *   RECENCY DECAY (EXP(-D/30)) HAS NO COBOL INTRINSIC, SO A     *
      *   31-ENTRY LOOKUP TABLE OF PRECOMPUTED FACTORS IS CARRIED IN  *
      *   WORKING-STORAGE AND INDEXED BY UEV-DAYS-AGO (SEE WS-DECAY-  *
      *   TABLE, BUILT IN 1000-INITIALIZE).                           *
      *                                                               *
      *****************************************************************
      *    AMENDMENT HISTORY
      *
      *    DATE       PROGRAMMER    REQUEST     DESCRIPTION
      *    ---------  ------------  ----------  -----------------------
      *    02/14/1993 P. ARCHULETA  INIT-0005   ORIGINAL PROGRAM --
      *                                         TRENDING LIST ONLY.
      *    04/18/1996 R. OKONKWO    CR-0202     ADDED THE CONTENT-
      *                                         BASED PASS AND THE
      *                                         RUN-PARM-CARD INPUT.
      *    11/09/1998 D. FENWICK    Y2K-0007    RUN-DTE ON THE HEADER
      *                                         NOW WINDOWS THE 2-
      *                                         DIGIT ACCEPT-FROM-DATE
      *                                         YEAR INTO A FULL
      *                                         CENTURY (SEE 1050).
      *    09/30/2005 P. ARCHULETA  CR-0417     EXCLUDE PRODUCTS THE
      *                                         TARGET USER HAS
      *                                         ALREADY PAID FOR FROM
      *                                         THE CONTENT LIST (SEE
      *                                         7250 AND 7300).
      *****************************************************************
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT EVENT-IN       ASSIGN TO EVTIN
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT RUN-PARM-CARD  ASSIGN TO RECPARM
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT RECOMMEND-OUT  ASSIGN TO RECOUT
               ORGANIZATION IS LINE SEQUENTIAL.
      *
       DATA DIVISION.
       FILE SECTION.
       FD  EVENT-IN
           RECORDING MODE IS F.
           COPY UEVTIP02 REPLACING ==USER-EVENT-DETAIL-REC==
                               BY ==EVENT-IN-REC==.
      *
       FD  RUN-PARM-CARD
           RECORDING MODE IS F.
       01  RUN-PARM-REC.
           05  PARM-TARGET-USER-ID          PIC 9(9).
           05  PARM-TOP-N                   PIC 9(3).
           05  FILLER                       PIC X(28).
      *
       FD  RECOMMEND-OUT
           RECORDING MODE IS F.
           COPY RECR0902.
      *
       WORKING-STORAGE SECTION.
       77  WS-EVT-EOF-SW                PIC X(1)  VALUE 'N'.
           88  WS-EVT-EOF-YES               VALUE 'Y'.
       77  WS-TOP-N                     PIC 9(3)  COMP VALUE ZERO.
       77  WS-TARGET-USER-ID            PIC 9(9)  COMP VALUE ZERO.
       77  WS-FOUND-SW                  PIC X(1)  VALUE 'N'.
           88  WS-FOUND-YES                 VALUE 'Y'.
       77  WS-PRODUCT-TBL-COUNT         PIC 9(3)  COMP VALUE ZERO.
       77  WS-CATEGORY-TBL-COUNT        PIC 9(3)  COMP VALUE ZERO.
       77  WS-PURCHASED-COUNT           PIC 9(3)  COMP VALUE ZERO.
       77  WS-CONTENT-TBL-COUNT         PIC 9(3)  COMP VALUE ZERO.
       77  WS-CATEGORY-MAX-COUNT        PIC 9(5)  COMP VALUE ZERO.
       77  WS-BEST-NDX                  PIC 9(3)  COMP VALUE ZERO.
       77  WS-BEST-COUNT                PIC 9(5)  COMP VALUE ZERO.
       77  WS-BEST-SCORE                PIC S9(5)V99 COMP-3
                                             VALUE ZERO.
       77  WS-ROWS-WRITTEN              PIC 9(6)  COMP VALUE ZERO.
       77  WS-RANK-COUNT                PIC 9(3)  COMP VALUE ZERO.
       77  WS-DECAY-NDX                 PIC 9(2)  COMP VALUE ZERO.
       77  WS-LOOKUP-WEIGHT             PIC S9(1)V9(4) COMP-3
                                             VALUE ZERO.
      *
      *    RECENCY DECAY LOOKUP TABLE -- ENTRY (D+1) HOLDS
      *    EXP(-D/30) FOR D = 0 THRU 30, TO FOUR DECIMAL PLACES.
      *    LITERAL VALUES ONLY -- NO EXP INTRINSIC IN THIS COMPILER.
       01  WS-DECAY-TABLE-DATA.
           05  FILLER PIC X(5) VALUE '10000'.
           05  FILLER PIC X(5) VALUE '09672'.
           05  FILLER PIC X(5) VALUE '09355'.
           05  FILLER PIC X(5) VALUE '09048'.
           05  FILLER PIC X(5) VALUE '08752'.
           05  FILLER PIC X(5) VALUE '08465'.
           05  FILLER PIC X(5) VALUE '08187'.
           05  FILLER PIC X(5) VALUE '07919'.
           05  FILLER PIC X(5) VALUE '07659'.
           05  FILLER PIC X(5) VALUE '07408'.
           05  FILLER PIC X(5) VALUE '07165'.
           05  FILLER PIC X(5) VALUE '06931'.
           05  FILLER PIC X(5) VALUE '06703'.
           05  FILLER PIC X(5) VALUE '06483'.
           05  FILLER PIC X(5) VALUE '06270'.
           05  FILLER PIC X(5) VALUE '06065'.
           05  FILLER PIC X(5) VALUE '05867'.
           05  FILLER PIC X(5) VALUE '05676'.
           05  FILLER PIC X(5) VALUE '05488'.
           05  FILLER PIC X(5) VALUE '05306'.
           05  FILLER PIC X(5) VALUE '05134'.
           05  FILLER PIC X(5) VALUE '04966'.
           05  FILLER PIC X(5) VALUE '04804'.
           05  FILLER PIC X(5) VALUE '04647'.
           05  FILLER PIC X(5) VALUE '04493'.
           05  FILLER PIC X(5) VALUE '04346'.
           05  FILLER PIC X(5) VALUE '04204'.
           05  FILLER PIC X(5) VALUE '04066'.
           05  FILLER PIC X(5) VALUE '03933'.
           05  FILLER PIC X(5) VALUE '03804'.
           05  FILLER PIC X(5) VALUE '03679'.
       01  WS-DECAY-TABLE REDEFINES WS-DECAY-TABLE-DATA.
           05  WS-DECAY-FACTOR PIC 9V9999 OCCURS 31 TIMES.
      *
       01  WS-PRODUCT-TALLY-TBL.
           05  WS-PRODUCT-TALLY OCCURS 200 TIMES
                                 INDEXED BY WS-PROD-NDX.
               10  WS-PT-PRODUCT-ID     PIC X(12).
               10  WS-PT-COUNT          PIC 9(5)  COMP.
               10  WS-PT-DONE-CDE       PIC X(1).
                   88  WS-PT-DONE           VALUE 'Y'.
           05  FILLER                   PIC X(4)  VALUE SPACES.
      *
       01  WS-CATEGORY-TALLY-TBL.
           05  WS-CATEGORY-TALLY OCCURS 50 TIMES
                                  INDEXED BY WS-CAT-NDX.
               10  WS-CT-CATEGORY       PIC X(20).
               10  WS-CT-COUNT          PIC 9(5)  COMP.
               10  WS-CT-WEIGHT         PIC S9(1)V9(4) COMP-3.
           05  FILLER                   PIC X(4)  VALUE SPACES.
      *
       01  WS-PURCHASED-TBL.
           05  WS-PURCHASED-PRODUCT OCCURS 200 TIMES
                                     INDEXED BY WS-PUR-NDX
                                     PIC X(12).
           05  FILLER                   PIC X(4)  VALUE SPACES.
      *
       01  WS-CONTENT-TALLY-TBL.
           05  WS-CONTENT-TALLY OCCURS 200 TIMES
                                 INDEXED BY WS-CON-NDX.
               10  WS-CN-PRODUCT-ID      PIC X(12).
               10  WS-CN-SCORE           PIC S9(5)V99 COMP-3.
               10  WS-CN-DONE-CDE        PIC X(1).
                   88  WS-CN-DONE            VALUE 'Y'.
           05  FILLER                   PIC X(4)  VALUE SPACES.
      *
       77  WS-SYSTEM-DATE-YYMMDD        PIC 9(6).
       01  WS-SYSTEM-DATE-X REDEFINES WS-SYSTEM-DATE-YYMMDD.
           05  WS-SYS-YY                PIC 9(2).
           05  WS-SYS-MM                PIC 9(2).
           05  WS-SYS-DD                PIC 9(2).
       01  WS-RUN-DATE-WORK.
           05  WS-RUN-CC-DTE            PIC 9(2).
           05  WS-RUN-YY-DTE            PIC 9(2).
           05  WS-RUN-MM-DTE            PIC 9(2).
           05  WS-RUN-DD-DTE            PIC 9(2).
           05  FILLER                   PIC X(2)  VALUE SPACES.
       01  WS-TOP-N-WRK.
           05  WS-TOP-N-DISP            PIC 9(3).
           05  FILLER                   PIC X(5)  VALUE SPACES.
       01  WS-TOP-N-X REDEFINES WS-TOP-N-WRK PIC X(8).
      *
       PROCEDURE DIVISION.
      *
       0000-MAIN-CONTROL.
           PERFORM 1000-INITIALIZE.
           PERFORM 7100-TALLY-TRENDING.
           PERFORM 7400-RANK-AND-WRITE-TRENDING.
           PERFORM 7200-CALC-INTEREST-WEIGHTS.
           PERFORM 7250-BUILD-PURCHASED-SET.
           PERFORM 7300-SCORE-CONTENT-CANDIDATES.
           PERFORM 7450-RANK-AND-WRITE-CONTENT.
           PERFORM 8000-TERMINATE.
           STOP RUN.
      *
       1000-INITIALIZE.
           OPEN INPUT RUN-PARM-CARD.
           READ RUN-PARM-CARD
               AT END
                   MOVE 10 TO PARM-TOP-N.
           MOVE PARM-TARGET-USER-ID TO WS-TARGET-USER-ID.
           MOVE PARM-TOP-N          TO WS-TOP-N.
           CLOSE RUN-PARM-CARD.
           OPEN OUTPUT RECOMMEND-OUT.
           PERFORM 1050-DERIVE-RUN-DATE.
      *
       1050-DERIVE-RUN-DATE.
           ACCEPT WS-SYSTEM-DATE-YYMMDD FROM DATE.
           IF WS-SYS-YY < 50
               MOVE 20 TO WS-RUN-CC-DTE
           ELSE
               MOVE 19 TO WS-RUN-CC-DTE.
           MOVE WS-SYS-YY TO WS-RUN-YY-DTE.
           MOVE WS-SYS-MM TO WS-RUN-MM-DTE.
           MOVE WS-SYS-DD TO WS-RUN-DD-DTE.
      *
       1900-READ-EVENT-IN.
           READ EVENT-IN
               AT END
                   SET WS-EVT-EOF-YES TO TRUE.
      *
      *--------------------------------------------------------------*
      *  7100 -- TRENDING.  PAY EVENTS, ANY USER, LAST 7 DAYS.        *
      *--------------------------------------------------------------*
       7100-TALLY-TRENDING.
           OPEN INPUT EVENT-IN.
           MOVE 'N' TO WS-EVT-EOF-SW.
           PERFORM 1900-READ-EVENT-IN.
           PERFORM 7110-CONSIDER-TRENDING-EVENT
               UNTIL WS-EVT-EOF-YES.
           CLOSE EVENT-IN.
      *
       7110-CONSIDER-TRENDING-EVENT.
           IF UEV-EVT-PAY OF EVENT-IN-REC
               AND UEV-DAYS-AGO OF EVENT-IN-REC <= 7
               PERFORM 7115-FIND-OR-INSERT-PRODUCT.
           PERFORM 1900-READ-EVENT-IN.
      *
       7115-FIND-OR-INSERT-PRODUCT.
           MOVE 'N' TO WS-FOUND-SW.
           PERFORM 7116-SEARCH-PRODUCT-ENTRY
               VARYING WS-PROD-NDX FROM 1 BY 1
                   UNTIL WS-PROD-NDX > WS-PRODUCT-TBL-COUNT
                      OR WS-FOUND-YES.
           IF WS-FOUND-YES
               SET WS-PROD-NDX DOWN BY 1
               ADD 1 TO WS-PT-COUNT(WS-PROD-NDX)
           ELSE
               IF WS-PRODUCT-TBL-COUNT < 200
                   ADD 1 TO WS-PRODUCT-TBL-COUNT
                   SET WS-PROD-NDX TO WS-PRODUCT-TBL-COUNT
                   MOVE UEV-PRODUCT-ID OF EVENT-IN-REC
                       TO WS-PT-PRODUCT-ID(WS-PROD-NDX)
                   MOVE 1 TO WS-PT-COUNT(WS-PROD-NDX)
                   MOVE 'N' TO WS-PT-DONE-CDE(WS-PROD-NDX).
      *
       7116-SEARCH-PRODUCT-ENTRY.
           IF WS-PT-PRODUCT-ID(WS-PROD-NDX) =
                 UEV-PRODUCT-ID OF EVENT-IN-REC
               SET WS-FOUND-YES TO TRUE.
      *
      *--------------------------------------------------------------*
      *  7200 -- INTEREST WEIGHTS.  TARGET USER'S 30-DAY VIEW/        *
      *  CATEGORY-VIEW/SEARCH EVENTS, COUNTED BY CATEGORY AND         *
      *  NORMALIZED AGAINST THE LARGEST CATEGORY COUNT.               *
      *--------------------------------------------------------------*
       7200-CALC-INTEREST-WEIGHTS.
           OPEN INPUT EVENT-IN.
           MOVE 'N' TO WS-EVT-EOF-SW.
           PERFORM 1900-READ-EVENT-IN.
           PERFORM 7210-CONSIDER-INTEREST-EVENT
               UNTIL WS-EVT-EOF-YES.
           CLOSE EVENT-IN.
           MOVE ZERO TO WS-CATEGORY-MAX-COUNT.
           PERFORM 7220-FIND-CATEGORY-MAX
               VARYING WS-CAT-NDX FROM 1 BY 1
                   UNTIL WS-CAT-NDX > WS-CATEGORY-TBL-COUNT.
           IF WS-CATEGORY-MAX-COUNT > ZERO
               PERFORM 7230-NORMALIZE-ONE-CATEGORY
                   VARYING WS-CAT-NDX FROM 1 BY 1
                       UNTIL WS-CAT-NDX > WS-CATEGORY-TBL-COUNT.
      *
       7210-CONSIDER-INTEREST-EVENT.
           IF UEV-USER-ID OF EVENT-IN-REC = WS-TARGET-USER-ID
               AND UEV-DAYS-AGO OF EVENT-IN-REC <= 30
               AND (UEV-EVT-PRODUCT-VIEW OF EVENT-IN-REC
                 OR UEV-EVT-CATEGORY-VIEW OF EVENT-IN-REC
                 OR UEV-EVT-SEARCH OF EVENT-IN-REC)
               PERFORM 7215-FIND-OR-INSERT-CATEGORY.
           PERFORM 1900-READ-EVENT-IN.
      *
       7215-FIND-OR-INSERT-CATEGORY.
           MOVE 'N' TO WS-FOUND-SW.
           PERFORM 7216-SEARCH-CATEGORY-ENTRY
               VARYING WS-CAT-NDX FROM 1 BY 1
                   UNTIL WS-CAT-NDX > WS-CATEGORY-TBL-COUNT
                      OR WS-FOUND-YES.
           IF WS-FOUND-YES
               SET WS-CAT-NDX DOWN BY 1
               ADD 1 TO WS-CT-COUNT(WS-CAT-NDX)
           ELSE
               IF WS-CATEGORY-TBL-COUNT < 50
                   ADD 1 TO WS-CATEGORY-TBL-COUNT
                   SET WS-CAT-NDX TO WS-CATEGORY-TBL-COUNT
                   MOVE UEV-CATEGORY OF EVENT-IN-REC
                       TO WS-CT-CATEGORY(WS-CAT-NDX)
                   MOVE 1 TO WS-CT-COUNT(WS-CAT-NDX).
      *
       7216-SEARCH-CATEGORY-ENTRY.
           IF WS-CT-CATEGORY(WS-CAT-NDX) =
                 UEV-CATEGORY OF EVENT-IN-REC
               SET WS-FOUND-YES TO TRUE.
      *
       7220-FIND-CATEGORY-MAX.
           IF WS-CT-COUNT(WS-CAT-NDX) > WS-CATEGORY-MAX-COUNT
               MOVE WS-CT-COUNT(WS-CAT-NDX) TO WS-CATEGORY-MAX-COUNT.
      *
       7230-NORMALIZE-ONE-CATEGORY.
           COMPUTE WS-CT-WEIGHT(WS-CAT-NDX) ROUNDED =
               WS-CT-COUNT(WS-CAT-NDX) / WS-CATEGORY-MAX-COUNT.
      *
      *--------------------------------------------------------------*
      *  7250 -- PRODUCTS THE TARGET USER HAS ALREADY PAID FOR, SO    *
      *  7300 CAN EXCLUDE THEM FROM THE CONTENT LIST.                 *
      *--------------------------------------------------------------*
       7250-BUILD-PURCHASED-SET.
           OPEN INPUT EVENT-IN.
           MOVE 'N' TO WS-EVT-EOF-SW.
           PERFORM 1900-READ-EVENT-IN.
           PERFORM 7255-CONSIDER-PURCHASE-EVENT
               UNTIL WS-EVT-EOF-YES.
           CLOSE EVENT-IN.
      *
       7255-CONSIDER-PURCHASE-EVENT.
           IF UEV-USER-ID OF EVENT-IN-REC = WS-TARGET-USER-ID
               AND UEV-EVT-PAY OF EVENT-IN-REC
               AND WS-PURCHASED-COUNT < 200
               ADD 1 TO WS-PURCHASED-COUNT
               MOVE UEV-PRODUCT-ID OF EVENT-IN-REC
                   TO WS-PURCHASED-PRODUCT(WS-PURCHASED-COUNT).
           PERFORM 1900-READ-EVENT-IN.
      *
      *--------------------------------------------------------------*
      *  7300 -- SCORE = INTEREST-WEIGHT(CATEGORY) * DECAY(DAYS-AGO)  *
      *  * 100, ACCUMULATED PER PRODUCT, TARGET USER'S 30-DAY VIEWS,  *
      *  EXCLUDING PURCHASED PRODUCTS.                                *
      *--------------------------------------------------------------*
       7300-SCORE-CONTENT-CANDIDATES.
           OPEN INPUT EVENT-IN.
           MOVE 'N' TO WS-EVT-EOF-SW.
           PERFORM 1900-READ-EVENT-IN.
           PERFORM 7310-CONSIDER-CONTENT-EVENT
               UNTIL WS-EVT-EOF-YES.
           CLOSE EVENT-IN.
      *
       7310-CONSIDER-CONTENT-EVENT.
           IF UEV-USER-ID OF EVENT-IN-REC = WS-TARGET-USER-ID
               AND UEV-EVT-PRODUCT-VIEW OF EVENT-IN-REC
               AND UEV-DAYS-AGO OF EVENT-IN-REC <= 30
               PERFORM 7315-SCORE-ONE-CANDIDATE.
           PERFORM 1900-READ-EVENT-IN.
      *
       7315-SCORE-ONE-CANDIDATE.
           MOVE 'N' TO WS-FOUND-SW.
           PERFORM 7316-CHECK-ALREADY-PURCHASED
               VARYING WS-PUR-NDX FROM 1 BY 1
                   UNTIL WS-PUR-NDX > WS-PURCHASED-COUNT
                      OR WS-FOUND-YES.
           IF NOT WS-FOUND-YES
               PERFORM 7317-LOOKUP-CATEGORY-WEIGHT
               MOVE UEV-DAYS-AGO OF EVENT-IN-REC TO WS-DECAY-NDX
               ADD 1 TO WS-DECAY-NDX
               COMPUTE WS-BEST-SCORE ROUNDED =
                   WS-LOOKUP-WEIGHT *
                   WS-DECAY-FACTOR(WS-DECAY-NDX) * 100
               PERFORM 7318-FIND-OR-INSERT-CONTENT.
      *
       7316-CHECK-ALREADY-PURCHASED.
           IF WS-PURCHASED-PRODUCT(WS-PUR-NDX) =
                 UEV-PRODUCT-ID OF EVENT-IN-REC
               SET WS-FOUND-YES TO TRUE.
      *
       7317-LOOKUP-CATEGORY-WEIGHT.
           MOVE ZERO TO WS-LOOKUP-WEIGHT.
           MOVE 'N' TO WS-FOUND-SW.
           PERFORM 7216-SEARCH-CATEGORY-ENTRY
               VARYING WS-CAT-NDX FROM 1 BY 1
                   UNTIL WS-CAT-NDX > WS-CATEGORY-TBL-COUNT
                      OR WS-FOUND-YES.
           IF WS-FOUND-YES
               SET WS-CAT-NDX DOWN BY 1
               MOVE WS-CT-WEIGHT(WS-CAT-NDX) TO WS-LOOKUP-WEIGHT.
      *
       7318-FIND-OR-INSERT-CONTENT.
           MOVE 'N' TO WS-FOUND-SW.
           PERFORM 7319-SEARCH-CONTENT-ENTRY
               VARYING WS-CON-NDX FROM 1 BY 1
                   UNTIL WS-CON-NDX > WS-CONTENT-TBL-COUNT
                      OR WS-FOUND-YES.
           IF WS-FOUND-YES
               SET WS-CON-NDX DOWN BY 1
               ADD WS-BEST-SCORE TO WS-CN-SCORE(WS-CON-NDX)
           ELSE
               IF WS-CONTENT-TBL-COUNT < 200
                   ADD 1 TO WS-CONTENT-TBL-COUNT
                   SET WS-CON-NDX TO WS-CONTENT-TBL-COUNT
                   MOVE UEV-PRODUCT-ID OF EVENT-IN-REC
                       TO WS-CN-PRODUCT-ID(WS-CON-NDX)
                   MOVE WS-BEST-SCORE TO WS-CN-SCORE(WS-CON-NDX)
                   MOVE 'N' TO WS-CN-DONE-CDE(WS-CON-NDX).
      *
       7319-SEARCH-CONTENT-ENTRY.
           IF WS-CN-PRODUCT-ID(WS-CON-NDX) =
                 UEV-PRODUCT-ID OF EVENT-IN-REC
               SET WS-FOUND-YES TO TRUE.
      *
      *--------------------------------------------------------------*
      *  7400/7450 -- RANK AND WRITE.  SELECTION-STYLE PASS OVER THE  *
      *  TALLY TABLE, HIGHEST FIRST, UP TO WS-TOP-N ROWS.             *
      *--------------------------------------------------------------*
       7400-RANK-AND-WRITE-TRENDING.
           SET REC-RECORD-HEADER TO TRUE.
           MOVE WS-RUN-CC-DTE TO REC-RUN-CC-DTE.
           MOVE WS-RUN-YY-DTE TO REC-RUN-YY-DTE.
           MOVE WS-RUN-MM-DTE TO REC-RUN-MM-DTE.
           MOVE WS-RUN-DD-DTE TO REC-RUN-DD-DTE.
           MOVE ZERO TO REC-TARGET-USER-ID.
           WRITE PRODUCT-RECOMMEND-OUT-REC.
           MOVE ZERO TO WS-RANK-COUNT.
           PERFORM 7410-WRITE-ONE-TRENDING-ROW
               VARYING WS-RANK-COUNT FROM 1 BY 1
                   UNTIL WS-RANK-COUNT > WS-TOP-N
                      OR WS-RANK-COUNT > WS-PRODUCT-TBL-COUNT.
           SET REC-RECORD-TRAILER TO TRUE.
           MOVE WS-RANK-COUNT TO REC-TOTAL-ROWS-CNT.
           SUBTRACT 1 FROM REC-TOTAL-ROWS-CNT.
           WRITE PRODUCT-RECOMMEND-OUT-REC.
      *
       7410-WRITE-ONE-TRENDING-ROW.
           MOVE ZERO TO WS-BEST-COUNT.
           MOVE ZERO TO WS-BEST-NDX.
           PERFORM 7415-FIND-BEST-TRENDING
               VARYING WS-PROD-NDX FROM 1 BY 1
                   UNTIL WS-PROD-NDX > WS-PRODUCT-TBL-COUNT.
           IF WS-BEST-NDX > ZERO
               SET REC-RECORD-DETAIL TO TRUE
               MOVE WS-PT-PRODUCT-ID(WS-BEST-NDX) TO REC-PRODUCT-ID
               MOVE WS-PT-COUNT(WS-BEST-NDX)      TO REC-SCORE
               SET REC-METHOD-TRENDING TO TRUE
               WRITE PRODUCT-RECOMMEND-OUT-REC
               MOVE 'Y' TO WS-PT-DONE-CDE(WS-BEST-NDX)
               ADD 1 TO WS-ROWS-WRITTEN.
      *
       7415-FIND-BEST-TRENDING.
           IF NOT WS-PT-DONE(WS-PROD-NDX)
               AND WS-PT-COUNT(WS-PROD-NDX) > WS-BEST-COUNT
               MOVE WS-PT-COUNT(WS-PROD-NDX) TO WS-BEST-COUNT
               MOVE WS-PROD-NDX TO WS-BEST-NDX.
      *
       7450-RANK-AND-WRITE-CONTENT.
           SET REC-RECORD-HEADER TO TRUE.
           MOVE WS-RUN-CC-DTE TO REC-RUN-CC-DTE.
           MOVE WS-RUN-YY-DTE TO REC-RUN-YY-DTE.
           MOVE WS-RUN-MM-DTE TO REC-RUN-MM-DTE.
           MOVE WS-RUN-DD-DTE TO REC-RUN-DD-DTE.
           MOVE WS-TARGET-USER-ID TO REC-TARGET-USER-ID.
           WRITE PRODUCT-RECOMMEND-OUT-REC.
           MOVE ZERO TO WS-RANK-COUNT.
           PERFORM 7460-WRITE-ONE-CONTENT-ROW
               VARYING WS-RANK-COUNT FROM 1 BY 1
                   UNTIL WS-RANK-COUNT > WS-TOP-N
                      OR WS-RANK-COUNT > WS-CONTENT-TBL-COUNT.
           SET REC-RECORD-TRAILER TO TRUE.
           MOVE WS-RANK-COUNT TO REC-TOTAL-ROWS-CNT.
           SUBTRACT 1 FROM REC-TOTAL-ROWS-CNT.
           WRITE PRODUCT-RECOMMEND-OUT-REC.
      *
       7460-WRITE-ONE-CONTENT-ROW.
           MOVE ZERO TO WS-BEST-SCORE.
           MOVE ZERO TO WS-BEST-NDX.
           PERFORM 7465-FIND-BEST-CONTENT
               VARYING WS-CON-NDX FROM 1 BY 1
                   UNTIL WS-CON-NDX > WS-CONTENT-TBL-COUNT.
           IF WS-BEST-NDX > ZERO
               SET REC-RECORD-DETAIL TO TRUE
               MOVE WS-CN-PRODUCT-ID(WS-BEST-NDX) TO REC-PRODUCT-ID
               MOVE WS-CN-SCORE(WS-BEST-NDX)      TO REC-SCORE
               SET REC-METHOD-CONTENT TO TRUE
               WRITE PRODUCT-RECOMMEND-OUT-REC
               MOVE 'Y' TO WS-CN-DONE-CDE(WS-BEST-NDX)
               ADD 1 TO WS-ROWS-WRITTEN.
      *
       7465-FIND-BEST-CONTENT.
           IF NOT WS-CN-DONE(WS-CON-NDX)
               AND WS-CN-SCORE(WS-CON-NDX) > WS-BEST-SCORE
               MOVE WS-CN-SCORE(WS-CON-NDX) TO WS-BEST-SCORE
               MOVE WS-CON-NDX TO WS-BEST-NDX.
      *
       8000-TERMINATE.
           DISPLAY 'PRODUCT-RECOMMENDATION-ENGINE ROWS WRITTEN '
               WS-ROWS-WRITTEN.
           CLOSE RECOMMEND-OUT.
