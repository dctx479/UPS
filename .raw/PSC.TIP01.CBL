       IDENTIFICATION DIVISION.
       PROGRAM-ID.    PROFILE-SCORE-CALC.
       AUTHOR.        R. OKONKWO.
       INSTALLATION.  RIVERBEND DATA SERVICES.
       DATE-WRITTEN.  07/22/1987.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *****************************************************************
      *                                                               *
      *   PROFILE-SCORE-CALC  (PSC.TIP01)                             *
      *                                                               *
      *   NIGHTLY RECALCULATION OF THE COMPOSITE PROFILE SCORE FOR    *
      *   EVERY USER ON THE PROFILE MASTER.  READS PROFILE-IN IN      *
      *   FILE ORDER (NO KEY SEQUENCE REQUIRED -- EACH RECORD IS      *
      *   INDEPENDENT), COMPUTES THE DIGITAL/VALUE/STICKINESS SUB-    *
      *   SCORES, THE COMPOSITE PROFILE SCORE, THE USER-TYPE BAND,    *
      *   AND THE MARKETING STRATEGY CODE, AND REWRITES THE RECORD    *
      *   TO PROFILE-OUT.  CONTROL TOTALS ARE DISPLAYED AT END OF     *
      *   JOB; THE FORMATTED WEEKLY REPORT ITSELF IS PRODUCED BY A    *
      *   SEPARATE RUN (WEEKLY-SUMMARY-REPORT, WSR.R00903).           *
      *                                                               *
      *****************************************************************
      *    AMENDMENT HISTORY
      *
      *    DATE       PROGRAMMER    REQUEST     DESCRIPTION
      *    ---------  ------------  ----------  -----------------------
      *    07/22/1987 R. OKONKWO    INIT-0001   ORIGINAL PROGRAM.
      *    03/02/1991 T. MAECHLER   CR-0114     ADDED THE STICKINESS
      *                                         SUB-SCORE (LOYALTY-
      *                                         SCORE-IN PLUS
      *                                         CONCERN-COUNT * 5).
      *    08/30/1994 R. OKONKWO    CR-0177     ADDED THE MARKETING
      *                                         STRATEGY LOOKUP AND
      *                                         THE RUN-TOTAL
      *                                         ACCUMULATORS.
      *    11/09/1998 D. FENWICK    Y2K-0007    REMOVED 2-DIGIT YEAR
      *                                         COMPARES THROUGHOUT;
      *                                         SEE UPM.TIP01 FOR THE
      *                                         MASTER RECORD CHANGE.
      *    05/23/2003 P. ARCHULETA  CR-0389     WRITE THE THREE SUB-
      *                                         SCORES BACK TO THE
      *                                         MASTER FOR THE AUDIT
      *                                         EXTRACT (SEE 2900).
      *    09/14/2007 P. ARCHULETA  CR-0455     HIGH-VALUE COUNTER
      *                                         ADDED FOR THE WEEKLY
      *                                         REPORT (SEE 2400).
      *****************************************************************
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PROFILE-IN  ASSIGN TO PROFIN
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT PROFILE-OUT ASSIGN TO PROFOUT
               ORGANIZATION IS LINE SEQUENTIAL.
      *
       DATA DIVISION.
       FILE SECTION.
       FD  PROFILE-IN
           RECORDING MODE IS F.
           COPY UPMTIP01 REPLACING ==USER-PROFILE-MASTER-REC==
                                BY ==PROFILE-IN-REC==.
      *
       FD  PROFILE-OUT
           RECORDING MODE IS F.
           COPY UPMTIP01 REPLACING ==USER-PROFILE-MASTER-REC==
                                BY ==PROFILE-OUT-REC==.
      *
       WORKING-STORAGE SECTION.
       77  WS-EOF-SW                    PIC X(1)  VALUE 'N'.
           88  WS-EOF-YES                   VALUE 'Y'.
       77  WS-RECORD-COUNT              PIC 9(6)  COMP VALUE ZERO.
       77  WS-HIGH-VALUE-COUNT          PIC 9(6)  COMP VALUE ZERO.
       77  WS-SCORE-SUM                 PIC S9(9)V99 COMP VALUE ZERO.
       77  WS-DIGITAL-SCORE             PIC S9(3)V9(2) COMP-3 VALUE ZERO.
       77  WS-VALUE-SCORE               PIC S9(3)V9(2) COMP-3 VALUE ZERO.
       77  WS-STICKINESS-SCORE          PIC S9(3)V9(2) COMP-3 VALUE ZERO.
       77  WS-PROFILE-SCORE-WRK         PIC S9(3)V9(2) COMP-3 VALUE ZERO.
       77  WS-CATEGORY-COMPONENT        PIC S9(3)V9(2) COMP-3 VALUE ZERO.
       77  WS-BRAND-COMPONENT           PIC S9(3)V9(2) COMP-3 VALUE ZERO.
       01  WS-AVERAGE-SCORE-WRK.
           05  WS-AVERAGE-SCORE         PIC S9(3)V9(2) COMP-3 VALUE ZERO.
           05  FILLER                   PIC X(5)  VALUE SPACES.
       01  WS-AVERAGE-SCORE-X REDEFINES WS-AVERAGE-SCORE-WRK.
           05  WS-AVERAGE-SCORE-DISP    PIC X(3).
           05  FILLER                   PIC X(5).
       01  WS-SCORE-SUM-WRK.
           05  WS-SCORE-SUM-DISP        PIC S9(9)V99.
           05  FILLER                   PIC X(4)  VALUE SPACES.
       01  WS-SCORE-SUM-X REDEFINES WS-SCORE-SUM-WRK PIC X(15).
       01  WS-RECORD-COUNT-WRK.
           05  WS-RECORD-COUNT-DISP     PIC 9(6).
           05  FILLER                   PIC X(2)  VALUE SPACES.
       01  WS-RECORD-COUNT-X REDEFINES WS-RECORD-COUNT-WRK PIC X(8).
      *
       PROCEDURE DIVISION.
      *
       0000-MAIN-CONTROL.
           PERFORM 1000-INITIALIZE.
           PERFORM 2900-PROCESS-ONE-PROFILE
               UNTIL WS-EOF-YES.
           PERFORM 8000-TERMINATE.
           STOP RUN.
      *
       1000-INITIALIZE.
           OPEN INPUT  PROFILE-IN.
           OPEN OUTPUT PROFILE-OUT.
           PERFORM 1900-READ-PROFILE-IN.
      *
       1900-READ-PROFILE-IN.
           READ PROFILE-IN
               AT END
                   SET WS-EOF-YES TO TRUE.
      *
       2000-CALC-DIGITAL-SCORE.
           COMPUTE WS-CATEGORY-COMPONENT =
               UPM-CATEGORY-COUNT OF PROFILE-IN-REC * 8.
           IF WS-CATEGORY-COMPONENT > 40
               MOVE 40 TO WS-CATEGORY-COMPONENT.
           COMPUTE WS-BRAND-COMPONENT =
               UPM-BRAND-COUNT OF PROFILE-IN-REC * 10.
           IF WS-BRAND-COMPONENT > 30
               MOVE 30 TO WS-BRAND-COMPONENT.
           COMPUTE WS-DIGITAL-SCORE =
               WS-CATEGORY-COMPONENT + WS-BRAND-COMPONENT.
           IF UPM-HAS-INFO-HABIT-YES OF PROFILE-IN-REC
               ADD 15 TO WS-DIGITAL-SCORE.
           IF UPM-HAS-DECISION-PREF-YES OF PROFILE-IN-REC
               ADD 15 TO WS-DIGITAL-SCORE.
           IF WS-DIGITAL-SCORE > 100
               MOVE 100 TO WS-DIGITAL-SCORE.
      *
       2100-CALC-VALUE-SCORE.
           COMPUTE WS-VALUE-SCORE =
               50 + (UPM-PREFERENCE-AVG OF PROFILE-IN-REC * 30).
           IF UPM-PROFILE-QUALITY-HIGH OF PROFILE-IN-REC
               ADD 20 TO WS-VALUE-SCORE
           ELSE
               IF UPM-PROFILE-QUALITY-MEDIUM OF PROFILE-IN-REC
                   ADD 10 TO WS-VALUE-SCORE.
           IF WS-VALUE-SCORE > 100
               MOVE 100 TO WS-VALUE-SCORE.
      *
       2200-CALC-STICKINESS-SCORE.
           MOVE UPM-LOYALTY-SCORE-IN OF PROFILE-IN-REC
               TO WS-STICKINESS-SCORE.
           COMPUTE WS-STICKINESS-SCORE = WS-STICKINESS-SCORE +
               (UPM-CONCERN-COUNT OF PROFILE-IN-REC * 5).
           IF WS-STICKINESS-SCORE > 100
               MOVE 100 TO WS-STICKINESS-SCORE.
      *
       2300-CALC-PROFILE-SCORE.
           COMPUTE WS-PROFILE-SCORE-WRK ROUNDED =
               (WS-DIGITAL-SCORE    * 0.30) +
               (WS-VALUE-SCORE      * 0.40) +
               (WS-STICKINESS-SCORE * 0.30).
      *
      *--------------------------------------------------------------*
      *  TAG-GENERATION RULE SET (INFORMATIONAL ONLY -- NOT WRITTEN   *
      *  OUT BY THIS RUN): SCORE >= 80 TAGS "VIP"; >= 60 TAGS         *
      *  "QUALITY-CUSTOMER"; CATEGORY-COUNT >= 5 TAGS "MULTI-         *
      *  CATEGORY"; BRAND-COUNT >= 3 TAGS "BRAND-LOYAL"; THE PRICE/   *
      *  QUALITY DECISION-PREF FLAGS TAG "PRICE-SENSITIVE" AND        *
      *  "QUALITY-FOCUSED"; LOYALTY-SCORE-IN >= 70 TAGS "HIGH-        *
      *  LOYALTY".  TAG-MAINTENANCE (TGM.TIP03) OWNS THE TAG FILE.    *
      *--------------------------------------------------------------*
       2400-CLASSIFY-USER-TYPE.
           EVALUATE TRUE
               WHEN WS-PROFILE-SCORE-WRK >= 80
                   SET UPM-USER-TYPE-HIGH-VALUE OF PROFILE-OUT-REC
                       TO TRUE
                   ADD 1 TO WS-HIGH-VALUE-COUNT
               WHEN WS-PROFILE-SCORE-WRK >= 60
                   SET UPM-USER-TYPE-ACTIVE OF PROFILE-OUT-REC
                       TO TRUE
               WHEN WS-PROFILE-SCORE-WRK >= 40
                   SET UPM-USER-TYPE-POTENTIAL OF PROFILE-OUT-REC
                       TO TRUE
               WHEN WS-PROFILE-SCORE-WRK >= 20
                   SET UPM-USER-TYPE-NORMAL OF PROFILE-OUT-REC
                       TO TRUE
               WHEN OTHER
                   SET UPM-USER-TYPE-NEW OF PROFILE-OUT-REC
                       TO TRUE
           END-EVALUATE.
      *
       2500-LOOKUP-STRATEGY.
           EVALUATE TRUE
               WHEN UPM-USER-TYPE-HIGH-VALUE OF PROFILE-OUT-REC
                   SET UPM-STRATEGY-HIGH-VALUE OF PROFILE-OUT-REC
                       TO TRUE
               WHEN UPM-USER-TYPE-ACTIVE OF PROFILE-OUT-REC
                   SET UPM-STRATEGY-ACTIVE OF PROFILE-OUT-REC
                       TO TRUE
               WHEN UPM-USER-TYPE-POTENTIAL OF PROFILE-OUT-REC
                   SET UPM-STRATEGY-POTENTIAL OF PROFILE-OUT-REC
                       TO TRUE
               WHEN OTHER
                   SET UPM-STRATEGY-DEFAULT OF PROFILE-OUT-REC
                       TO TRUE
           END-EVALUATE.
      *
       2900-PROCESS-ONE-PROFILE.
           MOVE PROFILE-IN-REC TO PROFILE-OUT-REC.
           PERFORM 2000-CALC-DIGITAL-SCORE.
           PERFORM 2100-CALC-VALUE-SCORE.
           PERFORM 2200-CALC-STICKINESS-SCORE.
           PERFORM 2300-CALC-PROFILE-SCORE.
           MOVE WS-DIGITAL-SCORE    TO UPM-DIGITAL-SCORE OF
                                        PROFILE-OUT-REC.
           MOVE WS-VALUE-SCORE      TO UPM-VALUE-SCORE OF
                                        PROFILE-OUT-REC.
           MOVE WS-STICKINESS-SCORE TO UPM-STICKINESS-SCORE OF
                                        PROFILE-OUT-REC.
           MOVE WS-PROFILE-SCORE-WRK TO UPM-PROFILE-SCORE OF
                                        PROFILE-OUT-REC.
           PERFORM 2400-CLASSIFY-USER-TYPE.
           PERFORM 2500-LOOKUP-STRATEGY.
           WRITE PROFILE-OUT-REC.
           ADD 1 TO WS-RECORD-COUNT.
           ADD UPM-PROFILE-SCORE OF PROFILE-OUT-REC TO WS-SCORE-SUM.
           PERFORM 1900-READ-PROFILE-IN.
      *
       8000-TERMINATE.
           DISPLAY 'PROFILE-SCORE-CALC RECORDS PROCESSED  '
               WS-RECORD-COUNT.
           DISPLAY 'PROFILE-SCORE-CALC HIGH VALUE COUNT   '
               WS-HIGH-VALUE-COUNT.
           CLOSE PROFILE-IN.
           CLOSE PROFILE-OUT.
