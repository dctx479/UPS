      *****************************************************************
      *                                                               *
      *   REC.R00902  --  PRODUCT RECOMMENDATION OUTPUT RECORD        *
      *   RIVERBEND DATA SERVICES  --  PROFILE SCORING SUBSYSTEM      *
      *                                                               *
      *****************************************************************
      *
      *    A RECOMMENDATION RUN WRITES ONE HEADER, ONE DETAIL ROW PER
      *    RANKED PRODUCT, AND ONE TRAILER PER RUN, THE SAME WAY THE
      *    OLDER TRANSFER-AGENCY BALANCING EXTRACTS DID.  THE HEADER
      *    CARRIES THE RUN DATE AND, FOR A CONTENT-BASED RUN, THE
      *    TARGET USER; THE TRAILER CARRIES THE ROW COUNT.
      *
      *****************************************************************
      *    AMENDMENT HISTORY
      *
      *    DATE       PROGRAMMER    REQUEST     DESCRIPTION
      *    ---------  ------------  ----------  -----------------------
      *    02/14/1993 R. OKONKWO    INIT-0005   ORIGINAL LAYOUT.
      *    11/09/1998 D. FENWICK    Y2K-0007    RUN-DTE REBUILT WITH A
      *                                         FULL CENTURY/YEAR PAIR.
      *    09/30/2005 P. ARCHULETA  CR-0417     ADDED THE TARGET-USER
      *                                         FIELD TO THE HEADER
      *                                         REDEFINE FOR CONTENT-
      *                                         BASED RUNS.
      *****************************************************************
      *
       01  PRODUCT-RECOMMEND-OUT-REC.
           05  REC-RECORD-TYPE-CDE          PIC X(1).
               88  REC-RECORD-HEADER            VALUE 'H'.
               88  REC-RECORD-DETAIL            VALUE 'D'.
               88  REC-RECORD-TRAILER           VALUE 'T'.
           05  REC-DETAIL-AREA.
               10  REC-PRODUCT-ID            PIC X(12).
               10  REC-SCORE                 PIC S9(7)V9(2) COMP-3.
               10  REC-METHOD-CDE            PIC X(10).
                   88  REC-METHOD-TRENDING       VALUE 'TRENDING  '.
                   88  REC-METHOD-CONTENT        VALUE 'CONTENT   '.
               10  FILLER                    PIC X(20).
           05  REC-HEADER-AREA REDEFINES REC-DETAIL-AREA.
               10  REC-RUN-DTE.
                   15  REC-RUN-CC-DTE        PIC 9(2).
                   15  REC-RUN-YY-DTE        PIC 9(2).
                   15  REC-RUN-MM-DTE        PIC 9(2).
                   15  REC-RUN-DD-DTE        PIC 9(2).
               10  REC-TARGET-USER-ID        PIC 9(9).
               10  FILLER                    PIC X(30).
           05  REC-TRAILER-AREA REDEFINES REC-DETAIL-AREA.
               10  REC-TOTAL-ROWS-CNT       PIC 9(6).
               10  FILLER                    PIC X(41).
