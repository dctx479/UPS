      *****************************************************************
      *                                                               *
      *   SEG.R00901  --  SEGMENT COUNT OUTPUT RECORD                 *
      *   RIVERBEND DATA SERVICES  --  PROFILE SCORING SUBSYSTEM      *
      *                                                               *
      *****************************************************************
      *
      *    ONE OCCURRENCE PER NON-EMPTY SEGMENT BUCKET.  WRITTEN BY
      *    THE USER-SEGMENTATION-REPORT RUN.  SEG-BUCKET-TYPE-CDE
      *    TELLS WHICH OF THE THREE FIXED-RULE PASSES (RFM, SCORE
      *    BAND, CHURN RISK) A GIVEN ROW CAME FROM SO THE THREE
      *    REPORTS CAN SHARE ONE OUTPUT FILE.
      *
      *****************************************************************
      *    AMENDMENT HISTORY
      *
      *    DATE       PROGRAMMER    REQUEST     DESCRIPTION
      *    ---------  ------------  ----------  -----------------------
      *    06/06/1992 T. MAECHLER   INIT-0004   ORIGINAL LAYOUT --
      *                                         RFM BUCKETS ONLY.
      *    04/18/1996 R. OKONKWO    CR-0201     ADDED SCORE-BAND AND
      *                                         CHURN-RISK BUCKET
      *                                         TYPES AND THE LEADING
      *                                         BUCKET-TYPE-CDE.
      *****************************************************************
      *
       01  SEGMENT-COUNT-OUT-REC.
           05  SEG-BUCKET-TYPE-CDE          PIC X(3).
               88  SEG-BUCKET-TYPE-RFM          VALUE 'RFM'.
               88  SEG-BUCKET-TYPE-SCORE        VALUE 'SCR'.
               88  SEG-BUCKET-TYPE-CHURN        VALUE 'CHN'.
           05  SEG-NAME                     PIC X(24).
           05  SEG-USER-COUNT                PIC 9(6).
           05  FILLER                       PIC X(20).
