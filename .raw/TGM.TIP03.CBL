       IDENTIFICATION DIVISION.
       PROGRAM-ID.    TAG-MAINTENANCE.
       AUTHOR.        T. MAECHLER.
       INSTALLATION.  RIVERBEND DATA SERVICES.
       DATE-WRITTEN.  01/11/1990.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *****************************************************************
      *                                                               *
      *   TAG-MAINTENANCE  (TGM.TIP03)                                *
      *                                                               *
      *   TAG-IN, SORTED BY TAG-USER-ID WITHIN TAG-NAME, IS READ IN   *
      *   THREE PASSES.  PASS ONE DEDUPLICATES WITHIN EACH (USER,     *
      *   TAG-NAME) GROUP, KEEPING ONLY THE ROW WITH THE HIGHEST      *
      *   TAG-UPDATED-SEQ.  PASS TWO EXPIRES ANY SURVIVING ROW WHOSE  *
      *   TAG-EXPIRE-DAYS HAS REACHED ZERO.  PASS THREE APPLIES A     *
      *   CARD-FILE OF WEIGHT ADJUSTMENTS (REWEIGHT-CARD) AGAINST THE *
      *   RESULT.  THE SURVIVORS ARE WRITTEN TO TAG-OUT.              *
      *                                                               *
      *****************************************************************
      *    AMENDMENT HISTORY
      *
      *    DATE       PROGRAMMER    REQUEST     DESCRIPTION
      *    ---------  ------------  ----------  -----------------------
      *    01/11/1990 T. MAECHLER   INIT-0003   ORIGINAL PROGRAM --
      *                                         DEDUP AND EXPIRE ONLY.
      *    06/06/1992 T. MAECHLER   CR-0141     ADDED THE REWEIGHT
      *                                         PASS AND THE REWEIGHT-
      *                                         CARD INPUT.
      *    11/09/1998 D. FENWICK    Y2K-0007    NO CHANGE REQUIRED --
      *                                         REVIEWED FOR 2-DIGIT
      *                                         YEAR USAGE, NONE
      *                                         FOUND IN THIS PROGRAM.
      *    05/23/2003 P. ARCHULETA  CR-0390     EXPIRE PASS NO LONGER
      *                                         RESETS TAG-ACTIVE FROM
      *                                         "N" BACK TO "Y" (SEE
      *                                         5200) -- WAS A LATENT
      *                                         BUG IN THE ORIGINAL
      *                                         LOGIC.
      *****************************************************************
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT TAG-IN         ASSIGN TO TAGIN
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT TAG-DEDUP-WORK ASSIGN TO TAGWORK1
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT TAG-EXPIRE-WORK ASSIGN TO TAGWORK2
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT REWEIGHT-CARD  ASSIGN TO RWTCARD
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT TAG-OUT        ASSIGN TO TAGOUT
               ORGANIZATION IS LINE SEQUENTIAL.
      *
       DATA DIVISION.
       FILE SECTION.
       FD  TAG-IN
           RECORDING MODE IS F.
           COPY UTGTIP03 REPLACING ==USER-TAG-DETAIL-REC==
                               BY ==TAG-IN-REC==.
      *
       FD  TAG-DEDUP-WORK
           RECORDING MODE IS F.
           COPY UTGTIP03 REPLACING ==USER-TAG-DETAIL-REC==
                               BY ==TAG-DEDUP-REC==.
      *
       FD  TAG-EXPIRE-WORK
           RECORDING MODE IS F.
           COPY UTGTIP03 REPLACING ==USER-TAG-DETAIL-REC==
                               BY ==TAG-EXPIRE-REC==.
      *
       FD  TAG-OUT
           RECORDING MODE IS F.
           COPY UTGTIP03 REPLACING ==USER-TAG-DETAIL-REC==
                               BY ==TAG-OUT-REC==.
      *
       FD  REWEIGHT-CARD
           RECORDING MODE IS F.
       01  REWEIGHT-CARD-REC.
           05  RWT-USER-ID                  PIC 9(9).
           05  RWT-TAG-NAME                 PIC X(30).
           05  RWT-DELTA                    PIC S9(1)V9(2).
           05  FILLER                       PIC X(11).
      *
       WORKING-STORAGE SECTION.
       77  WS-EOF-SW                    PIC X(1)  VALUE 'N'.
           88  WS-EOF-YES                   VALUE 'Y'.
       77  WS-CARD-EOF-SW               PIC X(1)  VALUE 'N'.
           88  WS-CARD-EOF-YES              VALUE 'Y'.
       77  WS-DEDUP-EOF-SW              PIC X(1)  VALUE 'N'.
           88  WS-DEDUP-EOF-YES             VALUE 'Y'.
       77  WS-EXPIRE-EOF-SW             PIC X(1)  VALUE 'N'.
           88  WS-EXPIRE-EOF-YES            VALUE 'Y'.
       77  WS-INPUT-COUNT                PIC 9(6) COMP VALUE ZERO.
       77  WS-DEDUP-KEPT-COUNT           PIC 9(6) COMP VALUE ZERO.
       77  WS-DEDUP-DROPPED-COUNT        PIC 9(6) COMP VALUE ZERO.
       77  WS-EXPIRED-COUNT              PIC 9(6) COMP VALUE ZERO.
       77  WS-REWEIGHTED-COUNT           PIC 9(6) COMP VALUE ZERO.
       77  WS-BREAK-USER-ID              PIC 9(9) COMP VALUE ZERO.
       77  WS-BREAK-TAG-NAME             PIC X(30) VALUE SPACES.
       77  WS-BEST-UPDATED-SEQ           PIC 9(5) COMP VALUE ZERO.
       77  WS-GROUP-COUNT                PIC 9(5) COMP VALUE ZERO.
       01  WS-BEST-TAG-HOLD-AREA.
           05  WS-BEST-TAG-USER-ID       PIC 9(9).
           05  WS-BEST-TAG-NAME          PIC X(30).
           05  WS-BEST-TAG-CATEGORY      PIC X(20).
           05  WS-BEST-TAG-WEIGHT        PIC S9(1)V9(2) COMP-3.
           05  WS-BEST-TAG-EXPIRE-DAYS   PIC 9(5).
           05  WS-BEST-TAG-UPDATED-SEQ   PIC 9(5).
           05  WS-BEST-TAG-ACTIVE-CDE    PIC X(1).
           05  FILLER                    PIC X(9).
       01  WS-BEST-TAG-HOLD-X REDEFINES WS-BEST-TAG-HOLD-AREA
                                        PIC X(85).
       77  WS-NEW-WEIGHT                 PIC S9(1)V9(2) COMP-3.
       01  WS-NEW-WEIGHT-WRK.
           05  WS-NEW-WEIGHT-DISP        PIC X(4).
           05  FILLER                    PIC X(4)  VALUE SPACES.
       01  WS-NEW-WEIGHT-X REDEFINES WS-NEW-WEIGHT-WRK PIC X(8).
       01  WS-INPUT-COUNT-WRK.
           05  WS-INPUT-COUNT-DISP       PIC 9(6).
           05  FILLER                    PIC X(2)  VALUE SPACES.
       01  WS-INPUT-COUNT-X REDEFINES WS-INPUT-COUNT-WRK PIC X(8).
      *
       PROCEDURE DIVISION.
      *
       0000-MAIN-CONTROL.
           PERFORM 1000-INITIALIZE.
           PERFORM 5100-DEDUP-TAGS
               THRU 5100-EXIT.
           PERFORM 5200-EXPIRE-TAGS
               THRU 5200-EXIT.
           PERFORM 5300-REWEIGHT-TAGS
               THRU 5300-EXIT.
           PERFORM 8000-TERMINATE.
           STOP RUN.
      *
       1000-INITIALIZE.
           OPEN INPUT  TAG-IN.
           OPEN OUTPUT TAG-DEDUP-WORK.
           OPEN OUTPUT TAG-EXPIRE-WORK.
           OPEN OUTPUT TAG-OUT.
      *
      *--------------------------------------------------------------*
      *  PASS ONE -- DEDUPLICATE.  TAG-IN IS IN TAG-USER-ID/TAG-NAME  *
      *  SEQUENCE.  THE GROUP IS HELD IN WS-BEST-TAG-HOLD-AREA;       *
      *  ONLY THE HIGHEST TAG-UPDATED-SEQ IN THE GROUP IS WRITTEN     *
      *  TO TAG-DEDUP-WORK.  ALL OTHERS ARE COUNTED AS DROPPED BUT    *
      *  NEVER REWRITTEN, PER THE ORIGINAL SPECIFICATION.             *
      *--------------------------------------------------------------*
       5100-DEDUP-TAGS.
           PERFORM 5110-READ-TAG-IN.
           PERFORM 5150-DEDUP-ONE-GROUP
               UNTIL WS-EOF-YES.
           GO TO 5100-EXIT.
      *
       5110-READ-TAG-IN.
           READ TAG-IN
               AT END
                   SET WS-EOF-YES TO TRUE.
           IF NOT WS-EOF-YES
               ADD 1 TO WS-INPUT-COUNT.
      *
       5150-DEDUP-ONE-GROUP.
           MOVE UTG-USER-ID OF TAG-IN-REC TO WS-BREAK-USER-ID.
           MOVE UTG-TAG-NAME OF TAG-IN-REC    TO WS-BREAK-TAG-NAME.
           MOVE ZERO TO WS-BEST-UPDATED-SEQ.
           MOVE ZERO TO WS-GROUP-COUNT.
           PERFORM 5160-CONSIDER-ONE-TAG
               UNTIL WS-EOF-YES
                  OR UTG-USER-ID OF TAG-IN-REC NOT = WS-BREAK-USER-ID
                  OR UTG-TAG-NAME OF TAG-IN-REC    NOT = WS-BREAK-TAG-NAME.
           MOVE WS-BEST-TAG-HOLD-AREA TO TAG-DEDUP-REC.
           WRITE TAG-DEDUP-REC.
           ADD 1 TO WS-DEDUP-KEPT-COUNT.
           COMPUTE WS-DEDUP-DROPPED-COUNT =
               WS-DEDUP-DROPPED-COUNT + WS-GROUP-COUNT - 1.
      *
       5160-CONSIDER-ONE-TAG.
           ADD 1 TO WS-GROUP-COUNT.
           IF UTG-UPDATED-SEQ OF TAG-IN-REC >= WS-BEST-UPDATED-SEQ
               MOVE UTG-UPDATED-SEQ OF TAG-IN-REC
                   TO WS-BEST-UPDATED-SEQ
               MOVE UTG-USER-ID OF TAG-IN-REC
                   TO WS-BEST-TAG-USER-ID
               MOVE UTG-TAG-NAME OF TAG-IN-REC
                   TO WS-BEST-TAG-NAME
               MOVE UTG-TAG-CATEGORY OF TAG-IN-REC
                   TO WS-BEST-TAG-CATEGORY
               MOVE UTG-TAG-WEIGHT OF TAG-IN-REC
                   TO WS-BEST-TAG-WEIGHT
               MOVE UTG-EXPIRE-DAYS OF TAG-IN-REC
                   TO WS-BEST-TAG-EXPIRE-DAYS
               MOVE UTG-UPDATED-SEQ OF TAG-IN-REC
                   TO WS-BEST-TAG-UPDATED-SEQ
               MOVE UTG-ACTIVE-CDE OF TAG-IN-REC
                   TO WS-BEST-TAG-ACTIVE-CDE.
           PERFORM 5110-READ-TAG-IN.
      *
       5100-EXIT.
           EXIT.
      *
      *--------------------------------------------------------------*
      *  PASS TWO -- EXPIRE.  TAG-DEDUP-WORK IS RE-READ FROM THE      *
      *  TOP.  A ROW WHOSE TAG-EXPIRE-DAYS HAS COUNTED DOWN TO ZERO   *
      *  OR BELOW AND IS STILL ACTIVE IS SET INACTIVE.  A ROW ALREADY *
      *  INACTIVE IS NEVER TURNED BACK ON HERE.                      *
      *--------------------------------------------------------------*
       5200-EXPIRE-TAGS.
           CLOSE TAG-DEDUP-WORK.
           OPEN INPUT TAG-DEDUP-WORK.
           PERFORM 5210-READ-TAG-DEDUP.
           PERFORM 5250-EXPIRE-ONE-TAG
               UNTIL WS-DEDUP-EOF-YES.
           GO TO 5200-EXIT.
      *
       5210-READ-TAG-DEDUP.
           READ TAG-DEDUP-WORK
               AT END
                   SET WS-DEDUP-EOF-YES TO TRUE.
      *
       5250-EXPIRE-ONE-TAG.
           IF UTG-EXPIRE-DAYS OF TAG-DEDUP-REC <= 0
               AND UTG-ACTIVE-YES OF TAG-DEDUP-REC
               SET UTG-ACTIVE-NO OF TAG-DEDUP-REC TO TRUE
               ADD 1 TO WS-EXPIRED-COUNT.
           MOVE TAG-DEDUP-REC TO TAG-EXPIRE-REC.
           WRITE TAG-EXPIRE-REC.
           PERFORM 5210-READ-TAG-DEDUP.
      *
       5200-EXIT.
           EXIT.
      *
      *--------------------------------------------------------------*
      *  PASS THREE -- REWEIGHT.  ONE CARD PER ADJUSTMENT.  BOTH      *
      *  FILES ARE IN TAG-USER-ID/TAG-NAME SEQUENCE SO EACH CARD IS   *
      *  MATCHED AGAINST THE EXPIRE-PASS RESULT AS IT PASSES.  A CARD *
      *  WITH NO MATCHING ROW IS LOGGED AND IGNORED.                  *
      *--------------------------------------------------------------*
       5300-REWEIGHT-TAGS.
           CLOSE TAG-EXPIRE-WORK.
           OPEN INPUT TAG-EXPIRE-WORK.
           OPEN INPUT REWEIGHT-CARD.
           PERFORM 5310-READ-REWEIGHT-CARD.
           PERFORM 5320-READ-TAG-EXPIRE
               UNTIL WS-EXPIRE-EOF-YES.
           GO TO 5300-EXIT.
      *
       5310-READ-REWEIGHT-CARD.
           READ REWEIGHT-CARD
               AT END
                   SET WS-CARD-EOF-YES TO TRUE.
      *
       5320-READ-TAG-EXPIRE.
           READ TAG-EXPIRE-WORK
               AT END
                   SET WS-EXPIRE-EOF-YES TO TRUE.
           IF NOT WS-EXPIRE-EOF-YES
               PERFORM 5330-APPLY-CARDS-TO-TAG
               WRITE TAG-OUT-REC FROM TAG-EXPIRE-REC.
      *
       5330-APPLY-CARDS-TO-TAG.
           PERFORM 5340-APPLY-ONE-CARD
               UNTIL WS-CARD-EOF-YES
                  OR RWT-USER-ID  NOT = UTG-USER-ID OF TAG-EXPIRE-REC
                  OR RWT-TAG-NAME NOT = UTG-TAG-NAME OF TAG-EXPIRE-REC.
      *
       5340-APPLY-ONE-CARD.
           COMPUTE WS-NEW-WEIGHT =
               UTG-TAG-WEIGHT OF TAG-EXPIRE-REC + RWT-DELTA.
           IF WS-NEW-WEIGHT < 0
               MOVE 0 TO WS-NEW-WEIGHT.
           IF WS-NEW-WEIGHT > 1
               MOVE 1 TO WS-NEW-WEIGHT.
           MOVE WS-NEW-WEIGHT TO UTG-TAG-WEIGHT OF TAG-EXPIRE-REC.
           ADD 1 TO WS-REWEIGHTED-COUNT.
           PERFORM 5310-READ-REWEIGHT-CARD.
      *
       5300-EXIT.
           EXIT.
      *
       8000-TERMINATE.
           DISPLAY 'TAG-MAINTENANCE INPUT TAGS READ       '
               WS-INPUT-COUNT.
           DISPLAY 'TAG-MAINTENANCE DEDUP KEPT            '
               WS-DEDUP-KEPT-COUNT.
           DISPLAY 'TAG-MAINTENANCE DEDUP DROPPED         '
               WS-DEDUP-DROPPED-COUNT.
           DISPLAY 'TAG-MAINTENANCE TAGS EXPIRED           '
               WS-EXPIRED-COUNT.
           DISPLAY 'TAG-MAINTENANCE TAGS REWEIGHTED         '
               WS-REWEIGHTED-COUNT.
           CLOSE TAG-IN.
           CLOSE TAG-EXPIRE-WORK.
           CLOSE REWEIGHT-CARD.
           CLOSE TAG-OUT.
