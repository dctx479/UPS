      *****************************************************************
      *                                                               *
      *   UEV.TIP02  --  USER EVENT DETAIL RECORD                     *
      *   RIVERBEND DATA SERVICES  --  PROFILE SCORING SUBSYSTEM      *
      *                                                               *
      *****************************************************************
      *
      *    ONE OCCURRENCE PER BEHAVIORAL EVENT.  MANY PER USER.
      *    EVT-DAYS-AGO IS PRECOMPUTED BY THE UPSTREAM EXTRACT AT
      *    THE EVENT-CAPTURE SIDE SO THIS SUBSYSTEM NEVER HAS TO DO
      *    DATE ARITHMETIC AGAINST A MOVING "TODAY".
      *
      *****************************************************************
      *    AMENDMENT HISTORY
      *
      *    DATE       PROGRAMMER    REQUEST     DESCRIPTION
      *    ---------  ------------  ----------  -----------------------
      *    09/02/1988 R. OKONKWO    INIT-0002   ORIGINAL LAYOUT.
      *    03/02/1991 T. MAECHLER   CR-0115     ADDED EVT-WEIGHT FOR
      *                                         THE STICKINESS TALLY.
      *    11/09/1998 D. FENWICK    Y2K-0007    BATCH-DTE REBUILT WITH
      *                                         A FULL CENTURY/YEAR
      *                                         PAIR IN PLACE OF THE
      *                                         OLD 2-DIGIT YEAR.
      *    08/17/2004 P. ARCHULETA  CR-0402     ADDED THE SEARCH-TERM
      *                                         REDEFINE OF THE
      *                                         PRODUCT/CATEGORY AREA
      *                                         FOR SEARCH EVENTS.
      *****************************************************************
      *
       01  USER-EVENT-DETAIL-REC.
           05  UEV-USER-ID                  PIC 9(9).
           05  UEV-BATCH-NUMBER              PIC 9(7).
           05  UEV-BATCH-DTE.
               10  UEV-BATCH-CC-DTE          PIC 9(2).
               10  UEV-BATCH-YY-DTE          PIC 9(2).
               10  UEV-BATCH-MM-DTE          PIC 9(2).
               10  UEV-BATCH-DD-DTE          PIC 9(2).
           05  UEV-EVENT-TYPE-CDE           PIC X(16).
               88  UEV-EVT-PRODUCT-VIEW         VALUE 'PRODUCT_VIEW    '.
               88  UEV-EVT-CATEGORY-VIEW        VALUE 'CATEGORY_VIEW   '.
               88  UEV-EVT-SEARCH               VALUE 'SEARCH          '.
               88  UEV-EVT-ADD-TO-CART          VALUE 'ADD_TO_CART     '.
               88  UEV-EVT-PLACE-ORDER          VALUE 'PLACE_ORDER     '.
               88  UEV-EVT-PAY                  VALUE 'PAY             '.
           05  UEV-EVENT-DETAIL-1.
               10  UEV-PRODUCT-ID            PIC X(12).
               10  UEV-CATEGORY              PIC X(20).
           05  UEV-EVENT-DETAIL-2 REDEFINES UEV-EVENT-DETAIL-1.
               10  UEV-SEARCH-TERM           PIC X(20).
               10  FILLER                    PIC X(12).
           05  UEV-AMOUNT                   PIC S9(7)V9(2) COMP-3.
           05  UEV-DAYS-AGO                 PIC 9(5).
           05  UEV-WEIGHT                   PIC S9(1)V9(2) COMP-3.
           05  UEV-PROCESSED-CDE            PIC X(1).
               88  UEV-PROCESSED-YES            VALUE 'Y'.
               88  UEV-PROCESSED-NO             VALUE 'N'.
           05  FILLER                       PIC X(15).
