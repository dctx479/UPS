      *****************************************************************
      *                                                               *
      *   UPM.TIP01  --  USER PROFILE MASTER RECORD                   *
      *   RIVERBEND DATA SERVICES  --  PROFILE SCORING SUBSYSTEM      *
      *                                                               *
      *****************************************************************
      *
      *    ONE OCCURRENCE PER USER.  CARRIES THE STORED PROFILE
      *    ATTRIBUTES USED BY THE NIGHTLY SCORING RUN AND THE
      *    COMPUTED PROFILE SCORE / USER TYPE WRITTEN BACK BY IT.
      *    COPY INTO THE FILE SECTION OF ANY PROGRAM THAT READS OR
      *    WRITES PROFILE-IN, PROFILE-OUT, OR PROFILE-MASTER.
      *
      *****************************************************************
      *    AMENDMENT HISTORY
      *
      *    DATE       PROGRAMMER    REQUEST     DESCRIPTION
      *    ---------  ------------  ----------  -----------------------
      *    07/14/1987 R. OKONKWO    INIT-0001   ORIGINAL LAYOUT.
      *    03/02/1991 T. MAECHLER   CR-0114     ADDED CONCERN-COUNT AND
      *                                         LOYALTY-SCORE-IN FOR
      *                                         THE STICKINESS SCORE.
      *    11/09/1998 D. FENWICK    Y2K-0007    RETIRED 2-DIGIT-YEAR
      *                                         FIELDS; LAST-CALC-DTE
      *                                         NOW CARRIES A FULL
      *                                         CENTURY/YEAR PAIR.
      *    05/23/2003 P. ARCHULETA  CR-0389     ADDED SUB-SCORE WORK
      *                                         AREA AND ITS DISPLAY
      *                                         REDEFINE FOR THE AUDIT
      *                                         EXTRACT PROGRAM.
      *****************************************************************
      *
       01  USER-PROFILE-MASTER-REC.
           05  UPM-USER-ID                  PIC 9(9).
           05  UPM-USERNAME                 PIC X(30).
           05  UPM-CATEGORY-COUNT           PIC 9(3).
           05  UPM-BRAND-COUNT              PIC 9(3).
           05  UPM-HAS-INFO-HABIT-CDE       PIC X(1).
               88  UPM-HAS-INFO-HABIT-YES       VALUE 'Y'.
               88  UPM-HAS-INFO-HABIT-NO        VALUE 'N'.
           05  UPM-HAS-DECISION-PREF-CDE    PIC X(1).
               88  UPM-HAS-DECISION-PREF-YES    VALUE 'Y'.
               88  UPM-HAS-DECISION-PREF-NO     VALUE 'N'.
           05  UPM-DECISION-PREF-PRICE-CDE  PIC X(1).
               88  UPM-DEC-PREF-PRICE-YES       VALUE 'Y'.
           05  UPM-DECISION-PREF-QUAL-CDE   PIC X(1).
               88  UPM-DEC-PREF-QUALITY-YES     VALUE 'Y'.
           05  UPM-PREFERENCE-AVG           PIC S9(3)V9(2) COMP-3.
           05  UPM-PROFILE-QUALITY-CDE      PIC X(6).
               88  UPM-PROFILE-QUALITY-HIGH     VALUE 'HIGH  '.
               88  UPM-PROFILE-QUALITY-MEDIUM   VALUE 'MEDIUM'.
           05  UPM-CONCERN-COUNT            PIC 9(3).
           05  UPM-LOYALTY-SCORE-IN         PIC S9(3)V9(2) COMP-3.
           05  UPM-PROFILE-SCORE            PIC S9(3)V9(2) COMP-3.
           05  UPM-USER-TYPE-CDE            PIC X(12).
               88  UPM-USER-TYPE-HIGH-VALUE     VALUE 'HIGH-VALUE  '.
               88  UPM-USER-TYPE-ACTIVE         VALUE 'ACTIVE      '.
               88  UPM-USER-TYPE-POTENTIAL      VALUE 'POTENTIAL   '.
               88  UPM-USER-TYPE-NORMAL         VALUE 'NORMAL      '.
               88  UPM-USER-TYPE-NEW            VALUE 'NEW         '.
           05  UPM-STRATEGY-CDE             PIC X(12).
               88  UPM-STRATEGY-HIGH-VALUE      VALUE 'HIGH-VALUE  '.
               88  UPM-STRATEGY-ACTIVE          VALUE 'ACTIVE      '.
               88  UPM-STRATEGY-POTENTIAL       VALUE 'POTENTIAL   '.
               88  UPM-STRATEGY-DEFAULT         VALUE 'DEFAULT     '.
           05  UPM-SUB-SCORES.
               10  UPM-DIGITAL-SCORE        PIC S9(3)V9(2) COMP-3.
               10  UPM-VALUE-SCORE          PIC S9(3)V9(2) COMP-3.
               10  UPM-STICKINESS-SCORE     PIC S9(3)V9(2) COMP-3.
           05  UPM-SUB-SCORES-X REDEFINES UPM-SUB-SCORES.
               10  UPM-DIGITAL-SCORE-X      PIC X(3).
               10  UPM-VALUE-SCORE-X        PIC X(3).
               10  UPM-STICKINESS-SCORE-X   PIC X(3).
           05  UPM-LAST-CALC-DTE.
               10  UPM-LAST-CALC-CC-DTE     PIC 9(2).
               10  UPM-LAST-CALC-YY-DTE     PIC 9(2).
               10  UPM-LAST-CALC-MM-DTE     PIC 9(2).
               10  UPM-LAST-CALC-DD-DTE     PIC 9(2).
           05  FILLER                       PIC X(20).
