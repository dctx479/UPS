       IDENTIFICATION DIVISION.
       PROGRAM-ID.    USER-SEGMENTATION-REPORT.
       AUTHOR.        R. OKONKWO.
       INSTALLATION.  RIVERBEND DATA SERVICES.
       DATE-WRITTEN.  06/06/1992.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *****************************************************************
      *                                                               *
      *   USER-SEGMENTATION-REPORT  (USG.TIP04)                       *
      *                                                               *
      *   ONE SEQUENTIAL PASS OVER PROFILE-IN.  FOR EACH PROFILE,     *
      *   EVENT-IN (THE SAME SORTED EVENT FILE EVENT-PROFILE-UPDATE   *
      *   READS) IS RE-OPENED AND SCANNED END TO END FOR THAT USER'S  *
      *   EVENTS SO THE RFM AND CHURN-RISK BUCKETS ARE DERIVED FRESH  *
      *   FROM ACTUAL EVENT HISTORY RATHER THAN FROM A MASTER-FIELD   *
      *   APPROXIMATION.  EVERY USER IS BUCKETED THREE WAYS AT THE    *
      *   SAME TIME -- BY RFM LEVEL, BY PROFILE-SCORE BAND, AND BY    *
      *   CHURN-RISK LEVEL -- INTO A TABLE OF RUNNING COUNTS.  AT END *
      *   OF FILE THE NON-EMPTY BUCKETS ARE WRITTEN TO SEGMENT-OUT,   *
      *   TAGGED BY SEG-BUCKET-TYPE-CDE SO ALL THREE REPORTS SHARE    *
      *   ONE OUTPUT FILE.  NOTHING ON PROFILE-IN IS MUTATED --  THIS *
      *   IS A READ-ONLY REPORTING PASS.                              *
      *                                                               *
      *****************************************************************
      *    AMENDMENT HISTORY
      *
      *    DATE       PROGRAMMER    REQUEST     DESCRIPTION
      *    ---------  ------------  ----------  -----------------------
      *    06/06/1992 R. OKONKWO    INIT-0004   ORIGINAL PROGRAM --
      *                                         RFM BUCKETS ONLY.
      *    04/18/1996 R. OKONKWO    CR-0201     ADDED THE SCORE-BAND
      *                                         AND CHURN-RISK BUCKET
      *                                         PASSES (SEE 4200 AND
      *                                         4300).
      *    11/09/1998 D. FENWICK    Y2K-0007    RUN-DTE ON THE MASTER
      *                                         NOW CARRIES A FULL
      *                                         CENTURY; NO CHANGE
      *                                         REQUIRED IN THIS
      *                                         PROGRAM.
      *    03/11/2001 T. MAECHLER   CR-0330     CHURN-RISK LEVEL BANDS
      *                                         RECALIBRATED PER
      *                                         MARKETING REQUEST
      *                                         (SEE 4300).
      *    02/14/2006 T. MAECHLER   CR-0433     RFM AND CHURN-RISK WERE
      *                                         BOTH BEING GUESSED OFF
      *                                         LOYALTY-SCORE-IN AND A
      *                                         FLAG-COUNT SCHEME THAT
      *                                         HAD NO TIE BACK TO THE
      *                                         SCORING MEMO.  ADDED
      *                                         THE EVENT-IN FD (SEE
      *                                         4050-4080) SO BOTH
      *                                         BUCKETS ARE DERIVED
      *                                         FROM THE SAME EVENT
      *                                         HISTORY EVENT-PROFILE-
      *                                         UPDATE SCORES FROM,
      *                                         AND RELABELED THE RFM
      *                                         BUCKETS TO MATCH THE
      *                                         MEMO'S LEVEL NAMES
      *                                         (SEE 4100).
      *****************************************************************
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PROFILE-IN  ASSIGN TO PROFIN
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT EVENT-IN    ASSIGN TO EVTSORT
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SEGMENT-OUT ASSIGN TO SEGOUT
               ORGANIZATION IS LINE SEQUENTIAL.
      *
       DATA DIVISION.
       FILE SECTION.
       FD  PROFILE-IN
           RECORDING MODE IS F.
           COPY UPMTIP01 REPLACING ==USER-PROFILE-MASTER-REC==
                                BY ==PROFILE-IN-REC==.
      *
      *    EVENT-IN IS RE-OPENED AND RE-READ FROM THE TOP FOR EVERY
      *    PROFILE (SEE 4050) -- THE SAME MULTI-PASS TECHNIQUE USED
      *    BY EVENT-PROFILE-UPDATE'S EVENT-RESCAN FD.
       FD  EVENT-IN
           RECORDING MODE IS F.
           COPY UEVTIP02 REPLACING ==USER-EVENT-DETAIL-REC==
                               BY ==EVENT-IN-REC==.
      *
       FD  SEGMENT-OUT
           RECORDING MODE IS F.
           COPY SEGR0901.
      *
       WORKING-STORAGE SECTION.
       77  WS-EOF-SW                    PIC X(1)  VALUE 'N'.
           88  WS-EOF-YES                   VALUE 'Y'.
       77  WS-EVENT-EOF-SW              PIC X(1)  VALUE 'N'.
           88  WS-EVENT-EOF-YES             VALUE 'Y'.
       77  WS-PROFILE-COUNT              PIC 9(6) COMP VALUE ZERO.
       77  WS-CHURN-POINTS               PIC S9(3) COMP VALUE ZERO.
       77  WS-RECENCY-POINTS             PIC S9(3) COMP VALUE ZERO.
       77  WS-PAY-POINTS                 PIC S9(3) COMP VALUE ZERO.
       77  WS-ACTIVITY-POINTS            PIC S9(3) COMP VALUE ZERO.
       77  WS-TBL-SUB                    PIC 9(2) COMP VALUE ZERO.
       77  WS-R-SCORE                    PIC 9(2) COMP VALUE ZERO.
       77  WS-F-SCORE                    PIC 9(2) COMP VALUE ZERO.
       77  WS-M-SCORE                    PIC 9(2) COMP VALUE ZERO.
       77  WS-RFM-TOTAL                  PIC 9(3) COMP VALUE ZERO.
       77  WS-FREQUENCY-CNT              PIC 9(5) COMP VALUE ZERO.
       77  WS-MONETARY-TOT               PIC S9(9)V99 COMP-3
                                              VALUE ZERO.
       77  WS-OVERALL-RECENCY-MIN        PIC 9(5) COMP VALUE 99999.
       77  WS-PAY-RECENCY-MIN            PIC 9(5) COMP VALUE 99999.
       77  WS-HAS-PAY-SW                 PIC X(1)  VALUE 'N'.
           88  WS-HAS-PAY-YES                VALUE 'Y'.
       77  WS-HAS-EVENT-SW               PIC X(1)  VALUE 'N'.
           88  WS-HAS-EVENT-YES              VALUE 'Y'.
       77  WS-ACTIVE-DAYS-CNT             PIC 9(3) COMP VALUE ZERO.
       77  WS-WINDOW-EVENT-CNT            PIC 9(5) COMP VALUE ZERO.
       77  WS-DAY-SCORE                   PIC S9(3)V9(2) COMP-3
                                               VALUE ZERO.
       77  WS-EVENT-SCORE                 PIC S9(3)V9(2) COMP-3
                                               VALUE ZERO.
       77  WS-ACTIVITY-SCORE              PIC S9(3)V9(2) COMP-3
                                               VALUE ZERO.
      *
      *    ONE FLAG PER DAYS-AGO VALUE IN THE 30-DAY ACTIVITY WINDOW
      *    (SUBSCRIPT 1 = DAYS-AGO 0 ... SUBSCRIPT 30 = DAYS-AGO 29)
      *    SO 4080 CAN COUNT DISTINCT CALENDAR DAYS WITHOUT A DATE
      *    ROUTINE.
       01  WS-DAY-SEEN-TBL.
           05  WS-DAY-SEEN OCCURS 30 TIMES PIC X(1).
           05  FILLER                   PIC X(4)  VALUE SPACES.
      *
      *    RFM LEVEL BUCKETS -- IMPORTANT-VALUE / IMPORTANT-DEVELOP /
      *    IMPORTANT-MAINTAIN / GENERAL / LOW-VALUE, KEYED BY THE R/F/M
      *    TOTAL SCORE RE-DERIVED FROM THE USER'S PAY-EVENT HISTORY ON
      *    EVENT-IN (SEE 4050 AND 4100) -- THE SAME SCALE AND BAND
      *    CUTOFFS EVENT-PROFILE-UPDATE USES.
       01  WS-RFM-BUCKET-TBL.
           05  WS-RFM-BUCKET OCCURS 5 TIMES INDEXED BY WS-RFM-NDX.
               10  WS-RFM-BUCKET-NAME   PIC X(24).
               10  WS-RFM-BUCKET-CNT    PIC 9(6) COMP.
           05  FILLER                   PIC X(4)  VALUE SPACES.
       01  WS-SCORE-BUCKET-TBL.
           05  WS-SCORE-BUCKET OCCURS 5 TIMES INDEXED BY WS-SCR-NDX.
               10  WS-SCORE-BUCKET-NAME PIC X(24).
               10  WS-SCORE-BUCKET-CNT  PIC 9(6) COMP.
           05  FILLER                   PIC X(4)  VALUE SPACES.
       01  WS-CHURN-BUCKET-TBL.
           05  WS-CHURN-BUCKET OCCURS 3 TIMES INDEXED BY WS-CHN-NDX.
               10  WS-CHURN-BUCKET-NAME PIC X(24).
               10  WS-CHURN-BUCKET-CNT  PIC 9(6) COMP.
           05  FILLER                   PIC X(4)  VALUE SPACES.
       01  WS-BUCKET-CNT-WRK.
           05  WS-BUCKET-CNT-EDIT       PIC ZZZZZ9.
           05  FILLER                   PIC X(1)  VALUE SPACE.
       01  WS-BUCKET-CNT-X REDEFINES WS-BUCKET-CNT-WRK PIC X(7).
       01  WS-PROFILE-COUNT-WRK.
           05  WS-PROFILE-COUNT-DISP    PIC 9(6).
           05  FILLER                   PIC X(2)  VALUE SPACES.
       01  WS-PROFILE-COUNT-X REDEFINES WS-PROFILE-COUNT-WRK
                                        PIC X(8).
       01  WS-CHURN-POINTS-WRK.
           05  WS-CHURN-POINTS-DISP     PIC 9(3).
           05  FILLER                   PIC X(5)  VALUE SPACES.
       01  WS-CHURN-POINTS-X REDEFINES WS-CHURN-POINTS-WRK PIC X(8).
      *
       PROCEDURE DIVISION.
      *
       0000-MAIN-CONTROL.
           PERFORM 1000-INITIALIZE.
           PERFORM 4000-PROCESS-ONE-PROFILE
               UNTIL WS-EOF-YES.
           PERFORM 4900-WRITE-SEGMENT-ROWS.
           PERFORM 8000-TERMINATE.
           STOP RUN.
      *
       1000-INITIALIZE.
           OPEN INPUT  PROFILE-IN.
           OPEN OUTPUT SEGMENT-OUT.
           MOVE 'IMPORTANT-VALUE'   TO WS-RFM-BUCKET-NAME(1).
           MOVE 'IMPORTANT-DEVELOP' TO WS-RFM-BUCKET-NAME(2).
           MOVE 'IMPORTANT-MAINTAIN' TO WS-RFM-BUCKET-NAME(3).
           MOVE 'GENERAL'           TO WS-RFM-BUCKET-NAME(4).
           MOVE 'LOW-VALUE'         TO WS-RFM-BUCKET-NAME(5).
           MOVE 'HIGH-VALUE'        TO WS-SCORE-BUCKET-NAME(1).
           MOVE 'ACTIVE'            TO WS-SCORE-BUCKET-NAME(2).
           MOVE 'POTENTIAL'         TO WS-SCORE-BUCKET-NAME(3).
           MOVE 'NORMAL'            TO WS-SCORE-BUCKET-NAME(4).
           MOVE 'NEW'               TO WS-SCORE-BUCKET-NAME(5).
           MOVE 'HIGH RISK'         TO WS-CHURN-BUCKET-NAME(1).
           MOVE 'MEDIUM RISK'       TO WS-CHURN-BUCKET-NAME(2).
           MOVE 'LOW RISK'          TO WS-CHURN-BUCKET-NAME(3).
           PERFORM VARYING WS-TBL-SUB FROM 1 BY 1
               UNTIL WS-TBL-SUB > 5
                   MOVE ZERO TO WS-RFM-BUCKET-CNT(WS-TBL-SUB)
                   MOVE ZERO TO WS-SCORE-BUCKET-CNT(WS-TBL-SUB).
           PERFORM VARYING WS-TBL-SUB FROM 1 BY 1
               UNTIL WS-TBL-SUB > 3
                   MOVE ZERO TO WS-CHURN-BUCKET-CNT(WS-TBL-SUB).
           PERFORM 1900-READ-PROFILE-IN.
      *
       1900-READ-PROFILE-IN.
           READ PROFILE-IN
               AT END
                   SET WS-EOF-YES TO TRUE.
      *
       4000-PROCESS-ONE-PROFILE.
           PERFORM 4050-SCAN-USER-EVENTS.
           PERFORM 4100-BUCKET-BY-RFM.
           PERFORM 4200-BUCKET-BY-SCORE-BAND.
           PERFORM 4300-BUCKET-BY-CHURN-RISK.
           ADD 1 TO WS-PROFILE-COUNT.
           PERFORM 1900-READ-PROFILE-IN.
      *
      *    ONE FULL PASS OVER EVENT-IN FOR THE CURRENT PROFILE,
      *    FEEDING BOTH THE RFM BUCKET (4100) AND THE CHURN-RISK
      *    BUCKET (4300) SO EACH PROFILE ONLY COSTS ONE RE-SCAN.
       4050-SCAN-USER-EVENTS.
           MOVE ZERO TO WS-FREQUENCY-CNT WS-MONETARY-TOT
                        WS-WINDOW-EVENT-CNT WS-ACTIVE-DAYS-CNT.
           MOVE 99999 TO WS-OVERALL-RECENCY-MIN WS-PAY-RECENCY-MIN.
           MOVE 'N' TO WS-HAS-PAY-SW WS-HAS-EVENT-SW.
           PERFORM VARYING WS-TBL-SUB FROM 1 BY 1
               UNTIL WS-TBL-SUB > 30
                   MOVE 'N' TO WS-DAY-SEEN(WS-TBL-SUB).
           MOVE 'N' TO WS-EVENT-EOF-SW.
           OPEN INPUT EVENT-IN.
           PERFORM 4060-READ-SCAN-EVENT.
           PERFORM 4070-ACCUMULATE-SCAN-EVENT
               UNTIL WS-EVENT-EOF-YES.
           CLOSE EVENT-IN.
           PERFORM VARYING WS-TBL-SUB FROM 1 BY 1
               UNTIL WS-TBL-SUB > 30
                   IF WS-DAY-SEEN(WS-TBL-SUB) = 'Y'
                       ADD 1 TO WS-ACTIVE-DAYS-CNT.
           PERFORM 4080-CALC-ACTIVITY-SCORE.
      *
       4060-READ-SCAN-EVENT.
           READ EVENT-IN
               AT END
                   SET WS-EVENT-EOF-YES TO TRUE.
      *
       4070-ACCUMULATE-SCAN-EVENT.
           IF UEV-USER-ID OF EVENT-IN-REC =
                 UPM-USER-ID OF PROFILE-IN-REC
               MOVE 'Y' TO WS-HAS-EVENT-SW
               IF UEV-DAYS-AGO OF EVENT-IN-REC
                     < WS-OVERALL-RECENCY-MIN
                   MOVE UEV-DAYS-AGO OF EVENT-IN-REC
                       TO WS-OVERALL-RECENCY-MIN
               IF UEV-DAYS-AGO OF EVENT-IN-REC < 30
                   ADD 1 TO WS-WINDOW-EVENT-CNT
                   MOVE 'Y' TO
                       WS-DAY-SEEN(UEV-DAYS-AGO OF EVENT-IN-REC + 1)
               IF UEV-EVT-PAY OF EVENT-IN-REC
                   MOVE 'Y' TO WS-HAS-PAY-SW
                   ADD 1 TO WS-FREQUENCY-CNT
                   ADD UEV-AMOUNT OF EVENT-IN-REC TO WS-MONETARY-TOT
                   IF UEV-DAYS-AGO OF EVENT-IN-REC
                         < WS-PAY-RECENCY-MIN
                       MOVE UEV-DAYS-AGO OF EVENT-IN-REC
                           TO WS-PAY-RECENCY-MIN.
           PERFORM 4060-READ-SCAN-EVENT.
      *
      *    30-DAY ACTIVITY SCORE (DAY-SCORE PLUS EVENT-SCORE, EACH
      *    CAPPED) -- FEEDS THE CHURN-RISK BUCKET IN 4300 ONLY; IT IS
      *    NOT WRITTEN BACK ANYWHERE.
       4080-CALC-ACTIVITY-SCORE.
           COMPUTE WS-DAY-SCORE ROUNDED =
               (WS-ACTIVE-DAYS-CNT / 30) * 60.
           IF WS-DAY-SCORE > 60
               MOVE 60 TO WS-DAY-SCORE.
           COMPUTE WS-EVENT-SCORE ROUNDED =
               (WS-WINDOW-EVENT-CNT / 100) * 40.
           IF WS-EVENT-SCORE > 40
               MOVE 40 TO WS-EVENT-SCORE.
           COMPUTE WS-ACTIVITY-SCORE ROUNDED =
               WS-DAY-SCORE + WS-EVENT-SCORE.
      *
       4100-BUCKET-BY-RFM.
           IF WS-HAS-PAY-YES
               EVALUATE TRUE
                   WHEN WS-PAY-RECENCY-MIN <= 30
                       MOVE 5 TO WS-R-SCORE
                   WHEN WS-PAY-RECENCY-MIN <= 60
                       MOVE 4 TO WS-R-SCORE
                   WHEN WS-PAY-RECENCY-MIN <= 90
                       MOVE 3 TO WS-R-SCORE
                   WHEN WS-PAY-RECENCY-MIN <= 180
                       MOVE 2 TO WS-R-SCORE
                   WHEN OTHER
                       MOVE 1 TO WS-R-SCORE
               END-EVALUATE
               EVALUATE TRUE
                   WHEN WS-FREQUENCY-CNT >= 10
                       MOVE 5 TO WS-F-SCORE
                   WHEN WS-FREQUENCY-CNT >= 5
                       MOVE 4 TO WS-F-SCORE
                   WHEN WS-FREQUENCY-CNT >= 3
                       MOVE 3 TO WS-F-SCORE
                   WHEN WS-FREQUENCY-CNT >= 2
                       MOVE 2 TO WS-F-SCORE
                   WHEN OTHER
                       MOVE 1 TO WS-F-SCORE
               END-EVALUATE
               EVALUATE TRUE
                   WHEN WS-MONETARY-TOT >= 10000
                       MOVE 5 TO WS-M-SCORE
                   WHEN WS-MONETARY-TOT >= 5000
                       MOVE 4 TO WS-M-SCORE
                   WHEN WS-MONETARY-TOT >= 2000
                       MOVE 3 TO WS-M-SCORE
                   WHEN WS-MONETARY-TOT >= 500
                       MOVE 2 TO WS-M-SCORE
                   WHEN OTHER
                       MOVE 1 TO WS-M-SCORE
               END-EVALUATE
               COMPUTE WS-RFM-TOTAL =
                   WS-R-SCORE + WS-F-SCORE + WS-M-SCORE
           ELSE
               MOVE ZERO TO WS-R-SCORE WS-F-SCORE WS-M-SCORE
                            WS-RFM-TOTAL.
           EVALUATE TRUE
               WHEN WS-RFM-TOTAL >= 13
                   ADD 1 TO WS-RFM-BUCKET-CNT(1)
               WHEN WS-RFM-TOTAL >= 10
                   ADD 1 TO WS-RFM-BUCKET-CNT(2)
               WHEN WS-RFM-TOTAL >= 7
                   ADD 1 TO WS-RFM-BUCKET-CNT(3)
               WHEN WS-RFM-TOTAL >= 4
                   ADD 1 TO WS-RFM-BUCKET-CNT(4)
               WHEN OTHER
                   ADD 1 TO WS-RFM-BUCKET-CNT(5)
           END-EVALUATE.
      *
       4200-BUCKET-BY-SCORE-BAND.
           EVALUATE TRUE
               WHEN UPM-USER-TYPE-HIGH-VALUE OF PROFILE-IN-REC
                   ADD 1 TO WS-SCORE-BUCKET-CNT(1)
               WHEN UPM-USER-TYPE-ACTIVE OF PROFILE-IN-REC
                   ADD 1 TO WS-SCORE-BUCKET-CNT(2)
               WHEN UPM-USER-TYPE-POTENTIAL OF PROFILE-IN-REC
                   ADD 1 TO WS-SCORE-BUCKET-CNT(3)
               WHEN UPM-USER-TYPE-NORMAL OF PROFILE-IN-REC
                   ADD 1 TO WS-SCORE-BUCKET-CNT(4)
               WHEN OTHER
                   ADD 1 TO WS-SCORE-BUCKET-CNT(5)
           END-EVALUATE.
      *
      *    RISK-SCORE ACCUMULATES OFF THREE EVENT-DERIVED FACTORS --
      *    OVERALL EVENT RECENCY, PAY RECENCY, AND THE 30-DAY
      *    ACTIVITY SCORE FROM 4080.  A USER WITH NO EVENTS AT ALL
      *    GOES STRAIGHT TO THE TOP BAND.  EACH FACTOR IS WORKED OUT
      *    IN ITS OWN PARAGRAPH (4310/4320/4330) SO EVERY IF HAS ITS
      *    OWN ELSE AND THE ADD-UP AT THE END IS A PLAIN COMPUTE.
       4300-BUCKET-BY-CHURN-RISK.
           IF NOT WS-HAS-EVENT-YES
               MOVE 100 TO WS-CHURN-POINTS
           ELSE
               PERFORM 4310-CALC-RECENCY-POINTS
               PERFORM 4320-CALC-PAY-POINTS
               PERFORM 4330-CALC-ACTIVITY-POINTS
               COMPUTE WS-CHURN-POINTS =
                   WS-RECENCY-POINTS + WS-PAY-POINTS
                       + WS-ACTIVITY-POINTS.
           EVALUATE TRUE
               WHEN WS-CHURN-POINTS >= 70
                   ADD 1 TO WS-CHURN-BUCKET-CNT(1)
               WHEN WS-CHURN-POINTS >= 40
                   ADD 1 TO WS-CHURN-BUCKET-CNT(2)
               WHEN OTHER
                   ADD 1 TO WS-CHURN-BUCKET-CNT(3)
           END-EVALUATE.
      *
       4310-CALC-RECENCY-POINTS.
           IF WS-OVERALL-RECENCY-MIN > 60
               MOVE 40 TO WS-RECENCY-POINTS
           ELSE
               IF WS-OVERALL-RECENCY-MIN > 30
                   MOVE 20 TO WS-RECENCY-POINTS
               ELSE
                   MOVE ZERO TO WS-RECENCY-POINTS.
      *
       4320-CALC-PAY-POINTS.
           IF WS-HAS-PAY-YES
               IF WS-PAY-RECENCY-MIN > 90
                   MOVE 30 TO WS-PAY-POINTS
               ELSE
                   IF WS-PAY-RECENCY-MIN > 60
                       MOVE 15 TO WS-PAY-POINTS
                   ELSE
                       MOVE ZERO TO WS-PAY-POINTS
           ELSE
               MOVE 20 TO WS-PAY-POINTS.
      *
       4330-CALC-ACTIVITY-POINTS.
           IF WS-ACTIVITY-SCORE < 20
               MOVE 30 TO WS-ACTIVITY-POINTS
           ELSE
               IF WS-ACTIVITY-SCORE < 40
                   MOVE 15 TO WS-ACTIVITY-POINTS
               ELSE
                   MOVE ZERO TO WS-ACTIVITY-POINTS.
      *
       4900-WRITE-SEGMENT-ROWS.
           PERFORM VARYING WS-RFM-NDX FROM 1 BY 1
               UNTIL WS-RFM-NDX > 5
                   IF WS-RFM-BUCKET-CNT(WS-RFM-NDX) > ZERO
                       SET SEG-BUCKET-TYPE-RFM TO TRUE
                       MOVE WS-RFM-BUCKET-NAME(WS-RFM-NDX)
                           TO SEG-NAME
                       MOVE WS-RFM-BUCKET-CNT(WS-RFM-NDX)
                           TO SEG-USER-COUNT
                       WRITE SEGMENT-COUNT-OUT-REC.
           PERFORM VARYING WS-SCR-NDX FROM 1 BY 1
               UNTIL WS-SCR-NDX > 5
                   IF WS-SCORE-BUCKET-CNT(WS-SCR-NDX) > ZERO
                       SET SEG-BUCKET-TYPE-SCORE TO TRUE
                       MOVE WS-SCORE-BUCKET-NAME(WS-SCR-NDX)
                           TO SEG-NAME
                       MOVE WS-SCORE-BUCKET-CNT(WS-SCR-NDX)
                           TO SEG-USER-COUNT
                       WRITE SEGMENT-COUNT-OUT-REC.
           PERFORM VARYING WS-CHN-NDX FROM 1 BY 1
               UNTIL WS-CHN-NDX > 3
                   IF WS-CHURN-BUCKET-CNT(WS-CHN-NDX) > ZERO
                       SET SEG-BUCKET-TYPE-CHURN TO TRUE
                       MOVE WS-CHURN-BUCKET-NAME(WS-CHN-NDX)
                           TO SEG-NAME
                       MOVE WS-CHURN-BUCKET-CNT(WS-CHN-NDX)
                           TO SEG-USER-COUNT
                       WRITE SEGMENT-COUNT-OUT-REC.
      *
       8000-TERMINATE.
           DISPLAY 'USER-SEGMENTATION-REPORT PROFILES READ '
               WS-PROFILE-COUNT.
           CLOSE PROFILE-IN.
           CLOSE SEGMENT-OUT.
