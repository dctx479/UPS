      *****************************************************************
      *                                                               *
      *   UTG.TIP03  --  USER TAG DETAIL RECORD                       *
      *   RIVERBEND DATA SERVICES  --  PROFILE SCORING SUBSYSTEM      *
      *                                                               *
      *****************************************************************
      *
      *    ONE OCCURRENCE PER TAG PER USER.  THE TAG FILE CARRIES A
      *    ONE-LINE RUN HEADER AND A ONE-LINE TRAILER AROUND THE
      *    DETAIL ROWS SO THE TAG-MAINTENANCE RUN CAN BE BALANCED
      *    BY THE OPERATOR THE SAME WAY THE OLDER TRANSFER-AGENCY
      *    JOBS WERE BALANCED.
      *
      *****************************************************************
      *    AMENDMENT HISTORY
      *
      *    DATE       PROGRAMMER    REQUEST     DESCRIPTION
      *    ---------  ------------  ----------  -----------------------
      *    01/11/1990 T. MAECHLER   INIT-0003   ORIGINAL LAYOUT.
      *    11/09/1998 D. FENWICK    Y2K-0007    RUN-DTE REBUILT WITH A
      *                                         FULL CENTURY/YEAR PAIR.
      *    05/23/2003 P. ARCHULETA  CR-0390     ADDED HEADER/TRAILER
      *                                         REDEFINES OF THE
      *                                         DETAIL AREA FOR RUN
      *                                         BALANCING.
      *****************************************************************
      *
       01  USER-TAG-DETAIL-REC.
           05  UTG-RECORD-TYPE-CDE          PIC X(1).
               88  UTG-RECORD-HEADER            VALUE 'H'.
               88  UTG-RECORD-DETAIL            VALUE 'D'.
               88  UTG-RECORD-TRAILER           VALUE 'T'.
           05  UTG-BATCH-AREA.
               10  UTG-USER-ID               PIC 9(9).
               10  UTG-TAG-NAME              PIC X(30).
               10  UTG-TAG-CATEGORY          PIC X(20).
               10  UTG-TAG-WEIGHT            PIC S9(1)V9(2) COMP-3.
               10  UTG-EXPIRE-DAYS           PIC 9(5).
               10  UTG-UPDATED-SEQ           PIC 9(5).
               10  UTG-ACTIVE-CDE            PIC X(1).
                   88  UTG-ACTIVE-YES            VALUE 'Y'.
                   88  UTG-ACTIVE-NO             VALUE 'N'.
               10  FILLER                    PIC X(9).
           05  UTG-HEADER-AREA REDEFINES UTG-BATCH-AREA.
               10  UTG-RUN-DTE.
                   15  UTG-RUN-CC-DTE        PIC 9(2).
                   15  UTG-RUN-YY-DTE        PIC 9(2).
                   15  UTG-RUN-MM-DTE        PIC 9(2).
                   15  UTG-RUN-DD-DTE        PIC 9(2).
               10  FILLER                    PIC X(73).
           05  UTG-TRAILER-AREA REDEFINES UTG-BATCH-AREA.
               10  UTG-TOTAL-TAG-COUNT       PIC 9(9).
               10  FILLER                    PIC X(72).
