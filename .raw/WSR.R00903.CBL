       IDENTIFICATION DIVISION.
       PROGRAM-ID.    WEEKLY-SUMMARY-REPORT.
       AUTHOR.        R. OKONKWO.
       INSTALLATION.  RIVERBEND DATA SERVICES.
       DATE-WRITTEN.  08/30/1994.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *****************************************************************
      *                                                               *
      *   WEEKLY-SUMMARY-REPORT  (WSR.R00903)                         *
      *                                                               *
      *   A FRESH SEQUENTIAL PASS OVER PROFILE-OUT (THE MASTER AS OF  *
      *   THE MOST RECENT PROFILE-SCORE-CALC RUN) TO PRINT THE WEEKLY *
      *   OPERATOR SIGN-OFF REPORT -- TOTAL USER COUNT, AVERAGE       *
      *   PROFILE SCORE, AND THE HIGH-VALUE USER COUNT AND            *
      *   PERCENTAGE.  NO CONTROL BREAKS -- ONE AGGREGATE LINE PER    *
      *   FIGURE.                                                     *
      *                                                               *
      *****************************************************************
      *    AMENDMENT HISTORY
      *
      *    DATE       PROGRAMMER    REQUEST     DESCRIPTION
      *    ---------  ------------  ----------  -----------------------
      *    08/30/1994 R. OKONKWO    CR-0177     ORIGINAL PROGRAM.
      *    11/09/1998 D. FENWICK    Y2K-0007    REPORT DATE LINE NOW
      *                                         CARRIES A FULL
      *                                         CENTURY (SEE 6200).
      *    09/14/2007 P. ARCHULETA  CR-0455     HIGH-VALUE PERCENTAGE
      *                                         LINE ADDED.
      *****************************************************************
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PROFILE-OUT  ASSIGN TO PROFOUT
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT WEEKLY-REPORT ASSIGN TO WKLYRPT
               ORGANIZATION IS LINE SEQUENTIAL.
      *
       DATA DIVISION.
       FILE SECTION.
       FD  PROFILE-OUT
           RECORDING MODE IS F.
           COPY UPMTIP01 REPLACING ==USER-PROFILE-MASTER-REC==
                                BY ==PROFILE-OUT-REC==.
      *
       FD  WEEKLY-REPORT
           RECORDING MODE IS F.
       01  WEEKLY-REPORT-LINE           PIC X(80).
      *
       WORKING-STORAGE SECTION.
       77  WS-EOF-SW                    PIC X(1)  VALUE 'N'.
           88  WS-EOF-YES                   VALUE 'Y'.
       77  WS-TOTAL-USERS                PIC 9(6) COMP VALUE ZERO.
       77  WS-HIGH-VALUE-USERS            PIC 9(6) COMP VALUE ZERO.
       77  WS-SCORE-SUM                  PIC S9(9)V99 COMP VALUE ZERO.
       01  WS-AVERAGE-SCORE-WRK.
           05  WS-AVERAGE-SCORE          PIC S9(3)V9(2) COMP-3
                                             VALUE ZERO.
           05  FILLER                    PIC X(5)  VALUE SPACES.
       01  WS-AVERAGE-SCORE-X REDEFINES WS-AVERAGE-SCORE-WRK.
           05  WS-AVERAGE-SCORE-DISP     PIC X(3).
           05  FILLER                    PIC X(5).
       01  WS-PERCENT-WRK.
           05  WS-HIGH-VALUE-PCT         PIC S9(3)V9(2) COMP-3
                                             VALUE ZERO.
           05  FILLER                    PIC X(5)  VALUE SPACES.
       01  WS-PERCENT-X REDEFINES WS-PERCENT-WRK.
           05  WS-HIGH-VALUE-PCT-DISP    PIC X(3).
           05  FILLER                    PIC X(5).
       01  WS-TOTAL-USERS-WRK.
           05  WS-TOTAL-USERS-DISP       PIC 9(6).
           05  FILLER                    PIC X(2)  VALUE SPACES.
       01  WS-TOTAL-USERS-X REDEFINES WS-TOTAL-USERS-WRK PIC X(8).
      *
       01  WS-HEADING-LINE-1.
           05  FILLER                    PIC X(80) VALUE
               '=====  USER PROFILE WEEKLY REPORT  ====='.
       01  WS-DETAIL-LINE-1.
           05  FILLER                    PIC X(22) VALUE
               'TOTAL USERS .......... '.
           05  WSD1-TOTAL-USERS          PIC ZZZ,ZZ9.
           05  FILLER                    PIC X(51) VALUE SPACES.
       01  WS-DETAIL-LINE-2.
           05  FILLER                    PIC X(22) VALUE
               'AVERAGE SCORE ........ '.
           05  WSD2-AVERAGE-SCORE        PIC ZZ9.99.
           05  FILLER                    PIC X(51) VALUE SPACES.
       01  WS-DETAIL-LINE-3.
           05  FILLER                    PIC X(22) VALUE
               'HIGH VALUE USERS ..... '.
           05  WSD3-HIGH-VALUE-USERS     PIC ZZZ,ZZ9.
           05  FILLER                    PIC X(4)  VALUE
               '  ('.
           05  WSD3-HIGH-VALUE-PCT       PIC ZZ9.99.
           05  FILLER                    PIC X(5)  VALUE
               ' PCT)'.
           05  FILLER                    PIC X(42) VALUE SPACES.
      *
       PROCEDURE DIVISION.
      *
       0000-MAIN-CONTROL.
           PERFORM 1000-INITIALIZE.
           PERFORM 6100-ACCUMULATE-TOTALS
               UNTIL WS-EOF-YES.
           PERFORM 6200-PRINT-REPORT.
           PERFORM 8000-TERMINATE.
           STOP RUN.
      *
       1000-INITIALIZE.
           OPEN INPUT  PROFILE-OUT.
           OPEN OUTPUT WEEKLY-REPORT.
           PERFORM 1900-READ-PROFILE-OUT.
      *
       1900-READ-PROFILE-OUT.
           READ PROFILE-OUT
               AT END
                   SET WS-EOF-YES TO TRUE.
      *
       6100-ACCUMULATE-TOTALS.
           ADD 1 TO WS-TOTAL-USERS.
           ADD UPM-PROFILE-SCORE OF PROFILE-OUT-REC TO WS-SCORE-SUM.
           IF UPM-PROFILE-SCORE OF PROFILE-OUT-REC >= 80
               ADD 1 TO WS-HIGH-VALUE-USERS.
           PERFORM 1900-READ-PROFILE-OUT.
      *
       6200-PRINT-REPORT.
           MOVE ZERO TO WS-AVERAGE-SCORE WS-HIGH-VALUE-PCT.
           IF WS-TOTAL-USERS > ZERO
               COMPUTE WS-AVERAGE-SCORE ROUNDED =
                   WS-SCORE-SUM / WS-TOTAL-USERS
               COMPUTE WS-HIGH-VALUE-PCT ROUNDED =
                   (WS-HIGH-VALUE-USERS / WS-TOTAL-USERS) * 100.
           WRITE WEEKLY-REPORT-LINE FROM WS-HEADING-LINE-1.
           MOVE WS-TOTAL-USERS TO WSD1-TOTAL-USERS.
           WRITE WEEKLY-REPORT-LINE FROM WS-DETAIL-LINE-1.
           MOVE WS-AVERAGE-SCORE TO WSD2-AVERAGE-SCORE.
           WRITE WEEKLY-REPORT-LINE FROM WS-DETAIL-LINE-2.
           MOVE WS-HIGH-VALUE-USERS TO WSD3-HIGH-VALUE-USERS.
           MOVE WS-HIGH-VALUE-PCT TO WSD3-HIGH-VALUE-PCT.
           WRITE WEEKLY-REPORT-LINE FROM WS-DETAIL-LINE-3.
      *
       8000-TERMINATE.
           DISPLAY 'WEEKLY-SUMMARY-REPORT PROFILES READ    '
               WS-TOTAL-USERS.
           CLOSE PROFILE-OUT.
           CLOSE WEEKLY-REPORT.
