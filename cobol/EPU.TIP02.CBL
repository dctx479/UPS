000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EVENT-PROFILE-UPDATE.
000300 AUTHOR.        T. MAECHLER.
000400 INSTALLATION.  RIVERBEND DATA SERVICES.
000500 DATE-WRITTEN.  09/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   EVENT-PROFILE-UPDATE  (EPU.TIP02)                           *
001100*                                                               *
001200*   EVT-SORTED, THE EVENT DETAIL FILE SORTED BY EVT-USER-ID,    *
001300*   IS RUN AGAINST THE PROFILE MASTER (PROFILE-MASTER, KEYED    *
001400*   BY USER-ID).  A CONTROL BREAK ON EVT-USER-ID GROUPS EACH    *
001500*   USER'S UNPROCESSED (EVT-PROCESSED = "N") EVENTS; ALREADY-   *
001600*   PROCESSED EVENTS RIDE THROUGH TO EVENT-OUT UNCHANGED SO THE *
001700*   FILE STAYS THE FULL EVENT HISTORY FOR THE NEXT RUN.  ON A   *
001800*   BREAK WITH AT LEAST ONE UNPROCESSED EVENT, EVENT-RESCAN     *
001900*   RE-OPENS THE SAME PHYSICAL EVENT FILE UNDER ITS OWN FD AND  *
002000*   RE-READS IT END TO END TO PICK UP EVERY PAY EVENT THE USER  *
002100*   HAS EVER HAD (PROCESSED OR NOT) FOR THE R/F/M SUB-SCORES --  *
002200*   THE BREAK-GROUP ITSELF ONLY DRIVES WHICH USERS GET TOUCHED  *
002300*   AND THE PURCHASE-FUNNEL COUNTS.  THE RESULTING LOYALTY-     *
002400*   SCORE-IN IS WRITTEN BACK, PROFILE-SCORE-CALC'S SCORING      *
002500*   FORMULA IS RE-RUN FOR THAT ONE MASTER RECORD, AND THE       *
002600*   GROUP'S UNPROCESSED EVENTS ARE MARKED PROCESSED ON THE WAY  *
002700*   BACK OUT.                                                   *
002800*                                                               *
002900*****************************************************************
003000*    AMENDMENT HISTORY
003100*
003200*    DATE       PROGRAMMER    REQUEST     DESCRIPTION
003300*    ---------  ------------  ----------  -----------------------
003400*    09/02/1988 T. MAECHLER   INIT-0002   ORIGINAL PROGRAM.
003500*    03/02/1991 T. MAECHLER   CR-0115     ADDED THE STICKINESS
003600*                                         WEIGHT TALLY (EVT-
003700*                                         WEIGHT) INTO LOYALTY-
003800*                                         SCORE-IN.
003900*    06/06/1992 T. MAECHLER   CR-0140     ADDED THE PURCHASE
004000*                                         FUNNEL RATE FIGURES
004100*                                         (SEE 3160).
004200*    11/09/1998 D. FENWICK    Y2K-0007    REMOVED 2-DIGIT YEAR
004300*                                         COMPARES; BATCH-DTE
004400*                                         NOW CARRIES A FULL
004500*                                         CENTURY.
004600*    08/17/2004 P. ARCHULETA  CR-0402     SEARCH EVENTS NO
004700*                                         LONGER COUNT TOWARD
004800*                                         FREQUENCY (SEE 3100).
004900*    02/14/2006 D. FENWICK    CR-0431     AUDIT TURNED UP THREE
005000*                                         DEFECTS -- R/F/M
005100*                                         THRESHOLD LITERALS DID
005200*                                         NOT MATCH THE SCORING
005300*                                         MEMO, THE OLD 3150 WAS
005400*                                         BLENDING R/F/M INTO A
005500*                                         MADE-UP FIGURE INSTEAD
005600*                                         OF DERIVING LOYALTY-
005700*                                         SCORE-IN, AND THE PASS
005800*                                         WAS SCORING A USER OFF
005900*                                         ONLY THIS RUN'S EVENTS
006000*                                         RATHER THAN THEIR FULL
006100*                                         PAY HISTORY.  ADDED THE
006200*                                         EVENT-RESCAN FD (SEE
006300*                                         3100), CORRECTED THE
006400*                                         THRESHOLDS, AND ADDED
006500*                                         THE PROFILE-SCORE-CALC
006600*                                         RE-RUN (SEE 3400-3600)
006700*                                         SO THE MASTER RECORD
006800*                                         DOES NOT DRIFT OUT OF
006900*                                         STEP WITH PSC.TIP01
007000*                                         BETWEEN NIGHTLY RUNS.
007100*    02/14/2006 D. FENWICK    CR-0432     ORDER-TO-PAY RATE ADDED
007200*                                         TO THE PURCHASE FUNNEL
007300*                                         (SEE 3160); THE VIEW-
007400*                                         TO-CART AND CART-TO-
007500*                                         ORDER RATES WERE ALSO
007600*                                         CARRYING A BARE RATIO
007700*                                         INSTEAD OF A PERCENT --
007800*                                         BOTH NOW SCALED BY 100
007900*                                         TO MATCH THE OPERATOR
008000*                                         RUN SHEET.
008100*****************************************************************
008200*
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT EVENT-SORTED   ASSIGN TO EVTSORT
009000         ORGANIZATION IS LINE SEQUENTIAL.
009100     SELECT EVENT-RESCAN   ASSIGN TO EVTSORT
009200         ORGANIZATION IS LINE SEQUENTIAL.
009300     SELECT EVENT-OUT      ASSIGN TO EVTOUT
009400         ORGANIZATION IS LINE SEQUENTIAL.
009500     SELECT PROFILE-MASTER ASSIGN TO PROFMSTR
009600         ORGANIZATION IS INDEXED
009700         ACCESS MODE IS RANDOM
009800         RECORD KEY IS UPM-USER-ID OF PROFILE-MASTER-REC.
009900*
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  EVENT-SORTED
010300     RECORDING MODE IS F.
010400     COPY UEVTIP02 REPLACING ==USER-EVENT-DETAIL-REC==
010500                         BY ==EVENT-SORTED-REC==.
010600*
010700*    EVENT-RESCAN IS THE SAME PHYSICAL FILE AS EVENT-SORTED,
010800*    OPENED UNDER ITS OWN FD SO IT CAN BE READ FROM THE TOP
010900*    INDEPENDENTLY OF WHERE THE MAIN CONTROL-BREAK PASS
011000*    CURRENTLY SITS (SEE 3100).
011100 FD  EVENT-RESCAN
011200     RECORDING MODE IS F.
011300     COPY UEVTIP02 REPLACING ==USER-EVENT-DETAIL-REC==
011400                         BY ==EVENT-RESCAN-REC==.
011500*
011600 FD  EVENT-OUT
011700     RECORDING MODE IS F.
011800     COPY UEVTIP02 REPLACING ==USER-EVENT-DETAIL-REC==
011900                         BY ==EVENT-OUT-REC==.
012000*
012100 FD  PROFILE-MASTER
012200     RECORDING MODE IS F.
012300     COPY UPMTIP01 REPLACING ==USER-PROFILE-MASTER-REC==
012400                          BY ==PROFILE-MASTER-REC==.
012500*
012600 WORKING-STORAGE SECTION.
012700 77  WS-EOF-SW                    PIC X(1)  VALUE 'N'.
012800     88  WS-EOF-YES                   VALUE 'Y'.
012900 77  WS-RESCAN-EOF-SW             PIC X(1)  VALUE 'N'.
013000     88  WS-RESCAN-EOF-YES            VALUE 'Y'.
013100 77  WS-GROUP-UPDATE-SW           PIC X(1)  VALUE 'N'.
013200     88  WS-GROUP-UPDATE-YES          VALUE 'Y'.
013300     88  WS-GROUP-UPDATE-NO           VALUE 'N'.
013400 77  WS-INVALID-KEY-SW            PIC X(1)  VALUE 'N'.
013500     88  WS-INVALID-KEY-YES           VALUE 'Y'.
013600     88  WS-INVALID-KEY-NO            VALUE 'N'.
013700 77  WS-BREAK-USER-ID             PIC 9(9)  COMP VALUE ZERO.
013800 77  WS-USER-COUNT                PIC 9(6)  COMP VALUE ZERO.
013900 77  WS-EVENT-COUNT                PIC 9(6)  COMP VALUE ZERO.
014000 77  WS-RECENCY-DAYS-MIN          PIC 9(5)  COMP VALUE 99999.
014100 77  WS-FREQUENCY-CNT             PIC 9(5)  COMP VALUE ZERO.
014200 77  WS-MONETARY-TOT              PIC S9(9)V99 COMP-3 VALUE ZERO.
014300 77  WS-R-SCORE                   PIC 9(2)  COMP VALUE ZERO.
014400 77  WS-F-SCORE                   PIC 9(2)  COMP VALUE ZERO.
014500 77  WS-M-SCORE                   PIC 9(2)  COMP VALUE ZERO.
014600 77  WS-RFM-TOTAL                 PIC 9(3)  COMP VALUE ZERO.
014700 77  WS-LOYALTY-SCORE-WRK         PIC S9(3)V9(2) COMP-3
014800                                       VALUE ZERO.
014900 77  WS-VIEW-CNT                  PIC 9(5)  COMP VALUE ZERO.
015000 77  WS-CART-CNT                  PIC 9(5)  COMP VALUE ZERO.
015100 77  WS-ORDER-CNT                 PIC 9(5)  COMP VALUE ZERO.
015200 77  WS-PAY-CNT                   PIC 9(5)  COMP VALUE ZERO.
015300 77  WS-CATEGORY-COMPONENT        PIC S9(3)V9(2) COMP-3
015400                                       VALUE ZERO.
015500 77  WS-BRAND-COMPONENT           PIC S9(3)V9(2) COMP-3
015600                                       VALUE ZERO.
015700 77  WS-DIGITAL-SCORE             PIC S9(3)V9(2) COMP-3
015800                                       VALUE ZERO.
015900 77  WS-VALUE-SCORE               PIC S9(3)V9(2) COMP-3
016000                                       VALUE ZERO.
016100 77  WS-STICKINESS-SCORE          PIC S9(3)V9(2) COMP-3
016200                                       VALUE ZERO.
016300 77  WS-PROFILE-SCORE-WRK         PIC S9(3)V9(2) COMP-3
016400                                       VALUE ZERO.
016500 01  WS-FUNNEL-RATE-WRK.
016600     05  WS-VIEW-TO-CART-RATE     PIC S9(3)V9(4) COMP-3
016700                                       VALUE ZERO.
016800     05  WS-CART-TO-ORDER-RATE    PIC S9(3)V9(4) COMP-3
016900                                       VALUE ZERO.
017000     05  WS-ORDER-TO-PAY-RATE     PIC S9(3)V9(4) COMP-3
017100                                       VALUE ZERO.
017200     05  FILLER                   PIC X(4)  VALUE SPACES.
017300 01  WS-FUNNEL-RATE-X REDEFINES WS-FUNNEL-RATE-WRK.
017400     05  WS-VIEW-TO-CART-DISP     PIC X(4).
017500     05  WS-CART-TO-ORDER-DISP    PIC X(4).
017600     05  WS-ORDER-TO-PAY-DISP     PIC X(4).
017700     05  FILLER                   PIC X(4).
017800 01  WS-MONETARY-TOT-WRK.
017900     05  WS-MONETARY-TOT-DISP     PIC S9(9)V99.
018000     05  FILLER                   PIC X(4)  VALUE SPACES.
018100 01  WS-MONETARY-TOT-X REDEFINES WS-MONETARY-TOT-WRK PIC X(15).
018200 01  WS-BREAK-USER-ID-WRK.
018300     05  WS-BREAK-USER-ID-DISP    PIC 9(9).
018400     05  FILLER                   PIC X(1)  VALUE SPACE.
018500 01  WS-BREAK-USER-ID-X REDEFINES WS-BREAK-USER-ID-WRK
018600                                  PIC X(10).
018700*
018800 PROCEDURE DIVISION.
018900*
019000 0000-MAIN-CONTROL.
019100     PERFORM 1000-INITIALIZE.
019200     PERFORM 3000-CONTROL-BREAK-BY-USER
019300         UNTIL WS-EOF-YES.
019400     PERFORM 8000-TERMINATE.
019500     STOP RUN.
019600*
019700 1000-INITIALIZE.
019800     OPEN INPUT  EVENT-SORTED.
019900     OPEN OUTPUT EVENT-OUT.
020000     OPEN I-O    PROFILE-MASTER.
020100     PERFORM 1900-READ-EVENT-SORTED.
020200*
020300 1900-READ-EVENT-SORTED.
020400     READ EVENT-SORTED
020500         AT END
020600             SET WS-EOF-YES TO TRUE.
020700*
020800 3000-CONTROL-BREAK-BY-USER.
020900     MOVE UEV-USER-ID OF EVENT-SORTED-REC TO WS-BREAK-USER-ID.
021000     MOVE ZERO TO WS-VIEW-CNT WS-CART-CNT WS-ORDER-CNT
021100                  WS-PAY-CNT.
021200     SET WS-GROUP-UPDATE-NO TO TRUE.
021300     PERFORM 3050-ACCUMULATE-ONE-EVENT
021400         UNTIL WS-EOF-YES
021500            OR UEV-USER-ID OF EVENT-SORTED-REC
021600                  NOT = WS-BREAK-USER-ID.
021700     IF WS-GROUP-UPDATE-YES
021800         PERFORM 3100-CALC-RFM-FOR-USER
021900         PERFORM 3150-CALC-LOYALTY-SCORE
022000         PERFORM 3160-CALC-PURCHASE-FUNNEL
022100         PERFORM 3200-UPDATE-PROFILE-RECORD
022200         ADD 1 TO WS-USER-COUNT.
022300*
022400*    THE FUNNEL COUNTS BELOW COVER EVERY EVENT IN THE BREAK
022500*    GROUP, PROCESSED OR NOT -- THEY ARE AN OPERATOR DIAGNOSTIC
022600*    ONLY (SEE 3160) AND ARE NOT PART OF THE RFM RE-SCORE.
022700 3050-ACCUMULATE-ONE-EVENT.
022800     IF UEV-EVT-PRODUCT-VIEW OF EVENT-SORTED-REC
022900         OR UEV-EVT-CATEGORY-VIEW OF EVENT-SORTED-REC
023000         ADD 1 TO WS-VIEW-CNT.
023100     IF UEV-EVT-ADD-TO-CART OF EVENT-SORTED-REC
023200         ADD 1 TO WS-CART-CNT.
023300     IF UEV-EVT-PLACE-ORDER OF EVENT-SORTED-REC
023400         ADD 1 TO WS-ORDER-CNT.
023500     IF UEV-EVT-PAY OF EVENT-SORTED-REC
023600         ADD 1 TO WS-PAY-CNT.
023700     IF UEV-PROCESSED-NO OF EVENT-SORTED-REC
023800         SET WS-GROUP-UPDATE-YES TO TRUE
023900         PERFORM 3300-MARK-EVENTS-PROCESSED
024000     ELSE
024100         MOVE EVENT-SORTED-REC TO EVENT-OUT-REC
024200         WRITE EVENT-OUT-REC.
024300     ADD 1 TO WS-EVENT-COUNT.
024400     PERFORM 1900-READ-EVENT-SORTED.
024500*
024600*    R/F/M IS SCORED OFF THE USER'S ENTIRE PAY HISTORY, NOT
024700*    JUST WHAT THIS RUN'S UNPROCESSED EVENTS HAPPEN TO CARRY,
024800*    SO EVENT-RESCAN RE-READS EVTSORT FROM THE TOP FOR EVERY
024900*    BREAK.  COSTLY, BUT NO WORSE THAN THE MULTI-PASS TAG RUNS
025000*    ELSEWHERE IN THIS SUBSYSTEM.
025100 3100-CALC-RFM-FOR-USER.
025200     MOVE ZERO TO WS-FREQUENCY-CNT WS-MONETARY-TOT.
025300     MOVE 99999 TO WS-RECENCY-DAYS-MIN.
025400     MOVE 'N' TO WS-RESCAN-EOF-SW.
025500     OPEN INPUT EVENT-RESCAN.
025600     PERFORM 3110-READ-RESCAN-EVENT.
025700     PERFORM 3120-ACCUMULATE-RESCAN-EVENT
025800         UNTIL WS-RESCAN-EOF-YES.
025900     CLOSE EVENT-RESCAN.
026000     IF WS-FREQUENCY-CNT = ZERO
026100         MOVE ZERO TO WS-R-SCORE WS-F-SCORE WS-M-SCORE
026200                      WS-RFM-TOTAL
026300     ELSE
026400         EVALUATE TRUE
026500             WHEN WS-RECENCY-DAYS-MIN <= 30
026600                 MOVE 5 TO WS-R-SCORE
026700             WHEN WS-RECENCY-DAYS-MIN <= 60
026800                 MOVE 4 TO WS-R-SCORE
026900             WHEN WS-RECENCY-DAYS-MIN <= 90
027000                 MOVE 3 TO WS-R-SCORE
027100             WHEN WS-RECENCY-DAYS-MIN <= 180
027200                 MOVE 2 TO WS-R-SCORE
027300             WHEN OTHER
027400                 MOVE 1 TO WS-R-SCORE
027500         END-EVALUATE
027600         EVALUATE TRUE
027700             WHEN WS-FREQUENCY-CNT >= 10
027800                 MOVE 5 TO WS-F-SCORE
027900             WHEN WS-FREQUENCY-CNT >= 5
028000                 MOVE 4 TO WS-F-SCORE
028100             WHEN WS-FREQUENCY-CNT >= 3
028200                 MOVE 3 TO WS-F-SCORE
028300             WHEN WS-FREQUENCY-CNT >= 2
028400                 MOVE 2 TO WS-F-SCORE
028500             WHEN OTHER
028600                 MOVE 1 TO WS-F-SCORE
028700         END-EVALUATE
028800         EVALUATE TRUE
028900             WHEN WS-MONETARY-TOT >= 10000
029000                 MOVE 5 TO WS-M-SCORE
029100             WHEN WS-MONETARY-TOT >= 5000
029200                 MOVE 4 TO WS-M-SCORE
029300             WHEN WS-MONETARY-TOT >= 2000
029400                 MOVE 3 TO WS-M-SCORE
029500             WHEN WS-MONETARY-TOT >= 500
029600                 MOVE 2 TO WS-M-SCORE
029700             WHEN OTHER
029800                 MOVE 1 TO WS-M-SCORE
029900         END-EVALUATE
030000         COMPUTE WS-RFM-TOTAL =
030100             WS-R-SCORE + WS-F-SCORE + WS-M-SCORE.
030200*
030300 3110-READ-RESCAN-EVENT.
030400     READ EVENT-RESCAN
030500         AT END
030600             SET WS-RESCAN-EOF-YES TO TRUE.
030700*
030800 3120-ACCUMULATE-RESCAN-EVENT.
030900     IF UEV-USER-ID OF EVENT-RESCAN-REC = WS-BREAK-USER-ID
031000         AND UEV-EVT-PAY OF EVENT-RESCAN-REC
031100             ADD 1 TO WS-FREQUENCY-CNT
031200             ADD UEV-AMOUNT OF EVENT-RESCAN-REC TO
031300                 WS-MONETARY-TOT
031400             IF UEV-DAYS-AGO OF EVENT-RESCAN-REC
031500                   < WS-RECENCY-DAYS-MIN
031600                 MOVE UEV-DAYS-AGO OF EVENT-RESCAN-REC
031700                     TO WS-RECENCY-DAYS-MIN.
031800     PERFORM 3110-READ-RESCAN-EVENT.
031900*
032000*--------------------------------------------------------------*
032100*  RFM-LEVEL BANDS (INFORMATIONAL -- LOGGED, NOT STORED):       *
032200*  TOTAL >= 13 IS "IMPORTANT-VALUE"; >= 10 IS "IMPORTANT-       *
032300*  DEVELOP"; >= 7 IS "IMPORTANT-MAINTAIN"; >= 4 IS "GENERAL";   *
032400*  BELOW 4 (OR NO PAY HISTORY AT ALL) IS "LOW-VALUE".           *
032500*--------------------------------------------------------------*
032600 3150-CALC-LOYALTY-SCORE.
032700     IF WS-RFM-TOTAL = ZERO
032800         MOVE ZERO TO WS-LOYALTY-SCORE-WRK
032900     ELSE
033000         COMPUTE WS-LOYALTY-SCORE-WRK ROUNDED =
033100             WS-RFM-TOTAL * 100 / 15.
033200*
033300 3160-CALC-PURCHASE-FUNNEL.
033400     MOVE ZERO TO WS-VIEW-TO-CART-RATE WS-CART-TO-ORDER-RATE
033500                  WS-ORDER-TO-PAY-RATE.
033600     IF WS-VIEW-CNT > ZERO
033700         COMPUTE WS-VIEW-TO-CART-RATE ROUNDED =
033800             (WS-CART-CNT * 100) / WS-VIEW-CNT.
033900     IF WS-CART-CNT > ZERO
034000         COMPUTE WS-CART-TO-ORDER-RATE ROUNDED =
034100             (WS-ORDER-CNT * 100) / WS-CART-CNT.
034200     IF WS-ORDER-CNT > ZERO
034300         COMPUTE WS-ORDER-TO-PAY-RATE ROUNDED =
034400             (WS-PAY-CNT * 100) / WS-ORDER-CNT.
034500     DISPLAY 'EVENT-PROFILE-UPDATE FUNNEL USER '
034600         WS-BREAK-USER-ID-DISP
034700         ' V-C ' WS-VIEW-TO-CART-DISP
034800         ' C-O ' WS-CART-TO-ORDER-DISP
034900         ' O-P ' WS-ORDER-TO-PAY-DISP.
035000*
035100*    UPM-LOYALTY-SCORE-IN IS OVERWRITTEN WITH THE FRESH R/F/M
035200*    DERIVATION -- IT IS NO LONGER TALLIED ACROSS RUNS -- AND
035300*    THE FULL PROFILE-SCORE-CALC FORMULA (SEE 3400-3600) IS
035400*    RE-RUN AGAINST THIS ONE MASTER RECORD SO PROFILE-SCORE AND
035500*    USER-TYPE NEVER FALL OUT OF STEP WITH THE NIGHTLY RUN.
035600 3200-UPDATE-PROFILE-RECORD.
035700     MOVE WS-BREAK-USER-ID TO UPM-USER-ID OF PROFILE-MASTER-REC.
035800     SET WS-INVALID-KEY-NO TO TRUE.
035900     READ PROFILE-MASTER
036000         INVALID KEY
036100             SET WS-INVALID-KEY-YES TO TRUE.
036200     IF WS-INVALID-KEY-YES
036300         DISPLAY 'EVENT-PROFILE-UPDATE - USER NOT ON MASTER - '
036400             WS-BREAK-USER-ID
036500         SET WS-INVALID-KEY-NO TO TRUE
036600     ELSE
036700         MOVE WS-LOYALTY-SCORE-WRK TO
036800             UPM-LOYALTY-SCORE-IN OF PROFILE-MASTER-REC
036900         PERFORM 3400-CALC-DIGITAL-SCORE
037000         PERFORM 3450-CALC-VALUE-SCORE
037100         PERFORM 3500-CALC-STICKINESS-SCORE
037200         PERFORM 3550-CALC-PROFILE-SCORE
037300         MOVE WS-DIGITAL-SCORE TO
037400             UPM-DIGITAL-SCORE OF PROFILE-MASTER-REC
037500         MOVE WS-VALUE-SCORE TO
037600             UPM-VALUE-SCORE OF PROFILE-MASTER-REC
037700         MOVE WS-STICKINESS-SCORE TO
037800             UPM-STICKINESS-SCORE OF PROFILE-MASTER-REC
037900         MOVE WS-PROFILE-SCORE-WRK TO
038000             UPM-PROFILE-SCORE OF PROFILE-MASTER-REC
038100         PERFORM 3600-CLASSIFY-USER-TYPE
038200         REWRITE PROFILE-MASTER-REC
038300             INVALID KEY
038400                 SET WS-INVALID-KEY-YES TO TRUE.
038500*
038600 3300-MARK-EVENTS-PROCESSED.
038700     MOVE EVENT-SORTED-REC TO EVENT-OUT-REC.
038800     SET UEV-PROCESSED-YES OF EVENT-OUT-REC TO TRUE.
038900     WRITE EVENT-OUT-REC.
039000*
039100*    3400 THROUGH 3600 RESTATE PROFILE-SCORE-CALC'S 2000-2400
039200*    LOGIC (PSC.TIP01) AGAINST PROFILE-MASTER-REC.  KEPT AS ITS
039300*    OWN COPY HERE RATHER THAN A CALL, IN LINE WITH HOW THIS
039400*    SUBSYSTEM HAS ALWAYS DUPLICATED SHARED SCORING RULES
039500*    ACROSS THE INDIVIDUAL BATCH PROGRAMS.
039600 3400-CALC-DIGITAL-SCORE.
039700     COMPUTE WS-CATEGORY-COMPONENT =
039800         UPM-CATEGORY-COUNT OF PROFILE-MASTER-REC * 8.
039900     IF WS-CATEGORY-COMPONENT > 40
040000         MOVE 40 TO WS-CATEGORY-COMPONENT.
040100     COMPUTE WS-BRAND-COMPONENT =
040200         UPM-BRAND-COUNT OF PROFILE-MASTER-REC * 10.
040300     IF WS-BRAND-COMPONENT > 30
040400         MOVE 30 TO WS-BRAND-COMPONENT.
040500     COMPUTE WS-DIGITAL-SCORE =
040600         WS-CATEGORY-COMPONENT + WS-BRAND-COMPONENT.
040700     IF UPM-HAS-INFO-HABIT-YES OF PROFILE-MASTER-REC
040800         ADD 15 TO WS-DIGITAL-SCORE.
040900     IF UPM-HAS-DECISION-PREF-YES OF PROFILE-MASTER-REC
041000         ADD 15 TO WS-DIGITAL-SCORE.
041100     IF WS-DIGITAL-SCORE > 100
041200         MOVE 100 TO WS-DIGITAL-SCORE.
041300*
041400 3450-CALC-VALUE-SCORE.
041500     COMPUTE WS-VALUE-SCORE =
041600         50 + (UPM-PREFERENCE-AVG OF PROFILE-MASTER-REC * 30).
041700     IF UPM-PROFILE-QUALITY-HIGH OF PROFILE-MASTER-REC
041800         ADD 20 TO WS-VALUE-SCORE
041900     ELSE
042000         IF UPM-PROFILE-QUALITY-MEDIUM OF PROFILE-MASTER-REC
042100             ADD 10 TO WS-VALUE-SCORE.
042200     IF WS-VALUE-SCORE > 100
042300         MOVE 100 TO WS-VALUE-SCORE.
042400*
042500 3500-CALC-STICKINESS-SCORE.
042600     MOVE UPM-LOYALTY-SCORE-IN OF PROFILE-MASTER-REC
042700         TO WS-STICKINESS-SCORE.
042800     COMPUTE WS-STICKINESS-SCORE = WS-STICKINESS-SCORE +
042900         (UPM-CONCERN-COUNT OF PROFILE-MASTER-REC * 5).
043000     IF WS-STICKINESS-SCORE > 100
043100         MOVE 100 TO WS-STICKINESS-SCORE.
043200*
043300 3550-CALC-PROFILE-SCORE.
043400     COMPUTE WS-PROFILE-SCORE-WRK ROUNDED =
043500         (WS-DIGITAL-SCORE    * 0.30) +
043600         (WS-VALUE-SCORE      * 0.40) +
043700         (WS-STICKINESS-SCORE * 0.30).
043800*
043900 3600-CLASSIFY-USER-TYPE.
044000     EVALUATE TRUE
044100         WHEN WS-PROFILE-SCORE-WRK >= 80
044200             SET UPM-USER-TYPE-HIGH-VALUE OF PROFILE-MASTER-REC
044300                 TO TRUE
044400         WHEN WS-PROFILE-SCORE-WRK >= 60
044500             SET UPM-USER-TYPE-ACTIVE OF PROFILE-MASTER-REC
044600                 TO TRUE
044700         WHEN WS-PROFILE-SCORE-WRK >= 40
044800             SET UPM-USER-TYPE-POTENTIAL OF PROFILE-MASTER-REC
044900                 TO TRUE
045000         WHEN WS-PROFILE-SCORE-WRK >= 20
045100             SET UPM-USER-TYPE-NORMAL OF PROFILE-MASTER-REC
045200                 TO TRUE
045300         WHEN OTHER
045400             SET UPM-USER-TYPE-NEW OF PROFILE-MASTER-REC
045500                 TO TRUE
045600     END-EVALUATE.
045700*
045800 8000-TERMINATE.
045900     DISPLAY 'EVENT-PROFILE-UPDATE USERS UPDATED    '
046000         WS-USER-COUNT.
046100     DISPLAY 'EVENT-PROFILE-UPDATE EVENTS PROCESSED '
046200         WS-EVENT-COUNT.
046300     CLOSE EVENT-SORTED.
046400     CLOSE EVENT-OUT.
046500     CLOSE PROFILE-MASTER.
