000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRODUCT-RECOMMENDATION-ENGINE.
000300 AUTHOR.        P. ARCHULETA.
000400 INSTALLATION.  RIVERBEND DATA SERVICES.
000500 DATE-WRITTEN.  02/14/1993.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   PRODUCT-RECOMMENDATION-ENGINE  (PRE.R00902)                 *
001100*                                                               *
001200*   TWO INDEPENDENT RANKINGS ARE PRODUCED FROM THE EVENT FILE   *
001300*   AND WRITTEN TO RECOMMEND-OUT, EACH WRAPPED IN ITS OWN       *
001400*   HEADER/DETAIL/TRAILER GROUP:                                *
001500*     - TRENDING  -- PAY EVENTS IN THE LAST 7 DAYS, TALLIED BY  *
001600*                     PRODUCT-ID, POPULATION-WIDE.              *
001700*     - CONTENT   -- FOR THE ONE TARGET USER NAMED ON THE       *
001800*                     RUN-PARM CARD, A 30-DAY RECENCY-WEIGHTED  *
001900*                     INTEREST SCORE PER PRODUCT VIEWED,        *
002000*                     EXCLUDING PRODUCTS ALREADY PAID FOR.      *
002100*   THE EVENT FILE IS RE-READ FROM THE TOP FOR EACH PASS.       *
002200*   RECENCY DECAY (EXP(-D/30)) HAS NO COBOL INTRINSIC, SO A     *
002300*   31-ENTRY LOOKUP TABLE OF PRECOMPUTED FACTORS IS CARRIED IN  *
002400*   WORKING-STORAGE AND INDEXED BY UEV-DAYS-AGO (SEE WS-DECAY-  *
002500*   TABLE, BUILT IN 1000-INITIALIZE).                           *
002600*                                                               *
002700*****************************************************************
002800*    AMENDMENT HISTORY
002900*
003000*    DATE       PROGRAMMER    REQUEST     DESCRIPTION
003100*    ---------  ------------  ----------  -----------------------
003200*    02/14/1993 P. ARCHULETA  INIT-0005   ORIGINAL PROGRAM --
003300*                                         TRENDING LIST ONLY.
003400*    04/18/1996 R. OKONKWO    CR-0202     ADDED THE CONTENT-
003500*                                         BASED PASS AND THE
003600*                                         RUN-PARM-CARD INPUT.
003700*    11/09/1998 D. FENWICK    Y2K-0007    RUN-DTE ON THE HEADER
003800*                                         NOW WINDOWS THE 2-
003900*                                         DIGIT ACCEPT-FROM-DATE
004000*                                         YEAR INTO A FULL
004100*                                         CENTURY (SEE 1050).
004200*    09/30/2005 P. ARCHULETA  CR-0417     EXCLUDE PRODUCTS THE
004300*                                         TARGET USER HAS
004400*                                         ALREADY PAID FOR FROM
004500*                                         THE CONTENT LIST (SEE
004600*                                         7250 AND 7300).
004700*****************************************************************
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT EVENT-IN       ASSIGN TO EVTIN
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT RUN-PARM-CARD  ASSIGN TO RECPARM
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900     SELECT RECOMMEND-OUT  ASSIGN TO RECOUT
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  EVENT-IN
006500     RECORDING MODE IS F.
006600     COPY UEVTIP02 REPLACING ==USER-EVENT-DETAIL-REC==
006700                         BY ==EVENT-IN-REC==.
006800*
006900 FD  RUN-PARM-CARD
007000     RECORDING MODE IS F.
007100 01  RUN-PARM-REC.
007200     05  PARM-TARGET-USER-ID          PIC 9(9).
007300     05  PARM-TOP-N                   PIC 9(3).
007400     05  FILLER                       PIC X(28).
007500*
007600 FD  RECOMMEND-OUT
007700     RECORDING MODE IS F.
007800     COPY RECR0902.
007900*
008000 WORKING-STORAGE SECTION.
008100 77  WS-EVT-EOF-SW                PIC X(1)  VALUE 'N'.
008200     88  WS-EVT-EOF-YES               VALUE 'Y'.
008300 77  WS-TOP-N                     PIC 9(3)  COMP VALUE ZERO.
008400 77  WS-TARGET-USER-ID            PIC 9(9)  COMP VALUE ZERO.
008500 77  WS-FOUND-SW                  PIC X(1)  VALUE 'N'.
008600     88  WS-FOUND-YES                 VALUE 'Y'.
008700 77  WS-PRODUCT-TBL-COUNT         PIC 9(3)  COMP VALUE ZERO.
008800 77  WS-CATEGORY-TBL-COUNT        PIC 9(3)  COMP VALUE ZERO.
008900 77  WS-PURCHASED-COUNT           PIC 9(3)  COMP VALUE ZERO.
009000 77  WS-CONTENT-TBL-COUNT         PIC 9(3)  COMP VALUE ZERO.
009100 77  WS-CATEGORY-MAX-COUNT        PIC 9(5)  COMP VALUE ZERO.
009200 77  WS-BEST-NDX                  PIC 9(3)  COMP VALUE ZERO.
009300 77  WS-BEST-COUNT                PIC 9(5)  COMP VALUE ZERO.
009400 77  WS-BEST-SCORE                PIC S9(5)V99 COMP-3
009500                                       VALUE ZERO.
009600 77  WS-ROWS-WRITTEN              PIC 9(6)  COMP VALUE ZERO.
009700 77  WS-RANK-COUNT                PIC 9(3)  COMP VALUE ZERO.
009800 77  WS-DECAY-NDX                 PIC 9(2)  COMP VALUE ZERO.
009900 77  WS-LOOKUP-WEIGHT             PIC S9(1)V9(4) COMP-3
010000                                       VALUE ZERO.
010100*
010200*    RECENCY DECAY LOOKUP TABLE -- ENTRY (D+1) HOLDS
010300*    EXP(-D/30) FOR D = 0 THRU 30, TO FOUR DECIMAL PLACES.
010400*    LITERAL VALUES ONLY -- NO EXP INTRINSIC IN THIS COMPILER.
010500 01  WS-DECAY-TABLE-DATA.
010600     05  FILLER PIC X(5) VALUE '10000'.
010700     05  FILLER PIC X(5) VALUE '09672'.
010800     05  FILLER PIC X(5) VALUE '09355'.
010900     05  FILLER PIC X(5) VALUE '09048'.
011000     05  FILLER PIC X(5) VALUE '08752'.
011100     05  FILLER PIC X(5) VALUE '08465'.
011200     05  FILLER PIC X(5) VALUE '08187'.
011300     05  FILLER PIC X(5) VALUE '07919'.
011400     05  FILLER PIC X(5) VALUE '07659'.
011500     05  FILLER PIC X(5) VALUE '07408'.
011600     05  FILLER PIC X(5) VALUE '07165'.
011700     05  FILLER PIC X(5) VALUE '06931'.
011800     05  FILLER PIC X(5) VALUE '06703'.
011900     05  FILLER PIC X(5) VALUE '06483'.
012000     05  FILLER PIC X(5) VALUE '06270'.
012100     05  FILLER PIC X(5) VALUE '06065'.
012200     05  FILLER PIC X(5) VALUE '05867'.
012300     05  FILLER PIC X(5) VALUE '05676'.
012400     05  FILLER PIC X(5) VALUE '05488'.
012500     05  FILLER PIC X(5) VALUE '05306'.
012600     05  FILLER PIC X(5) VALUE '05134'.
012700     05  FILLER PIC X(5) VALUE '04966'.
012800     05  FILLER PIC X(5) VALUE '04804'.
012900     05  FILLER PIC X(5) VALUE '04647'.
013000     05  FILLER PIC X(5) VALUE '04493'.
013100     05  FILLER PIC X(5) VALUE '04346'.
013200     05  FILLER PIC X(5) VALUE '04204'.
013300     05  FILLER PIC X(5) VALUE '04066'.
013400     05  FILLER PIC X(5) VALUE '03933'.
013500     05  FILLER PIC X(5) VALUE '03804'.
013600     05  FILLER PIC X(5) VALUE '03679'.
013700 01  WS-DECAY-TABLE REDEFINES WS-DECAY-TABLE-DATA.
013800     05  WS-DECAY-FACTOR PIC 9V9999 OCCURS 31 TIMES.
013900*
014000 01  WS-PRODUCT-TALLY-TBL.
014100     05  WS-PRODUCT-TALLY OCCURS 200 TIMES
014200                           INDEXED BY WS-PROD-NDX.
014300         10  WS-PT-PRODUCT-ID     PIC X(12).
014400         10  WS-PT-COUNT          PIC 9(5)  COMP.
014500         10  WS-PT-DONE-CDE       PIC X(1).
014600             88  WS-PT-DONE           VALUE 'Y'.
014700     05  FILLER                   PIC X(4)  VALUE SPACES.
014800*
014900 01  WS-CATEGORY-TALLY-TBL.
015000     05  WS-CATEGORY-TALLY OCCURS 50 TIMES
015100                            INDEXED BY WS-CAT-NDX.
015200         10  WS-CT-CATEGORY       PIC X(20).
015300         10  WS-CT-COUNT          PIC 9(5)  COMP.
015400         10  WS-CT-WEIGHT         PIC S9(1)V9(4) COMP-3.
015500     05  FILLER                   PIC X(4)  VALUE SPACES.
015600*
015700 01  WS-PURCHASED-TBL.
015800     05  WS-PURCHASED-PRODUCT OCCURS 200 TIMES
015900                               INDEXED BY WS-PUR-NDX
016000                               PIC X(12).
016100     05  FILLER                   PIC X(4)  VALUE SPACES.
016200*
016300 01  WS-CONTENT-TALLY-TBL.
016400     05  WS-CONTENT-TALLY OCCURS 200 TIMES
016500                           INDEXED BY WS-CON-NDX.
016600         10  WS-CN-PRODUCT-ID      PIC X(12).
016700         10  WS-CN-SCORE           PIC S9(5)V99 COMP-3.
016800         10  WS-CN-DONE-CDE        PIC X(1).
016900             88  WS-CN-DONE            VALUE 'Y'.
017000     05  FILLER                   PIC X(4)  VALUE SPACES.
017100*
017200 77  WS-SYSTEM-DATE-YYMMDD        PIC 9(6).
017300 01  WS-SYSTEM-DATE-X REDEFINES WS-SYSTEM-DATE-YYMMDD.
017400     05  WS-SYS-YY                PIC 9(2).
017500     05  WS-SYS-MM                PIC 9(2).
017600     05  WS-SYS-DD                PIC 9(2).
017700 01  WS-RUN-DATE-WORK.
017800     05  WS-RUN-CC-DTE            PIC 9(2).
017900     05  WS-RUN-YY-DTE            PIC 9(2).
018000     05  WS-RUN-MM-DTE            PIC 9(2).
018100     05  WS-RUN-DD-DTE            PIC 9(2).
018200     05  FILLER                   PIC X(2)  VALUE SPACES.
018300 01  WS-TOP-N-WRK.
018400     05  WS-TOP-N-DISP            PIC 9(3).
018500     05  FILLER                   PIC X(5)  VALUE SPACES.
018600 01  WS-TOP-N-X REDEFINES WS-TOP-N-WRK PIC X(8).
018700*
018800 PROCEDURE DIVISION.
018900*
019000 0000-MAIN-CONTROL.
019100     PERFORM 1000-INITIALIZE.
019200     PERFORM 7100-TALLY-TRENDING.
019300     PERFORM 7400-RANK-AND-WRITE-TRENDING.
019400     PERFORM 7200-CALC-INTEREST-WEIGHTS.
019500     PERFORM 7250-BUILD-PURCHASED-SET.
019600     PERFORM 7300-SCORE-CONTENT-CANDIDATES.
019700     PERFORM 7450-RANK-AND-WRITE-CONTENT.
019800     PERFORM 8000-TERMINATE.
019900     STOP RUN.
020000*
020100 1000-INITIALIZE.
020200     OPEN INPUT RUN-PARM-CARD.
020300     READ RUN-PARM-CARD
020400         AT END
020500             MOVE 10 TO PARM-TOP-N.
020600     MOVE PARM-TARGET-USER-ID TO WS-TARGET-USER-ID.
020700     MOVE PARM-TOP-N          TO WS-TOP-N.
020800     CLOSE RUN-PARM-CARD.
020900     OPEN OUTPUT RECOMMEND-OUT.
021000     PERFORM 1050-DERIVE-RUN-DATE.
021100*
021200 1050-DERIVE-RUN-DATE.
021300     ACCEPT WS-SYSTEM-DATE-YYMMDD FROM DATE.
021400     IF WS-SYS-YY < 50
021500         MOVE 20 TO WS-RUN-CC-DTE
021600     ELSE
021700         MOVE 19 TO WS-RUN-CC-DTE.
021800     MOVE WS-SYS-YY TO WS-RUN-YY-DTE.
021900     MOVE WS-SYS-MM TO WS-RUN-MM-DTE.
022000     MOVE WS-SYS-DD TO WS-RUN-DD-DTE.
022100*
022200 1900-READ-EVENT-IN.
022300     READ EVENT-IN
022400         AT END
022500             SET WS-EVT-EOF-YES TO TRUE.
022600*
022700*--------------------------------------------------------------*
022800*  7100 -- TRENDING.  PAY EVENTS, ANY USER, LAST 7 DAYS.        *
022900*--------------------------------------------------------------*
023000 7100-TALLY-TRENDING.
023100     OPEN INPUT EVENT-IN.
023200     MOVE 'N' TO WS-EVT-EOF-SW.
023300     PERFORM 1900-READ-EVENT-IN.
023400     PERFORM 7110-CONSIDER-TRENDING-EVENT
023500         UNTIL WS-EVT-EOF-YES.
023600     CLOSE EVENT-IN.
023700*
023800 7110-CONSIDER-TRENDING-EVENT.
023900     IF UEV-EVT-PAY OF EVENT-IN-REC
024000         AND UEV-DAYS-AGO OF EVENT-IN-REC <= 7
024100         PERFORM 7115-FIND-OR-INSERT-PRODUCT.
024200     PERFORM 1900-READ-EVENT-IN.
024300*
024400 7115-FIND-OR-INSERT-PRODUCT.
024500     MOVE 'N' TO WS-FOUND-SW.
024600     PERFORM 7116-SEARCH-PRODUCT-ENTRY
024700         VARYING WS-PROD-NDX FROM 1 BY 1
024800             UNTIL WS-PROD-NDX > WS-PRODUCT-TBL-COUNT
024900                OR WS-FOUND-YES.
025000     IF WS-FOUND-YES
025100         SET WS-PROD-NDX DOWN BY 1
025200         ADD 1 TO WS-PT-COUNT(WS-PROD-NDX)
025300     ELSE
025400         IF WS-PRODUCT-TBL-COUNT < 200
025500             ADD 1 TO WS-PRODUCT-TBL-COUNT
025600             SET WS-PROD-NDX TO WS-PRODUCT-TBL-COUNT
025700             MOVE UEV-PRODUCT-ID OF EVENT-IN-REC
025800                 TO WS-PT-PRODUCT-ID(WS-PROD-NDX)
025900             MOVE 1 TO WS-PT-COUNT(WS-PROD-NDX)
026000             MOVE 'N' TO WS-PT-DONE-CDE(WS-PROD-NDX).
026100*
026200 7116-SEARCH-PRODUCT-ENTRY.
026300     IF WS-PT-PRODUCT-ID(WS-PROD-NDX) =
026400           UEV-PRODUCT-ID OF EVENT-IN-REC
026500         SET WS-FOUND-YES TO TRUE.
026600*
026700*--------------------------------------------------------------*
026800*  7200 -- INTEREST WEIGHTS.  TARGET USER'S 30-DAY VIEW/        *
026900*  CATEGORY-VIEW/SEARCH EVENTS, COUNTED BY CATEGORY AND         *
027000*  NORMALIZED AGAINST THE LARGEST CATEGORY COUNT.               *
027100*--------------------------------------------------------------*
027200 7200-CALC-INTEREST-WEIGHTS.
027300     OPEN INPUT EVENT-IN.
027400     MOVE 'N' TO WS-EVT-EOF-SW.
027500     PERFORM 1900-READ-EVENT-IN.
027600     PERFORM 7210-CONSIDER-INTEREST-EVENT
027700         UNTIL WS-EVT-EOF-YES.
027800     CLOSE EVENT-IN.
027900     MOVE ZERO TO WS-CATEGORY-MAX-COUNT.
028000     PERFORM 7220-FIND-CATEGORY-MAX
028100         VARYING WS-CAT-NDX FROM 1 BY 1
028200             UNTIL WS-CAT-NDX > WS-CATEGORY-TBL-COUNT.
028300     IF WS-CATEGORY-MAX-COUNT > ZERO
028400         PERFORM 7230-NORMALIZE-ONE-CATEGORY
028500             VARYING WS-CAT-NDX FROM 1 BY 1
028600                 UNTIL WS-CAT-NDX > WS-CATEGORY-TBL-COUNT.
028700*
028800 7210-CONSIDER-INTEREST-EVENT.
028900     IF UEV-USER-ID OF EVENT-IN-REC = WS-TARGET-USER-ID
029000         AND UEV-DAYS-AGO OF EVENT-IN-REC <= 30
029100         AND (UEV-EVT-PRODUCT-VIEW OF EVENT-IN-REC
029200           OR UEV-EVT-CATEGORY-VIEW OF EVENT-IN-REC
029300           OR UEV-EVT-SEARCH OF EVENT-IN-REC)
029400         PERFORM 7215-FIND-OR-INSERT-CATEGORY.
029500     PERFORM 1900-READ-EVENT-IN.
029600*
029700 7215-FIND-OR-INSERT-CATEGORY.
029800     MOVE 'N' TO WS-FOUND-SW.
029900     PERFORM 7216-SEARCH-CATEGORY-ENTRY
030000         VARYING WS-CAT-NDX FROM 1 BY 1
030100             UNTIL WS-CAT-NDX > WS-CATEGORY-TBL-COUNT
030200                OR WS-FOUND-YES.
030300     IF WS-FOUND-YES
030400         SET WS-CAT-NDX DOWN BY 1
030500         ADD 1 TO WS-CT-COUNT(WS-CAT-NDX)
030600     ELSE
030700         IF WS-CATEGORY-TBL-COUNT < 50
030800             ADD 1 TO WS-CATEGORY-TBL-COUNT
030900             SET WS-CAT-NDX TO WS-CATEGORY-TBL-COUNT
031000             MOVE UEV-CATEGORY OF EVENT-IN-REC
031100                 TO WS-CT-CATEGORY(WS-CAT-NDX)
031200             MOVE 1 TO WS-CT-COUNT(WS-CAT-NDX).
031300*
031400 7216-SEARCH-CATEGORY-ENTRY.
031500     IF WS-CT-CATEGORY(WS-CAT-NDX) =
031600           UEV-CATEGORY OF EVENT-IN-REC
031700         SET WS-FOUND-YES TO TRUE.
031800*
031900 7220-FIND-CATEGORY-MAX.
032000     IF WS-CT-COUNT(WS-CAT-NDX) > WS-CATEGORY-MAX-COUNT
032100         MOVE WS-CT-COUNT(WS-CAT-NDX) TO WS-CATEGORY-MAX-COUNT.
032200*
032300 7230-NORMALIZE-ONE-CATEGORY.
032400     COMPUTE WS-CT-WEIGHT(WS-CAT-NDX) ROUNDED =
032500         WS-CT-COUNT(WS-CAT-NDX) / WS-CATEGORY-MAX-COUNT.
032600*
032700*--------------------------------------------------------------*
032800*  7250 -- PRODUCTS THE TARGET USER HAS ALREADY PAID FOR, SO    *
032900*  7300 CAN EXCLUDE THEM FROM THE CONTENT LIST.                 *
033000*--------------------------------------------------------------*
033100 7250-BUILD-PURCHASED-SET.
033200     OPEN INPUT EVENT-IN.
033300     MOVE 'N' TO WS-EVT-EOF-SW.
033400     PERFORM 1900-READ-EVENT-IN.
033500     PERFORM 7255-CONSIDER-PURCHASE-EVENT
033600         UNTIL WS-EVT-EOF-YES.
033700     CLOSE EVENT-IN.
033800*
033900 7255-CONSIDER-PURCHASE-EVENT.
034000     IF UEV-USER-ID OF EVENT-IN-REC = WS-TARGET-USER-ID
034100         AND UEV-EVT-PAY OF EVENT-IN-REC
034200         AND WS-PURCHASED-COUNT < 200
034300         ADD 1 TO WS-PURCHASED-COUNT
034400         MOVE UEV-PRODUCT-ID OF EVENT-IN-REC
034500             TO WS-PURCHASED-PRODUCT(WS-PURCHASED-COUNT).
034600     PERFORM 1900-READ-EVENT-IN.
034700*
034800*--------------------------------------------------------------*
034900*  7300 -- SCORE = INTEREST-WEIGHT(CATEGORY) * DECAY(DAYS-AGO)  *
035000*  * 100, ACCUMULATED PER PRODUCT, TARGET USER'S 30-DAY VIEWS,  *
035100*  EXCLUDING PURCHASED PRODUCTS.                                *
035200*--------------------------------------------------------------*
035300 7300-SCORE-CONTENT-CANDIDATES.
035400     OPEN INPUT EVENT-IN.
035500     MOVE 'N' TO WS-EVT-EOF-SW.
035600     PERFORM 1900-READ-EVENT-IN.
035700     PERFORM 7310-CONSIDER-CONTENT-EVENT
035800         UNTIL WS-EVT-EOF-YES.
035900     CLOSE EVENT-IN.
036000*
036100 7310-CONSIDER-CONTENT-EVENT.
036200     IF UEV-USER-ID OF EVENT-IN-REC = WS-TARGET-USER-ID
036300         AND UEV-EVT-PRODUCT-VIEW OF EVENT-IN-REC
036400         AND UEV-DAYS-AGO OF EVENT-IN-REC <= 30
036500         PERFORM 7315-SCORE-ONE-CANDIDATE.
036600     PERFORM 1900-READ-EVENT-IN.
036700*
036800 7315-SCORE-ONE-CANDIDATE.
036900     MOVE 'N' TO WS-FOUND-SW.
037000     PERFORM 7316-CHECK-ALREADY-PURCHASED
037100         VARYING WS-PUR-NDX FROM 1 BY 1
037200             UNTIL WS-PUR-NDX > WS-PURCHASED-COUNT
037300                OR WS-FOUND-YES.
037400     IF NOT WS-FOUND-YES
037500         PERFORM 7317-LOOKUP-CATEGORY-WEIGHT
037600         MOVE UEV-DAYS-AGO OF EVENT-IN-REC TO WS-DECAY-NDX
037700         ADD 1 TO WS-DECAY-NDX
037800         COMPUTE WS-BEST-SCORE ROUNDED =
037900             WS-LOOKUP-WEIGHT *
038000             WS-DECAY-FACTOR(WS-DECAY-NDX) * 100
038100         PERFORM 7318-FIND-OR-INSERT-CONTENT.
038200*
038300 7316-CHECK-ALREADY-PURCHASED.
038400     IF WS-PURCHASED-PRODUCT(WS-PUR-NDX) =
038500           UEV-PRODUCT-ID OF EVENT-IN-REC
038600         SET WS-FOUND-YES TO TRUE.
038700*
038800 7317-LOOKUP-CATEGORY-WEIGHT.
038900     MOVE ZERO TO WS-LOOKUP-WEIGHT.
039000     MOVE 'N' TO WS-FOUND-SW.
039100     PERFORM 7216-SEARCH-CATEGORY-ENTRY
039200         VARYING WS-CAT-NDX FROM 1 BY 1
039300             UNTIL WS-CAT-NDX > WS-CATEGORY-TBL-COUNT
039400                OR WS-FOUND-YES.
039500     IF WS-FOUND-YES
039600         SET WS-CAT-NDX DOWN BY 1
039700         MOVE WS-CT-WEIGHT(WS-CAT-NDX) TO WS-LOOKUP-WEIGHT.
039800*
039900 7318-FIND-OR-INSERT-CONTENT.
040000     MOVE 'N' TO WS-FOUND-SW.
040100     PERFORM 7319-SEARCH-CONTENT-ENTRY
040200         VARYING WS-CON-NDX FROM 1 BY 1
040300             UNTIL WS-CON-NDX > WS-CONTENT-TBL-COUNT
040400                OR WS-FOUND-YES.
040500     IF WS-FOUND-YES
040600         SET WS-CON-NDX DOWN BY 1
040700         ADD WS-BEST-SCORE TO WS-CN-SCORE(WS-CON-NDX)
040800     ELSE
040900         IF WS-CONTENT-TBL-COUNT < 200
041000             ADD 1 TO WS-CONTENT-TBL-COUNT
041100             SET WS-CON-NDX TO WS-CONTENT-TBL-COUNT
041200             MOVE UEV-PRODUCT-ID OF EVENT-IN-REC
041300                 TO WS-CN-PRODUCT-ID(WS-CON-NDX)
041400             MOVE WS-BEST-SCORE TO WS-CN-SCORE(WS-CON-NDX)
041500             MOVE 'N' TO WS-CN-DONE-CDE(WS-CON-NDX).
041600*
041700 7319-SEARCH-CONTENT-ENTRY.
041800     IF WS-CN-PRODUCT-ID(WS-CON-NDX) =
041900           UEV-PRODUCT-ID OF EVENT-IN-REC
042000         SET WS-FOUND-YES TO TRUE.
042100*
042200*--------------------------------------------------------------*
042300*  7400/7450 -- RANK AND WRITE.  SELECTION-STYLE PASS OVER THE  *
042400*  TALLY TABLE, HIGHEST FIRST, UP TO WS-TOP-N ROWS.             *
042500*--------------------------------------------------------------*
042600 7400-RANK-AND-WRITE-TRENDING.
042700     SET REC-RECORD-HEADER TO TRUE.
042800     MOVE WS-RUN-CC-DTE TO REC-RUN-CC-DTE.
042900     MOVE WS-RUN-YY-DTE TO REC-RUN-YY-DTE.
043000     MOVE WS-RUN-MM-DTE TO REC-RUN-MM-DTE.
043100     MOVE WS-RUN-DD-DTE TO REC-RUN-DD-DTE.
043200     MOVE ZERO TO REC-TARGET-USER-ID.
043300     WRITE PRODUCT-RECOMMEND-OUT-REC.
043400     MOVE ZERO TO WS-RANK-COUNT.
043500     PERFORM 7410-WRITE-ONE-TRENDING-ROW
043600         VARYING WS-RANK-COUNT FROM 1 BY 1
043700             UNTIL WS-RANK-COUNT > WS-TOP-N
043800                OR WS-RANK-COUNT > WS-PRODUCT-TBL-COUNT.
043900     SET REC-RECORD-TRAILER TO TRUE.
044000     MOVE WS-RANK-COUNT TO REC-TOTAL-ROWS-CNT.
044100     SUBTRACT 1 FROM REC-TOTAL-ROWS-CNT.
044200     WRITE PRODUCT-RECOMMEND-OUT-REC.
044300*
044400 7410-WRITE-ONE-TRENDING-ROW.
044500     MOVE ZERO TO WS-BEST-COUNT.
044600     MOVE ZERO TO WS-BEST-NDX.
044700     PERFORM 7415-FIND-BEST-TRENDING
044800         VARYING WS-PROD-NDX FROM 1 BY 1
044900             UNTIL WS-PROD-NDX > WS-PRODUCT-TBL-COUNT.
045000     IF WS-BEST-NDX > ZERO
045100         SET REC-RECORD-DETAIL TO TRUE
045200         MOVE WS-PT-PRODUCT-ID(WS-BEST-NDX) TO REC-PRODUCT-ID
045300         MOVE WS-PT-COUNT(WS-BEST-NDX)      TO REC-SCORE
045400         SET REC-METHOD-TRENDING TO TRUE
045500         WRITE PRODUCT-RECOMMEND-OUT-REC
045600         MOVE 'Y' TO WS-PT-DONE-CDE(WS-BEST-NDX)
045700         ADD 1 TO WS-ROWS-WRITTEN.
045800*
045900 7415-FIND-BEST-TRENDING.
046000     IF NOT WS-PT-DONE(WS-PROD-NDX)
046100         AND WS-PT-COUNT(WS-PROD-NDX) > WS-BEST-COUNT
046200         MOVE WS-PT-COUNT(WS-PROD-NDX) TO WS-BEST-COUNT
046300         MOVE WS-PROD-NDX TO WS-BEST-NDX.
046400*
046500 7450-RANK-AND-WRITE-CONTENT.
046600     SET REC-RECORD-HEADER TO TRUE.
046700     MOVE WS-RUN-CC-DTE TO REC-RUN-CC-DTE.
046800     MOVE WS-RUN-YY-DTE TO REC-RUN-YY-DTE.
046900     MOVE WS-RUN-MM-DTE TO REC-RUN-MM-DTE.
047000     MOVE WS-RUN-DD-DTE TO REC-RUN-DD-DTE.
047100     MOVE WS-TARGET-USER-ID TO REC-TARGET-USER-ID.
047200     WRITE PRODUCT-RECOMMEND-OUT-REC.
047300     MOVE ZERO TO WS-RANK-COUNT.
047400     PERFORM 7460-WRITE-ONE-CONTENT-ROW
047500         VARYING WS-RANK-COUNT FROM 1 BY 1
047600             UNTIL WS-RANK-COUNT > WS-TOP-N
047700                OR WS-RANK-COUNT > WS-CONTENT-TBL-COUNT.
047800     SET REC-RECORD-TRAILER TO TRUE.
047900     MOVE WS-RANK-COUNT TO REC-TOTAL-ROWS-CNT.
048000     SUBTRACT 1 FROM REC-TOTAL-ROWS-CNT.
048100     WRITE PRODUCT-RECOMMEND-OUT-REC.
048200*
048300 7460-WRITE-ONE-CONTENT-ROW.
048400     MOVE ZERO TO WS-BEST-SCORE.
048500     MOVE ZERO TO WS-BEST-NDX.
048600     PERFORM 7465-FIND-BEST-CONTENT
048700         VARYING WS-CON-NDX FROM 1 BY 1
048800             UNTIL WS-CON-NDX > WS-CONTENT-TBL-COUNT.
048900     IF WS-BEST-NDX > ZERO
049000         SET REC-RECORD-DETAIL TO TRUE
049100         MOVE WS-CN-PRODUCT-ID(WS-BEST-NDX) TO REC-PRODUCT-ID
049200         MOVE WS-CN-SCORE(WS-BEST-NDX)      TO REC-SCORE
049300         SET REC-METHOD-CONTENT TO TRUE
049400         WRITE PRODUCT-RECOMMEND-OUT-REC
049500         MOVE 'Y' TO WS-CN-DONE-CDE(WS-BEST-NDX)
049600         ADD 1 TO WS-ROWS-WRITTEN.
049700*
049800 7465-FIND-BEST-CONTENT.
049900     IF NOT WS-CN-DONE(WS-CON-NDX)
050000         AND WS-CN-SCORE(WS-CON-NDX) > WS-BEST-SCORE
050100         MOVE WS-CN-SCORE(WS-CON-NDX) TO WS-BEST-SCORE
050200         MOVE WS-CON-NDX TO WS-BEST-NDX.
050300*
050400 8000-TERMINATE.
050500     DISPLAY 'PRODUCT-RECOMMENDATION-ENGINE ROWS WRITTEN '
050600         WS-ROWS-WRITTEN.
050700     CLOSE RECOMMEND-OUT.
