000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PROFILE-SCORE-CALC.
000300 AUTHOR.        R. OKONKWO.
000400 INSTALLATION.  RIVERBEND DATA SERVICES.
000500 DATE-WRITTEN.  07/22/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   PROFILE-SCORE-CALC  (PSC.TIP01)                             *
001100*                                                               *
001200*   NIGHTLY RECALCULATION OF THE COMPOSITE PROFILE SCORE FOR    *
001300*   EVERY USER ON THE PROFILE MASTER.  READS PROFILE-IN IN      *
001400*   FILE ORDER (NO KEY SEQUENCE REQUIRED -- EACH RECORD IS      *
001500*   INDEPENDENT), COMPUTES THE DIGITAL/VALUE/STICKINESS SUB-    *
001600*   SCORES, THE COMPOSITE PROFILE SCORE, THE USER-TYPE BAND,    *
001700*   AND THE MARKETING STRATEGY CODE, AND REWRITES THE RECORD    *
001800*   TO PROFILE-OUT.  CONTROL TOTALS ARE DISPLAYED AT END OF     *
001900*   JOB; THE FORMATTED WEEKLY REPORT ITSELF IS PRODUCED BY A    *
002000*   SEPARATE RUN (WEEKLY-SUMMARY-REPORT, WSR.R00903).           *
002100*                                                               *
002200*****************************************************************
002300*    AMENDMENT HISTORY
002400*
002500*    DATE       PROGRAMMER    REQUEST     DESCRIPTION
002600*    ---------  ------------  ----------  -----------------------
002700*    07/22/1987 R. OKONKWO    INIT-0001   ORIGINAL PROGRAM.
002800*    03/02/1991 T. MAECHLER   CR-0114     ADDED THE STICKINESS
002900*                                         SUB-SCORE (LOYALTY-
003000*                                         SCORE-IN PLUS
003100*                                         CONCERN-COUNT * 5).
003200*    08/30/1994 R. OKONKWO    CR-0177     ADDED THE MARKETING
003300*                                         STRATEGY LOOKUP AND
003400*                                         THE RUN-TOTAL
003500*                                         ACCUMULATORS.
003600*    11/09/1998 D. FENWICK    Y2K-0007    REMOVED 2-DIGIT YEAR
003700*                                         COMPARES THROUGHOUT;
003800*                                         SEE UPM.TIP01 FOR THE
003900*                                         MASTER RECORD CHANGE.
004000*    05/23/2003 P. ARCHULETA  CR-0389     WRITE THE THREE SUB-
004100*                                         SCORES BACK TO THE
004200*                                         MASTER FOR THE AUDIT
004300*                                         EXTRACT (SEE 2900).
004400*    09/14/2007 P. ARCHULETA  CR-0455     HIGH-VALUE COUNTER
004500*                                         ADDED FOR THE WEEKLY
004600*                                         REPORT (SEE 2400).
004700*****************************************************************
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PROFILE-IN  ASSIGN TO PROFIN
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT PROFILE-OUT ASSIGN TO PROFOUT
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  PROFILE-IN
006300     RECORDING MODE IS F.
006400     COPY UPMTIP01 REPLACING ==USER-PROFILE-MASTER-REC==
006500                          BY ==PROFILE-IN-REC==.
006600*
006700 FD  PROFILE-OUT
006800     RECORDING MODE IS F.
006900     COPY UPMTIP01 REPLACING ==USER-PROFILE-MASTER-REC==
007000                          BY ==PROFILE-OUT-REC==.
007100*
007200 WORKING-STORAGE SECTION.
007300 77  WS-EOF-SW                    PIC X(1)  VALUE 'N'.
007400     88  WS-EOF-YES                   VALUE 'Y'.
007500 77  WS-RECORD-COUNT              PIC 9(6)  COMP VALUE ZERO.
007600 77  WS-HIGH-VALUE-COUNT          PIC 9(6)  COMP VALUE ZERO.
007700 77  WS-SCORE-SUM                 PIC S9(9)V99 COMP VALUE ZERO.
007800 77  WS-DIGITAL-SCORE             PIC S9(3)V9(2) COMP-3 VALUE ZERO.
007900 77  WS-VALUE-SCORE               PIC S9(3)V9(2) COMP-3 VALUE ZERO.
008000 77  WS-STICKINESS-SCORE          PIC S9(3)V9(2) COMP-3 VALUE ZERO.
008100 77  WS-PROFILE-SCORE-WRK         PIC S9(3)V9(2) COMP-3 VALUE ZERO.
008200 77  WS-CATEGORY-COMPONENT        PIC S9(3)V9(2) COMP-3 VALUE ZERO.
008300 77  WS-BRAND-COMPONENT           PIC S9(3)V9(2) COMP-3 VALUE ZERO.
008400 01  WS-AVERAGE-SCORE-WRK.
008500     05  WS-AVERAGE-SCORE         PIC S9(3)V9(2) COMP-3 VALUE ZERO.
008600     05  FILLER                   PIC X(5)  VALUE SPACES.
008700 01  WS-AVERAGE-SCORE-X REDEFINES WS-AVERAGE-SCORE-WRK.
008800     05  WS-AVERAGE-SCORE-DISP    PIC X(3).
008900     05  FILLER                   PIC X(5).
009000 01  WS-SCORE-SUM-WRK.
009100     05  WS-SCORE-SUM-DISP        PIC S9(9)V99.
009200     05  FILLER                   PIC X(4)  VALUE SPACES.
009300 01  WS-SCORE-SUM-X REDEFINES WS-SCORE-SUM-WRK PIC X(15).
009400 01  WS-RECORD-COUNT-WRK.
009500     05  WS-RECORD-COUNT-DISP     PIC 9(6).
009600     05  FILLER                   PIC X(2)  VALUE SPACES.
009700 01  WS-RECORD-COUNT-X REDEFINES WS-RECORD-COUNT-WRK PIC X(8).
009800*
009900 PROCEDURE DIVISION.
010000*
010100 0000-MAIN-CONTROL.
010200     PERFORM 1000-INITIALIZE.
010300     PERFORM 2900-PROCESS-ONE-PROFILE
010400         UNTIL WS-EOF-YES.
010500     PERFORM 8000-TERMINATE.
010600     STOP RUN.
010700*
010800 1000-INITIALIZE.
010900     OPEN INPUT  PROFILE-IN.
011000     OPEN OUTPUT PROFILE-OUT.
011100     PERFORM 1900-READ-PROFILE-IN.
011200*
011300 1900-READ-PROFILE-IN.
011400     READ PROFILE-IN
011500         AT END
011600             SET WS-EOF-YES TO TRUE.
011700*
011800 2000-CALC-DIGITAL-SCORE.
011900     COMPUTE WS-CATEGORY-COMPONENT =
012000         UPM-CATEGORY-COUNT OF PROFILE-IN-REC * 8.
012100     IF WS-CATEGORY-COMPONENT > 40
012200         MOVE 40 TO WS-CATEGORY-COMPONENT.
012300     COMPUTE WS-BRAND-COMPONENT =
012400         UPM-BRAND-COUNT OF PROFILE-IN-REC * 10.
012500     IF WS-BRAND-COMPONENT > 30
012600         MOVE 30 TO WS-BRAND-COMPONENT.
012700     COMPUTE WS-DIGITAL-SCORE =
012800         WS-CATEGORY-COMPONENT + WS-BRAND-COMPONENT.
012900     IF UPM-HAS-INFO-HABIT-YES OF PROFILE-IN-REC
013000         ADD 15 TO WS-DIGITAL-SCORE.
013100     IF UPM-HAS-DECISION-PREF-YES OF PROFILE-IN-REC
013200         ADD 15 TO WS-DIGITAL-SCORE.
013300     IF WS-DIGITAL-SCORE > 100
013400         MOVE 100 TO WS-DIGITAL-SCORE.
013500*
013600 2100-CALC-VALUE-SCORE.
013700     COMPUTE WS-VALUE-SCORE =
013800         50 + (UPM-PREFERENCE-AVG OF PROFILE-IN-REC * 30).
013900     IF UPM-PROFILE-QUALITY-HIGH OF PROFILE-IN-REC
014000         ADD 20 TO WS-VALUE-SCORE
014100     ELSE
014200         IF UPM-PROFILE-QUALITY-MEDIUM OF PROFILE-IN-REC
014300             ADD 10 TO WS-VALUE-SCORE.
014400     IF WS-VALUE-SCORE > 100
014500         MOVE 100 TO WS-VALUE-SCORE.
014600*
014700 2200-CALC-STICKINESS-SCORE.
014800     MOVE UPM-LOYALTY-SCORE-IN OF PROFILE-IN-REC
014900         TO WS-STICKINESS-SCORE.
015000     COMPUTE WS-STICKINESS-SCORE = WS-STICKINESS-SCORE +
015100         (UPM-CONCERN-COUNT OF PROFILE-IN-REC * 5).
015200     IF WS-STICKINESS-SCORE > 100
015300         MOVE 100 TO WS-STICKINESS-SCORE.
015400*
015500 2300-CALC-PROFILE-SCORE.
015600     COMPUTE WS-PROFILE-SCORE-WRK ROUNDED =
015700         (WS-DIGITAL-SCORE    * 0.30) +
015800         (WS-VALUE-SCORE      * 0.40) +
015900         (WS-STICKINESS-SCORE * 0.30).
016000*
016100*--------------------------------------------------------------*
016200*  TAG-GENERATION RULE SET (INFORMATIONAL ONLY -- NOT WRITTEN   *
016300*  OUT BY THIS RUN): SCORE >= 80 TAGS "VIP"; >= 60 TAGS         *
016400*  "QUALITY-CUSTOMER"; CATEGORY-COUNT >= 5 TAGS "MULTI-         *
016500*  CATEGORY"; BRAND-COUNT >= 3 TAGS "BRAND-LOYAL"; THE PRICE/   *
016600*  QUALITY DECISION-PREF FLAGS TAG "PRICE-SENSITIVE" AND        *
016700*  "QUALITY-FOCUSED"; LOYALTY-SCORE-IN >= 70 TAGS "HIGH-        *
016800*  LOYALTY".  TAG-MAINTENANCE (TGM.TIP03) OWNS THE TAG FILE.    *
016900*--------------------------------------------------------------*
017000 2400-CLASSIFY-USER-TYPE.
017100     EVALUATE TRUE
017200         WHEN WS-PROFILE-SCORE-WRK >= 80
017300             SET UPM-USER-TYPE-HIGH-VALUE OF PROFILE-OUT-REC
017400                 TO TRUE
017500             ADD 1 TO WS-HIGH-VALUE-COUNT
017600         WHEN WS-PROFILE-SCORE-WRK >= 60
017700             SET UPM-USER-TYPE-ACTIVE OF PROFILE-OUT-REC
017800                 TO TRUE
017900         WHEN WS-PROFILE-SCORE-WRK >= 40
018000             SET UPM-USER-TYPE-POTENTIAL OF PROFILE-OUT-REC
018100                 TO TRUE
018200         WHEN WS-PROFILE-SCORE-WRK >= 20
018300             SET UPM-USER-TYPE-NORMAL OF PROFILE-OUT-REC
018400                 TO TRUE
018500         WHEN OTHER
018600             SET UPM-USER-TYPE-NEW OF PROFILE-OUT-REC
018700                 TO TRUE
018800     END-EVALUATE.
018900*
019000 2500-LOOKUP-STRATEGY.
019100     EVALUATE TRUE
019200         WHEN UPM-USER-TYPE-HIGH-VALUE OF PROFILE-OUT-REC
019300             SET UPM-STRATEGY-HIGH-VALUE OF PROFILE-OUT-REC
019400                 TO TRUE
019500         WHEN UPM-USER-TYPE-ACTIVE OF PROFILE-OUT-REC
019600             SET UPM-STRATEGY-ACTIVE OF PROFILE-OUT-REC
019700                 TO TRUE
019800         WHEN UPM-USER-TYPE-POTENTIAL OF PROFILE-OUT-REC
019900             SET UPM-STRATEGY-POTENTIAL OF PROFILE-OUT-REC
020000                 TO TRUE
020100         WHEN OTHER
020200             SET UPM-STRATEGY-DEFAULT OF PROFILE-OUT-REC
020300                 TO TRUE
020400     END-EVALUATE.
020500*
020600 2900-PROCESS-ONE-PROFILE.
020700     MOVE PROFILE-IN-REC TO PROFILE-OUT-REC.
020800     PERFORM 2000-CALC-DIGITAL-SCORE.
020900     PERFORM 2100-CALC-VALUE-SCORE.
021000     PERFORM 2200-CALC-STICKINESS-SCORE.
021100     PERFORM 2300-CALC-PROFILE-SCORE.
021200     MOVE WS-DIGITAL-SCORE    TO UPM-DIGITAL-SCORE OF
021300                                  PROFILE-OUT-REC.
021400     MOVE WS-VALUE-SCORE      TO UPM-VALUE-SCORE OF
021500                                  PROFILE-OUT-REC.
021600     MOVE WS-STICKINESS-SCORE TO UPM-STICKINESS-SCORE OF
021700                                  PROFILE-OUT-REC.
021800     MOVE WS-PROFILE-SCORE-WRK TO UPM-PROFILE-SCORE OF
021900                                  PROFILE-OUT-REC.
022000     PERFORM 2400-CLASSIFY-USER-TYPE.
022100     PERFORM 2500-LOOKUP-STRATEGY.
022200     WRITE PROFILE-OUT-REC.
022300     ADD 1 TO WS-RECORD-COUNT.
022400     ADD UPM-PROFILE-SCORE OF PROFILE-OUT-REC TO WS-SCORE-SUM.
022500     PERFORM 1900-READ-PROFILE-IN.
022600*
022700 8000-TERMINATE.
022800     DISPLAY 'PROFILE-SCORE-CALC RECORDS PROCESSED  '
022900         WS-RECORD-COUNT.
023000     DISPLAY 'PROFILE-SCORE-CALC HIGH VALUE COUNT   '
023100         WS-HIGH-VALUE-COUNT.
023200     CLOSE PROFILE-IN.
023300     CLOSE PROFILE-OUT.
