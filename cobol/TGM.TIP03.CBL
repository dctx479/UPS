000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TAG-MAINTENANCE.
000300 AUTHOR.        T. MAECHLER.
000400 INSTALLATION.  RIVERBEND DATA SERVICES.
000500 DATE-WRITTEN.  01/11/1990.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   TAG-MAINTENANCE  (TGM.TIP03)                                *
001100*                                                               *
001200*   TAG-IN, SORTED BY TAG-USER-ID WITHIN TAG-NAME, IS READ IN   *
001300*   THREE PASSES.  PASS ONE DEDUPLICATES WITHIN EACH (USER,     *
001400*   TAG-NAME) GROUP, KEEPING ONLY THE ROW WITH THE HIGHEST      *
001500*   TAG-UPDATED-SEQ.  PASS TWO EXPIRES ANY SURVIVING ROW WHOSE  *
001600*   TAG-EXPIRE-DAYS HAS REACHED ZERO.  PASS THREE APPLIES A     *
001700*   CARD-FILE OF WEIGHT ADJUSTMENTS (REWEIGHT-CARD) AGAINST THE *
001800*   RESULT.  THE SURVIVORS ARE WRITTEN TO TAG-OUT.              *
001900*                                                               *
002000*****************************************************************
002100*    AMENDMENT HISTORY
002200*
002300*    DATE       PROGRAMMER    REQUEST     DESCRIPTION
002400*    ---------  ------------  ----------  -----------------------
002500*    01/11/1990 T. MAECHLER   INIT-0003   ORIGINAL PROGRAM --
002600*                                         DEDUP AND EXPIRE ONLY.
002700*    06/06/1992 T. MAECHLER   CR-0141     ADDED THE REWEIGHT
002800*                                         PASS AND THE REWEIGHT-
002900*                                         CARD INPUT.
003000*    11/09/1998 D. FENWICK    Y2K-0007    NO CHANGE REQUIRED --
003100*                                         REVIEWED FOR 2-DIGIT
003200*                                         YEAR USAGE, NONE
003300*                                         FOUND IN THIS PROGRAM.
003400*    05/23/2003 P. ARCHULETA  CR-0390     EXPIRE PASS NO LONGER
003500*                                         RESETS TAG-ACTIVE FROM
003600*                                         "N" BACK TO "Y" (SEE
003700*                                         5200) -- WAS A LATENT
003800*                                         BUG IN THE ORIGINAL
003900*                                         LOGIC.
004000*****************************************************************
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TAG-IN         ASSIGN TO TAGIN
004900         ORGANIZATION IS LINE SEQUENTIAL.
005000     SELECT TAG-DEDUP-WORK ASSIGN TO TAGWORK1
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200     SELECT TAG-EXPIRE-WORK ASSIGN TO TAGWORK2
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT REWEIGHT-CARD  ASSIGN TO RWTCARD
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT TAG-OUT        ASSIGN TO TAGOUT
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  TAG-IN
006200     RECORDING MODE IS F.
006300     COPY UTGTIP03 REPLACING ==USER-TAG-DETAIL-REC==
006400                         BY ==TAG-IN-REC==.
006500*
006600 FD  TAG-DEDUP-WORK
006700     RECORDING MODE IS F.
006800     COPY UTGTIP03 REPLACING ==USER-TAG-DETAIL-REC==
006900                         BY ==TAG-DEDUP-REC==.
007000*
007100 FD  TAG-EXPIRE-WORK
007200     RECORDING MODE IS F.
007300     COPY UTGTIP03 REPLACING ==USER-TAG-DETAIL-REC==
007400                         BY ==TAG-EXPIRE-REC==.
007500*
007600 FD  TAG-OUT
007700     RECORDING MODE IS F.
007800     COPY UTGTIP03 REPLACING ==USER-TAG-DETAIL-REC==
007900                         BY ==TAG-OUT-REC==.
008000*
008100 FD  REWEIGHT-CARD
008200     RECORDING MODE IS F.
008300 01  REWEIGHT-CARD-REC.
008400     05  RWT-USER-ID                  PIC 9(9).
008500     05  RWT-TAG-NAME                 PIC X(30).
008600     05  RWT-DELTA                    PIC S9(1)V9(2).
008700     05  FILLER                       PIC X(11).
008800*
008900 WORKING-STORAGE SECTION.
009000 77  WS-EOF-SW                    PIC X(1)  VALUE 'N'.
009100     88  WS-EOF-YES                   VALUE 'Y'.
009200 77  WS-CARD-EOF-SW               PIC X(1)  VALUE 'N'.
009300     88  WS-CARD-EOF-YES              VALUE 'Y'.
009400 77  WS-DEDUP-EOF-SW              PIC X(1)  VALUE 'N'.
009500     88  WS-DEDUP-EOF-YES             VALUE 'Y'.
009600 77  WS-EXPIRE-EOF-SW             PIC X(1)  VALUE 'N'.
009700     88  WS-EXPIRE-EOF-YES            VALUE 'Y'.
009800 77  WS-INPUT-COUNT                PIC 9(6) COMP VALUE ZERO.
009900 77  WS-DEDUP-KEPT-COUNT           PIC 9(6) COMP VALUE ZERO.
010000 77  WS-DEDUP-DROPPED-COUNT        PIC 9(6) COMP VALUE ZERO.
010100 77  WS-EXPIRED-COUNT              PIC 9(6) COMP VALUE ZERO.
010200 77  WS-REWEIGHTED-COUNT           PIC 9(6) COMP VALUE ZERO.
010300 77  WS-BREAK-USER-ID              PIC 9(9) COMP VALUE ZERO.
010400 77  WS-BREAK-TAG-NAME             PIC X(30) VALUE SPACES.
010500 77  WS-BEST-UPDATED-SEQ           PIC 9(5) COMP VALUE ZERO.
010600 77  WS-GROUP-COUNT                PIC 9(5) COMP VALUE ZERO.
010700 01  WS-BEST-TAG-HOLD-AREA.
010800     05  WS-BEST-TAG-USER-ID       PIC 9(9).
010900     05  WS-BEST-TAG-NAME          PIC X(30).
011000     05  WS-BEST-TAG-CATEGORY      PIC X(20).
011100     05  WS-BEST-TAG-WEIGHT        PIC S9(1)V9(2) COMP-3.
011200     05  WS-BEST-TAG-EXPIRE-DAYS   PIC 9(5).
011300     05  WS-BEST-TAG-UPDATED-SEQ   PIC 9(5).
011400     05  WS-BEST-TAG-ACTIVE-CDE    PIC X(1).
011500     05  FILLER                    PIC X(9).
011600 01  WS-BEST-TAG-HOLD-X REDEFINES WS-BEST-TAG-HOLD-AREA
011700                                  PIC X(85).
011800 77  WS-NEW-WEIGHT                 PIC S9(1)V9(2) COMP-3.
011900 01  WS-NEW-WEIGHT-WRK.
012000     05  WS-NEW-WEIGHT-DISP        PIC X(4).
012100     05  FILLER                    PIC X(4)  VALUE SPACES.
012200 01  WS-NEW-WEIGHT-X REDEFINES WS-NEW-WEIGHT-WRK PIC X(8).
012300 01  WS-INPUT-COUNT-WRK.
012400     05  WS-INPUT-COUNT-DISP       PIC 9(6).
012500     05  FILLER                    PIC X(2)  VALUE SPACES.
012600 01  WS-INPUT-COUNT-X REDEFINES WS-INPUT-COUNT-WRK PIC X(8).
012700*
012800 PROCEDURE DIVISION.
012900*
013000 0000-MAIN-CONTROL.
013100     PERFORM 1000-INITIALIZE.
013200     PERFORM 5100-DEDUP-TAGS
013300         THRU 5100-EXIT.
013400     PERFORM 5200-EXPIRE-TAGS
013500         THRU 5200-EXIT.
013600     PERFORM 5300-REWEIGHT-TAGS
013700         THRU 5300-EXIT.
013800     PERFORM 8000-TERMINATE.
013900     STOP RUN.
014000*
014100 1000-INITIALIZE.
014200     OPEN INPUT  TAG-IN.
014300     OPEN OUTPUT TAG-DEDUP-WORK.
014400     OPEN OUTPUT TAG-EXPIRE-WORK.
014500     OPEN OUTPUT TAG-OUT.
014600*
014700*--------------------------------------------------------------*
014800*  PASS ONE -- DEDUPLICATE.  TAG-IN IS IN TAG-USER-ID/TAG-NAME  *
014900*  SEQUENCE.  THE GROUP IS HELD IN WS-BEST-TAG-HOLD-AREA;       *
015000*  ONLY THE HIGHEST TAG-UPDATED-SEQ IN THE GROUP IS WRITTEN     *
015100*  TO TAG-DEDUP-WORK.  ALL OTHERS ARE COUNTED AS DROPPED BUT    *
015200*  NEVER REWRITTEN, PER THE ORIGINAL SPECIFICATION.             *
015300*--------------------------------------------------------------*
015400 5100-DEDUP-TAGS.
015500     PERFORM 5110-READ-TAG-IN.
015600     PERFORM 5150-DEDUP-ONE-GROUP
015700         UNTIL WS-EOF-YES.
015800     GO TO 5100-EXIT.
015900*
016000 5110-READ-TAG-IN.
016100     READ TAG-IN
016200         AT END
016300             SET WS-EOF-YES TO TRUE.
016400     IF NOT WS-EOF-YES
016500         ADD 1 TO WS-INPUT-COUNT.
016600*
016700 5150-DEDUP-ONE-GROUP.
016800     MOVE UTG-USER-ID OF TAG-IN-REC TO WS-BREAK-USER-ID.
016900     MOVE UTG-TAG-NAME OF TAG-IN-REC    TO WS-BREAK-TAG-NAME.
017000     MOVE ZERO TO WS-BEST-UPDATED-SEQ.
017100     MOVE ZERO TO WS-GROUP-COUNT.
017200     PERFORM 5160-CONSIDER-ONE-TAG
017300         UNTIL WS-EOF-YES
017400            OR UTG-USER-ID OF TAG-IN-REC NOT = WS-BREAK-USER-ID
017500            OR UTG-TAG-NAME OF TAG-IN-REC    NOT = WS-BREAK-TAG-NAME.
017600     MOVE WS-BEST-TAG-HOLD-AREA TO TAG-DEDUP-REC.
017700     WRITE TAG-DEDUP-REC.
017800     ADD 1 TO WS-DEDUP-KEPT-COUNT.
017900     COMPUTE WS-DEDUP-DROPPED-COUNT =
018000         WS-DEDUP-DROPPED-COUNT + WS-GROUP-COUNT - 1.
018100*
018200 5160-CONSIDER-ONE-TAG.
018300     ADD 1 TO WS-GROUP-COUNT.
018400     IF UTG-UPDATED-SEQ OF TAG-IN-REC >= WS-BEST-UPDATED-SEQ
018500         MOVE UTG-UPDATED-SEQ OF TAG-IN-REC
018600             TO WS-BEST-UPDATED-SEQ
018700         MOVE UTG-USER-ID OF TAG-IN-REC
018800             TO WS-BEST-TAG-USER-ID
018900         MOVE UTG-TAG-NAME OF TAG-IN-REC
019000             TO WS-BEST-TAG-NAME
019100         MOVE UTG-TAG-CATEGORY OF TAG-IN-REC
019200             TO WS-BEST-TAG-CATEGORY
019300         MOVE UTG-TAG-WEIGHT OF TAG-IN-REC
019400             TO WS-BEST-TAG-WEIGHT
019500         MOVE UTG-EXPIRE-DAYS OF TAG-IN-REC
019600             TO WS-BEST-TAG-EXPIRE-DAYS
019700         MOVE UTG-UPDATED-SEQ OF TAG-IN-REC
019800             TO WS-BEST-TAG-UPDATED-SEQ
019900         MOVE UTG-ACTIVE-CDE OF TAG-IN-REC
020000             TO WS-BEST-TAG-ACTIVE-CDE.
020100     PERFORM 5110-READ-TAG-IN.
020200*
020300 5100-EXIT.
020400     EXIT.
020500*
020600*--------------------------------------------------------------*
020700*  PASS TWO -- EXPIRE.  TAG-DEDUP-WORK IS RE-READ FROM THE      *
020800*  TOP.  A ROW WHOSE TAG-EXPIRE-DAYS HAS COUNTED DOWN TO ZERO   *
020900*  OR BELOW AND IS STILL ACTIVE IS SET INACTIVE.  A ROW ALREADY *
021000*  INACTIVE IS NEVER TURNED BACK ON HERE.                      *
021100*--------------------------------------------------------------*
021200 5200-EXPIRE-TAGS.
021300     CLOSE TAG-DEDUP-WORK.
021400     OPEN INPUT TAG-DEDUP-WORK.
021500     PERFORM 5210-READ-TAG-DEDUP.
021600     PERFORM 5250-EXPIRE-ONE-TAG
021700         UNTIL WS-DEDUP-EOF-YES.
021800     GO TO 5200-EXIT.
021900*
022000 5210-READ-TAG-DEDUP.
022100     READ TAG-DEDUP-WORK
022200         AT END
022300             SET WS-DEDUP-EOF-YES TO TRUE.
022400*
022500 5250-EXPIRE-ONE-TAG.
022600     IF UTG-EXPIRE-DAYS OF TAG-DEDUP-REC <= 0
022700         AND UTG-ACTIVE-YES OF TAG-DEDUP-REC
022800         SET UTG-ACTIVE-NO OF TAG-DEDUP-REC TO TRUE
022900         ADD 1 TO WS-EXPIRED-COUNT.
023000     MOVE TAG-DEDUP-REC TO TAG-EXPIRE-REC.
023100     WRITE TAG-EXPIRE-REC.
023200     PERFORM 5210-READ-TAG-DEDUP.
023300*
023400 5200-EXIT.
023500     EXIT.
023600*
023700*--------------------------------------------------------------*
023800*  PASS THREE -- REWEIGHT.  ONE CARD PER ADJUSTMENT.  BOTH      *
023900*  FILES ARE IN TAG-USER-ID/TAG-NAME SEQUENCE SO EACH CARD IS   *
024000*  MATCHED AGAINST THE EXPIRE-PASS RESULT AS IT PASSES.  A CARD *
024100*  WITH NO MATCHING ROW IS LOGGED AND IGNORED.                  *
024200*--------------------------------------------------------------*
024300 5300-REWEIGHT-TAGS.
024400     CLOSE TAG-EXPIRE-WORK.
024500     OPEN INPUT TAG-EXPIRE-WORK.
024600     OPEN INPUT REWEIGHT-CARD.
024700     PERFORM 5310-READ-REWEIGHT-CARD.
024800     PERFORM 5320-READ-TAG-EXPIRE
024900         UNTIL WS-EXPIRE-EOF-YES.
025000     GO TO 5300-EXIT.
025100*
025200 5310-READ-REWEIGHT-CARD.
025300     READ REWEIGHT-CARD
025400         AT END
025500             SET WS-CARD-EOF-YES TO TRUE.
025600*
025700 5320-READ-TAG-EXPIRE.
025800     READ TAG-EXPIRE-WORK
025900         AT END
026000             SET WS-EXPIRE-EOF-YES TO TRUE.
026100     IF NOT WS-EXPIRE-EOF-YES
026200         PERFORM 5330-APPLY-CARDS-TO-TAG
026300         WRITE TAG-OUT-REC FROM TAG-EXPIRE-REC.
026400*
026500 5330-APPLY-CARDS-TO-TAG.
026600     PERFORM 5340-APPLY-ONE-CARD
026700         UNTIL WS-CARD-EOF-YES
026800            OR RWT-USER-ID  NOT = UTG-USER-ID OF TAG-EXPIRE-REC
026900            OR RWT-TAG-NAME NOT = UTG-TAG-NAME OF TAG-EXPIRE-REC.
027000*
027100 5340-APPLY-ONE-CARD.
027200     COMPUTE WS-NEW-WEIGHT =
027300         UTG-TAG-WEIGHT OF TAG-EXPIRE-REC + RWT-DELTA.
027400     IF WS-NEW-WEIGHT < 0
027500         MOVE 0 TO WS-NEW-WEIGHT.
027600     IF WS-NEW-WEIGHT > 1
027700         MOVE 1 TO WS-NEW-WEIGHT.
027800     MOVE WS-NEW-WEIGHT TO UTG-TAG-WEIGHT OF TAG-EXPIRE-REC.
027900     ADD 1 TO WS-REWEIGHTED-COUNT.
028000     PERFORM 5310-READ-REWEIGHT-CARD.
028100*
028200 5300-EXIT.
028300     EXIT.
028400*
028500 8000-TERMINATE.
028600     DISPLAY 'TAG-MAINTENANCE INPUT TAGS READ       '
028700         WS-INPUT-COUNT.
028800     DISPLAY 'TAG-MAINTENANCE DEDUP KEPT            '
028900         WS-DEDUP-KEPT-COUNT.
029000     DISPLAY 'TAG-MAINTENANCE DEDUP DROPPED         '
029100         WS-DEDUP-DROPPED-COUNT.
029200     DISPLAY 'TAG-MAINTENANCE TAGS EXPIRED           '
029300         WS-EXPIRED-COUNT.
029400     DISPLAY 'TAG-MAINTENANCE TAGS REWEIGHTED         '
029500         WS-REWEIGHTED-COUNT.
029600     CLOSE TAG-IN.
029700     CLOSE TAG-EXPIRE-WORK.
029800     CLOSE REWEIGHT-CARD.
029900     CLOSE TAG-OUT.
