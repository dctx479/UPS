000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    USER-SEGMENTATION-REPORT.
000300 AUTHOR.        R. OKONKWO.
000400 INSTALLATION.  RIVERBEND DATA SERVICES.
000500 DATE-WRITTEN.  06/06/1992.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   USER-SEGMENTATION-REPORT  (USG.TIP04)                       *
001100*                                                               *
001200*   ONE SEQUENTIAL PASS OVER PROFILE-IN.  FOR EACH PROFILE,     *
001300*   EVENT-IN (THE SAME SORTED EVENT FILE EVENT-PROFILE-UPDATE   *
001400*   READS) IS RE-OPENED AND SCANNED END TO END FOR THAT USER'S  *
001500*   EVENTS SO THE RFM AND CHURN-RISK BUCKETS ARE DERIVED FRESH  *
001600*   FROM ACTUAL EVENT HISTORY RATHER THAN FROM A MASTER-FIELD   *
001700*   APPROXIMATION.  EVERY USER IS BUCKETED THREE WAYS AT THE    *
001800*   SAME TIME -- BY RFM LEVEL, BY PROFILE-SCORE BAND, AND BY    *
001900*   CHURN-RISK LEVEL -- INTO A TABLE OF RUNNING COUNTS.  AT END *
002000*   OF FILE THE NON-EMPTY BUCKETS ARE WRITTEN TO SEGMENT-OUT,   *
002100*   TAGGED BY SEG-BUCKET-TYPE-CDE SO ALL THREE REPORTS SHARE    *
002200*   ONE OUTPUT FILE.  NOTHING ON PROFILE-IN IS MUTATED --  THIS *
002300*   IS A READ-ONLY REPORTING PASS.                              *
002400*                                                               *
002500*****************************************************************
002600*    AMENDMENT HISTORY
002700*
002800*    DATE       PROGRAMMER    REQUEST     DESCRIPTION
002900*    ---------  ------------  ----------  -----------------------
003000*    06/06/1992 R. OKONKWO    INIT-0004   ORIGINAL PROGRAM --
003100*                                         RFM BUCKETS ONLY.
003200*    04/18/1996 R. OKONKWO    CR-0201     ADDED THE SCORE-BAND
003300*                                         AND CHURN-RISK BUCKET
003400*                                         PASSES (SEE 4200 AND
003500*                                         4300).
003600*    11/09/1998 D. FENWICK    Y2K-0007    RUN-DTE ON THE MASTER
003700*                                         NOW CARRIES A FULL
003800*                                         CENTURY; NO CHANGE
003900*                                         REQUIRED IN THIS
004000*                                         PROGRAM.
004100*    03/11/2001 T. MAECHLER   CR-0330     CHURN-RISK LEVEL BANDS
004200*                                         RECALIBRATED PER
004300*                                         MARKETING REQUEST
004400*                                         (SEE 4300).
004500*    02/14/2006 T. MAECHLER   CR-0433     RFM AND CHURN-RISK WERE
004600*                                         BOTH BEING GUESSED OFF
004700*                                         LOYALTY-SCORE-IN AND A
004800*                                         FLAG-COUNT SCHEME THAT
004900*                                         HAD NO TIE BACK TO THE
005000*                                         SCORING MEMO.  ADDED
005100*                                         THE EVENT-IN FD (SEE
005200*                                         4050-4080) SO BOTH
005300*                                         BUCKETS ARE DERIVED
005400*                                         FROM THE SAME EVENT
005500*                                         HISTORY EVENT-PROFILE-
005600*                                         UPDATE SCORES FROM,
005700*                                         AND RELABELED THE RFM
005800*                                         BUCKETS TO MATCH THE
005900*                                         MEMO'S LEVEL NAMES
006000*                                         (SEE 4100).
006100*****************************************************************
006200*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT PROFILE-IN  ASSIGN TO PROFIN
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100     SELECT EVENT-IN    ASSIGN TO EVTSORT
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300     SELECT SEGMENT-OUT ASSIGN TO SEGOUT
007400         ORGANIZATION IS LINE SEQUENTIAL.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  PROFILE-IN
007900     RECORDING MODE IS F.
008000     COPY UPMTIP01 REPLACING ==USER-PROFILE-MASTER-REC==
008100                          BY ==PROFILE-IN-REC==.
008200*
008300*    EVENT-IN IS RE-OPENED AND RE-READ FROM THE TOP FOR EVERY
008400*    PROFILE (SEE 4050) -- THE SAME MULTI-PASS TECHNIQUE USED
008500*    BY EVENT-PROFILE-UPDATE'S EVENT-RESCAN FD.
008600 FD  EVENT-IN
008700     RECORDING MODE IS F.
008800     COPY UEVTIP02 REPLACING ==USER-EVENT-DETAIL-REC==
008900                         BY ==EVENT-IN-REC==.
009000*
009100 FD  SEGMENT-OUT
009200     RECORDING MODE IS F.
009300     COPY SEGR0901.
009400*
009500 WORKING-STORAGE SECTION.
009600 77  WS-EOF-SW                    PIC X(1)  VALUE 'N'.
009700     88  WS-EOF-YES                   VALUE 'Y'.
009800 77  WS-EVENT-EOF-SW              PIC X(1)  VALUE 'N'.
009900     88  WS-EVENT-EOF-YES             VALUE 'Y'.
010000 77  WS-PROFILE-COUNT              PIC 9(6) COMP VALUE ZERO.
010100 77  WS-CHURN-POINTS               PIC S9(3) COMP VALUE ZERO.
010200 77  WS-RECENCY-POINTS             PIC S9(3) COMP VALUE ZERO.
010300 77  WS-PAY-POINTS                 PIC S9(3) COMP VALUE ZERO.
010400 77  WS-ACTIVITY-POINTS            PIC S9(3) COMP VALUE ZERO.
010500 77  WS-TBL-SUB                    PIC 9(2) COMP VALUE ZERO.
010600 77  WS-R-SCORE                    PIC 9(2) COMP VALUE ZERO.
010700 77  WS-F-SCORE                    PIC 9(2) COMP VALUE ZERO.
010800 77  WS-M-SCORE                    PIC 9(2) COMP VALUE ZERO.
010900 77  WS-RFM-TOTAL                  PIC 9(3) COMP VALUE ZERO.
011000 77  WS-FREQUENCY-CNT              PIC 9(5) COMP VALUE ZERO.
011100 77  WS-MONETARY-TOT               PIC S9(9)V99 COMP-3
011200                                        VALUE ZERO.
011300 77  WS-OVERALL-RECENCY-MIN        PIC 9(5) COMP VALUE 99999.
011400 77  WS-PAY-RECENCY-MIN            PIC 9(5) COMP VALUE 99999.
011500 77  WS-HAS-PAY-SW                 PIC X(1)  VALUE 'N'.
011600     88  WS-HAS-PAY-YES                VALUE 'Y'.
011700 77  WS-HAS-EVENT-SW               PIC X(1)  VALUE 'N'.
011800     88  WS-HAS-EVENT-YES              VALUE 'Y'.
011900 77  WS-ACTIVE-DAYS-CNT             PIC 9(3) COMP VALUE ZERO.
012000 77  WS-WINDOW-EVENT-CNT            PIC 9(5) COMP VALUE ZERO.
012100 77  WS-DAY-SCORE                   PIC S9(3)V9(2) COMP-3
012200                                         VALUE ZERO.
012300 77  WS-EVENT-SCORE                 PIC S9(3)V9(2) COMP-3
012400                                         VALUE ZERO.
012500 77  WS-ACTIVITY-SCORE              PIC S9(3)V9(2) COMP-3
012600                                         VALUE ZERO.
012700*
012800*    ONE FLAG PER DAYS-AGO VALUE IN THE 30-DAY ACTIVITY WINDOW
012900*    (SUBSCRIPT 1 = DAYS-AGO 0 ... SUBSCRIPT 30 = DAYS-AGO 29)
013000*    SO 4080 CAN COUNT DISTINCT CALENDAR DAYS WITHOUT A DATE
013100*    ROUTINE.
013200 01  WS-DAY-SEEN-TBL.
013300     05  WS-DAY-SEEN OCCURS 30 TIMES PIC X(1).
013400     05  FILLER                   PIC X(4)  VALUE SPACES.
013500*
013600*    RFM LEVEL BUCKETS -- IMPORTANT-VALUE / IMPORTANT-DEVELOP /
013700*    IMPORTANT-MAINTAIN / GENERAL / LOW-VALUE, KEYED BY THE R/F/M
013800*    TOTAL SCORE RE-DERIVED FROM THE USER'S PAY-EVENT HISTORY ON
013900*    EVENT-IN (SEE 4050 AND 4100) -- THE SAME SCALE AND BAND
014000*    CUTOFFS EVENT-PROFILE-UPDATE USES.
014100 01  WS-RFM-BUCKET-TBL.
014200     05  WS-RFM-BUCKET OCCURS 5 TIMES INDEXED BY WS-RFM-NDX.
014300         10  WS-RFM-BUCKET-NAME   PIC X(24).
014400         10  WS-RFM-BUCKET-CNT    PIC 9(6) COMP.
014500     05  FILLER                   PIC X(4)  VALUE SPACES.
014600 01  WS-SCORE-BUCKET-TBL.
014700     05  WS-SCORE-BUCKET OCCURS 5 TIMES INDEXED BY WS-SCR-NDX.
014800         10  WS-SCORE-BUCKET-NAME PIC X(24).
014900         10  WS-SCORE-BUCKET-CNT  PIC 9(6) COMP.
015000     05  FILLER                   PIC X(4)  VALUE SPACES.
015100 01  WS-CHURN-BUCKET-TBL.
015200     05  WS-CHURN-BUCKET OCCURS 3 TIMES INDEXED BY WS-CHN-NDX.
015300         10  WS-CHURN-BUCKET-NAME PIC X(24).
015400         10  WS-CHURN-BUCKET-CNT  PIC 9(6) COMP.
015500     05  FILLER                   PIC X(4)  VALUE SPACES.
015600 01  WS-BUCKET-CNT-WRK.
015700     05  WS-BUCKET-CNT-EDIT       PIC ZZZZZ9.
015800     05  FILLER                   PIC X(1)  VALUE SPACE.
015900 01  WS-BUCKET-CNT-X REDEFINES WS-BUCKET-CNT-WRK PIC X(7).
016000 01  WS-PROFILE-COUNT-WRK.
016100     05  WS-PROFILE-COUNT-DISP    PIC 9(6).
016200     05  FILLER                   PIC X(2)  VALUE SPACES.
016300 01  WS-PROFILE-COUNT-X REDEFINES WS-PROFILE-COUNT-WRK
016400                                  PIC X(8).
016500 01  WS-CHURN-POINTS-WRK.
016600     05  WS-CHURN-POINTS-DISP     PIC 9(3).
016700     05  FILLER                   PIC X(5)  VALUE SPACES.
016800 01  WS-CHURN-POINTS-X REDEFINES WS-CHURN-POINTS-WRK PIC X(8).
016900*
017000 PROCEDURE DIVISION.
017100*
017200 0000-MAIN-CONTROL.
017300     PERFORM 1000-INITIALIZE.
017400     PERFORM 4000-PROCESS-ONE-PROFILE
017500         UNTIL WS-EOF-YES.
017600     PERFORM 4900-WRITE-SEGMENT-ROWS.
017700     PERFORM 8000-TERMINATE.
017800     STOP RUN.
017900*
018000 1000-INITIALIZE.
018100     OPEN INPUT  PROFILE-IN.
018200     OPEN OUTPUT SEGMENT-OUT.
018300     MOVE 'IMPORTANT-VALUE'   TO WS-RFM-BUCKET-NAME(1).
018400     MOVE 'IMPORTANT-DEVELOP' TO WS-RFM-BUCKET-NAME(2).
018500     MOVE 'IMPORTANT-MAINTAIN' TO WS-RFM-BUCKET-NAME(3).
018600     MOVE 'GENERAL'           TO WS-RFM-BUCKET-NAME(4).
018700     MOVE 'LOW-VALUE'         TO WS-RFM-BUCKET-NAME(5).
018800     MOVE 'HIGH-VALUE'        TO WS-SCORE-BUCKET-NAME(1).
018900     MOVE 'ACTIVE'            TO WS-SCORE-BUCKET-NAME(2).
019000     MOVE 'POTENTIAL'         TO WS-SCORE-BUCKET-NAME(3).
019100     MOVE 'NORMAL'            TO WS-SCORE-BUCKET-NAME(4).
019200     MOVE 'NEW'               TO WS-SCORE-BUCKET-NAME(5).
019300     MOVE 'HIGH RISK'         TO WS-CHURN-BUCKET-NAME(1).
019400     MOVE 'MEDIUM RISK'       TO WS-CHURN-BUCKET-NAME(2).
019500     MOVE 'LOW RISK'          TO WS-CHURN-BUCKET-NAME(3).
019600     PERFORM VARYING WS-TBL-SUB FROM 1 BY 1
019700         UNTIL WS-TBL-SUB > 5
019800             MOVE ZERO TO WS-RFM-BUCKET-CNT(WS-TBL-SUB)
019900             MOVE ZERO TO WS-SCORE-BUCKET-CNT(WS-TBL-SUB).
020000     PERFORM VARYING WS-TBL-SUB FROM 1 BY 1
020100         UNTIL WS-TBL-SUB > 3
020200             MOVE ZERO TO WS-CHURN-BUCKET-CNT(WS-TBL-SUB).
020300     PERFORM 1900-READ-PROFILE-IN.
020400*
020500 1900-READ-PROFILE-IN.
020600     READ PROFILE-IN
020700         AT END
020800             SET WS-EOF-YES TO TRUE.
020900*
021000 4000-PROCESS-ONE-PROFILE.
021100     PERFORM 4050-SCAN-USER-EVENTS.
021200     PERFORM 4100-BUCKET-BY-RFM.
021300     PERFORM 4200-BUCKET-BY-SCORE-BAND.
021400     PERFORM 4300-BUCKET-BY-CHURN-RISK.
021500     ADD 1 TO WS-PROFILE-COUNT.
021600     PERFORM 1900-READ-PROFILE-IN.
021700*
021800*    ONE FULL PASS OVER EVENT-IN FOR THE CURRENT PROFILE,
021900*    FEEDING BOTH THE RFM BUCKET (4100) AND THE CHURN-RISK
022000*    BUCKET (4300) SO EACH PROFILE ONLY COSTS ONE RE-SCAN.
022100 4050-SCAN-USER-EVENTS.
022200     MOVE ZERO TO WS-FREQUENCY-CNT WS-MONETARY-TOT
022300                  WS-WINDOW-EVENT-CNT WS-ACTIVE-DAYS-CNT.
022400     MOVE 99999 TO WS-OVERALL-RECENCY-MIN WS-PAY-RECENCY-MIN.
022500     MOVE 'N' TO WS-HAS-PAY-SW WS-HAS-EVENT-SW.
022600     PERFORM VARYING WS-TBL-SUB FROM 1 BY 1
022700         UNTIL WS-TBL-SUB > 30
022800             MOVE 'N' TO WS-DAY-SEEN(WS-TBL-SUB).
022900     MOVE 'N' TO WS-EVENT-EOF-SW.
023000     OPEN INPUT EVENT-IN.
023100     PERFORM 4060-READ-SCAN-EVENT.
023200     PERFORM 4070-ACCUMULATE-SCAN-EVENT
023300         UNTIL WS-EVENT-EOF-YES.
023400     CLOSE EVENT-IN.
023500     PERFORM VARYING WS-TBL-SUB FROM 1 BY 1
023600         UNTIL WS-TBL-SUB > 30
023700             IF WS-DAY-SEEN(WS-TBL-SUB) = 'Y'
023800                 ADD 1 TO WS-ACTIVE-DAYS-CNT.
023900     PERFORM 4080-CALC-ACTIVITY-SCORE.
024000*
024100 4060-READ-SCAN-EVENT.
024200     READ EVENT-IN
024300         AT END
024400             SET WS-EVENT-EOF-YES TO TRUE.
024500*
024600 4070-ACCUMULATE-SCAN-EVENT.
024700     IF UEV-USER-ID OF EVENT-IN-REC =
024800           UPM-USER-ID OF PROFILE-IN-REC
024900         MOVE 'Y' TO WS-HAS-EVENT-SW
025000         IF UEV-DAYS-AGO OF EVENT-IN-REC
025100               < WS-OVERALL-RECENCY-MIN
025200             MOVE UEV-DAYS-AGO OF EVENT-IN-REC
025300                 TO WS-OVERALL-RECENCY-MIN
025400         IF UEV-DAYS-AGO OF EVENT-IN-REC < 30
025500             ADD 1 TO WS-WINDOW-EVENT-CNT
025600             MOVE 'Y' TO
025700                 WS-DAY-SEEN(UEV-DAYS-AGO OF EVENT-IN-REC + 1)
025800         IF UEV-EVT-PAY OF EVENT-IN-REC
025900             MOVE 'Y' TO WS-HAS-PAY-SW
026000             ADD 1 TO WS-FREQUENCY-CNT
026100             ADD UEV-AMOUNT OF EVENT-IN-REC TO WS-MONETARY-TOT
026200             IF UEV-DAYS-AGO OF EVENT-IN-REC
026300                   < WS-PAY-RECENCY-MIN
026400                 MOVE UEV-DAYS-AGO OF EVENT-IN-REC
026500                     TO WS-PAY-RECENCY-MIN.
026600     PERFORM 4060-READ-SCAN-EVENT.
026700*
026800*    30-DAY ACTIVITY SCORE (DAY-SCORE PLUS EVENT-SCORE, EACH
026900*    CAPPED) -- FEEDS THE CHURN-RISK BUCKET IN 4300 ONLY; IT IS
027000*    NOT WRITTEN BACK ANYWHERE.
027100 4080-CALC-ACTIVITY-SCORE.
027200     COMPUTE WS-DAY-SCORE ROUNDED =
027300         (WS-ACTIVE-DAYS-CNT / 30) * 60.
027400     IF WS-DAY-SCORE > 60
027500         MOVE 60 TO WS-DAY-SCORE.
027600     COMPUTE WS-EVENT-SCORE ROUNDED =
027700         (WS-WINDOW-EVENT-CNT / 100) * 40.
027800     IF WS-EVENT-SCORE > 40
027900         MOVE 40 TO WS-EVENT-SCORE.
028000     COMPUTE WS-ACTIVITY-SCORE ROUNDED =
028100         WS-DAY-SCORE + WS-EVENT-SCORE.
028200*
028300 4100-BUCKET-BY-RFM.
028400     IF WS-HAS-PAY-YES
028500         EVALUATE TRUE
028600             WHEN WS-PAY-RECENCY-MIN <= 30
028700                 MOVE 5 TO WS-R-SCORE
028800             WHEN WS-PAY-RECENCY-MIN <= 60
028900                 MOVE 4 TO WS-R-SCORE
029000             WHEN WS-PAY-RECENCY-MIN <= 90
029100                 MOVE 3 TO WS-R-SCORE
029200             WHEN WS-PAY-RECENCY-MIN <= 180
029300                 MOVE 2 TO WS-R-SCORE
029400             WHEN OTHER
029500                 MOVE 1 TO WS-R-SCORE
029600         END-EVALUATE
029700         EVALUATE TRUE
029800             WHEN WS-FREQUENCY-CNT >= 10
029900                 MOVE 5 TO WS-F-SCORE
030000             WHEN WS-FREQUENCY-CNT >= 5
030100                 MOVE 4 TO WS-F-SCORE
030200             WHEN WS-FREQUENCY-CNT >= 3
030300                 MOVE 3 TO WS-F-SCORE
030400             WHEN WS-FREQUENCY-CNT >= 2
030500                 MOVE 2 TO WS-F-SCORE
030600             WHEN OTHER
030700                 MOVE 1 TO WS-F-SCORE
030800         END-EVALUATE
030900         EVALUATE TRUE
031000             WHEN WS-MONETARY-TOT >= 10000
031100                 MOVE 5 TO WS-M-SCORE
031200             WHEN WS-MONETARY-TOT >= 5000
031300                 MOVE 4 TO WS-M-SCORE
031400             WHEN WS-MONETARY-TOT >= 2000
031500                 MOVE 3 TO WS-M-SCORE
031600             WHEN WS-MONETARY-TOT >= 500
031700                 MOVE 2 TO WS-M-SCORE
031800             WHEN OTHER
031900                 MOVE 1 TO WS-M-SCORE
032000         END-EVALUATE
032100         COMPUTE WS-RFM-TOTAL =
032200             WS-R-SCORE + WS-F-SCORE + WS-M-SCORE
032300     ELSE
032400         MOVE ZERO TO WS-R-SCORE WS-F-SCORE WS-M-SCORE
032500                      WS-RFM-TOTAL.
032600     EVALUATE TRUE
032700         WHEN WS-RFM-TOTAL >= 13
032800             ADD 1 TO WS-RFM-BUCKET-CNT(1)
032900         WHEN WS-RFM-TOTAL >= 10
033000             ADD 1 TO WS-RFM-BUCKET-CNT(2)
033100         WHEN WS-RFM-TOTAL >= 7
033200             ADD 1 TO WS-RFM-BUCKET-CNT(3)
033300         WHEN WS-RFM-TOTAL >= 4
033400             ADD 1 TO WS-RFM-BUCKET-CNT(4)
033500         WHEN OTHER
033600             ADD 1 TO WS-RFM-BUCKET-CNT(5)
033700     END-EVALUATE.
033800*
033900 4200-BUCKET-BY-SCORE-BAND.
034000     EVALUATE TRUE
034100         WHEN UPM-USER-TYPE-HIGH-VALUE OF PROFILE-IN-REC
034200             ADD 1 TO WS-SCORE-BUCKET-CNT(1)
034300         WHEN UPM-USER-TYPE-ACTIVE OF PROFILE-IN-REC
034400             ADD 1 TO WS-SCORE-BUCKET-CNT(2)
034500         WHEN UPM-USER-TYPE-POTENTIAL OF PROFILE-IN-REC
034600             ADD 1 TO WS-SCORE-BUCKET-CNT(3)
034700         WHEN UPM-USER-TYPE-NORMAL OF PROFILE-IN-REC
034800             ADD 1 TO WS-SCORE-BUCKET-CNT(4)
034900         WHEN OTHER
035000             ADD 1 TO WS-SCORE-BUCKET-CNT(5)
035100     END-EVALUATE.
035200*
035300*    RISK-SCORE ACCUMULATES OFF THREE EVENT-DERIVED FACTORS --
035400*    OVERALL EVENT RECENCY, PAY RECENCY, AND THE 30-DAY
035500*    ACTIVITY SCORE FROM 4080.  A USER WITH NO EVENTS AT ALL
035600*    GOES STRAIGHT TO THE TOP BAND.  EACH FACTOR IS WORKED OUT
035700*    IN ITS OWN PARAGRAPH (4310/4320/4330) SO EVERY IF HAS ITS
035800*    OWN ELSE AND THE ADD-UP AT THE END IS A PLAIN COMPUTE.
035900 4300-BUCKET-BY-CHURN-RISK.
036000     IF NOT WS-HAS-EVENT-YES
036100         MOVE 100 TO WS-CHURN-POINTS
036200     ELSE
036300         PERFORM 4310-CALC-RECENCY-POINTS
036400         PERFORM 4320-CALC-PAY-POINTS
036500         PERFORM 4330-CALC-ACTIVITY-POINTS
036600         COMPUTE WS-CHURN-POINTS =
036700             WS-RECENCY-POINTS + WS-PAY-POINTS
036800                 + WS-ACTIVITY-POINTS.
036900     EVALUATE TRUE
037000         WHEN WS-CHURN-POINTS >= 70
037100             ADD 1 TO WS-CHURN-BUCKET-CNT(1)
037200         WHEN WS-CHURN-POINTS >= 40
037300             ADD 1 TO WS-CHURN-BUCKET-CNT(2)
037400         WHEN OTHER
037500             ADD 1 TO WS-CHURN-BUCKET-CNT(3)
037600     END-EVALUATE.
037700*
037800 4310-CALC-RECENCY-POINTS.
037900     IF WS-OVERALL-RECENCY-MIN > 60
038000         MOVE 40 TO WS-RECENCY-POINTS
038100     ELSE
038200         IF WS-OVERALL-RECENCY-MIN > 30
038300             MOVE 20 TO WS-RECENCY-POINTS
038400         ELSE
038500             MOVE ZERO TO WS-RECENCY-POINTS.
038600*
038700 4320-CALC-PAY-POINTS.
038800     IF WS-HAS-PAY-YES
038900         IF WS-PAY-RECENCY-MIN > 90
039000             MOVE 30 TO WS-PAY-POINTS
039100         ELSE
039200             IF WS-PAY-RECENCY-MIN > 60
039300                 MOVE 15 TO WS-PAY-POINTS
039400             ELSE
039500                 MOVE ZERO TO WS-PAY-POINTS
039600     ELSE
039700         MOVE 20 TO WS-PAY-POINTS.
039800*
039900 4330-CALC-ACTIVITY-POINTS.
040000     IF WS-ACTIVITY-SCORE < 20
040100         MOVE 30 TO WS-ACTIVITY-POINTS
040200     ELSE
040300         IF WS-ACTIVITY-SCORE < 40
040400             MOVE 15 TO WS-ACTIVITY-POINTS
040500         ELSE
040600             MOVE ZERO TO WS-ACTIVITY-POINTS.
040700*
040800 4900-WRITE-SEGMENT-ROWS.
040900     PERFORM VARYING WS-RFM-NDX FROM 1 BY 1
041000         UNTIL WS-RFM-NDX > 5
041100             IF WS-RFM-BUCKET-CNT(WS-RFM-NDX) > ZERO
041200                 SET SEG-BUCKET-TYPE-RFM TO TRUE
041300                 MOVE WS-RFM-BUCKET-NAME(WS-RFM-NDX)
041400                     TO SEG-NAME
041500                 MOVE WS-RFM-BUCKET-CNT(WS-RFM-NDX)
041600                     TO SEG-USER-COUNT
041700                 WRITE SEGMENT-COUNT-OUT-REC.
041800     PERFORM VARYING WS-SCR-NDX FROM 1 BY 1
041900         UNTIL WS-SCR-NDX > 5
042000             IF WS-SCORE-BUCKET-CNT(WS-SCR-NDX) > ZERO
042100                 SET SEG-BUCKET-TYPE-SCORE TO TRUE
042200                 MOVE WS-SCORE-BUCKET-NAME(WS-SCR-NDX)
042300                     TO SEG-NAME
042400                 MOVE WS-SCORE-BUCKET-CNT(WS-SCR-NDX)
042500                     TO SEG-USER-COUNT
042600                 WRITE SEGMENT-COUNT-OUT-REC.
042700     PERFORM VARYING WS-CHN-NDX FROM 1 BY 1
042800         UNTIL WS-CHN-NDX > 3
042900             IF WS-CHURN-BUCKET-CNT(WS-CHN-NDX) > ZERO
043000                 SET SEG-BUCKET-TYPE-CHURN TO TRUE
043100                 MOVE WS-CHURN-BUCKET-NAME(WS-CHN-NDX)
043200                     TO SEG-NAME
043300                 MOVE WS-CHURN-BUCKET-CNT(WS-CHN-NDX)
043400                     TO SEG-USER-COUNT
043500                 WRITE SEGMENT-COUNT-OUT-REC.
043600*
043700 8000-TERMINATE.
043800     DISPLAY 'USER-SEGMENTATION-REPORT PROFILES READ '
043900         WS-PROFILE-COUNT.
044000     CLOSE PROFILE-IN.
044100     CLOSE SEGMENT-OUT.
