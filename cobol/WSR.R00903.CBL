000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WEEKLY-SUMMARY-REPORT.
000300 AUTHOR.        R. OKONKWO.
000400 INSTALLATION.  RIVERBEND DATA SERVICES.
000500 DATE-WRITTEN.  08/30/1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   WEEKLY-SUMMARY-REPORT  (WSR.R00903)                         *
001100*                                                               *
001200*   A FRESH SEQUENTIAL PASS OVER PROFILE-OUT (THE MASTER AS OF  *
001300*   THE MOST RECENT PROFILE-SCORE-CALC RUN) TO PRINT THE WEEKLY *
001400*   OPERATOR SIGN-OFF REPORT -- TOTAL USER COUNT, AVERAGE       *
001500*   PROFILE SCORE, AND THE HIGH-VALUE USER COUNT AND            *
001600*   PERCENTAGE.  NO CONTROL BREAKS -- ONE AGGREGATE LINE PER    *
001700*   FIGURE.                                                     *
001800*                                                               *
001900*****************************************************************
002000*    AMENDMENT HISTORY
002100*
002200*    DATE       PROGRAMMER    REQUEST     DESCRIPTION
002300*    ---------  ------------  ----------  -----------------------
002400*    08/30/1994 R. OKONKWO    CR-0177     ORIGINAL PROGRAM.
002500*    11/09/1998 D. FENWICK    Y2K-0007    REPORT DATE LINE NOW
002600*                                         CARRIES A FULL
002700*                                         CENTURY (SEE 6200).
002800*    09/14/2007 P. ARCHULETA  CR-0455     HIGH-VALUE PERCENTAGE
002900*                                         LINE ADDED.
003000*****************************************************************
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT PROFILE-OUT  ASSIGN TO PROFOUT
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000     SELECT WEEKLY-REPORT ASSIGN TO WKLYRPT
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200*
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  PROFILE-OUT
004600     RECORDING MODE IS F.
004700     COPY UPMTIP01 REPLACING ==USER-PROFILE-MASTER-REC==
004800                          BY ==PROFILE-OUT-REC==.
004900*
005000 FD  WEEKLY-REPORT
005100     RECORDING MODE IS F.
005200 01  WEEKLY-REPORT-LINE           PIC X(80).
005300*
005400 WORKING-STORAGE SECTION.
005500 77  WS-EOF-SW                    PIC X(1)  VALUE 'N'.
005600     88  WS-EOF-YES                   VALUE 'Y'.
005700 77  WS-TOTAL-USERS                PIC 9(6) COMP VALUE ZERO.
005800 77  WS-HIGH-VALUE-USERS            PIC 9(6) COMP VALUE ZERO.
005900 77  WS-SCORE-SUM                  PIC S9(9)V99 COMP VALUE ZERO.
006000 01  WS-AVERAGE-SCORE-WRK.
006100     05  WS-AVERAGE-SCORE          PIC S9(3)V9(2) COMP-3
006200                                       VALUE ZERO.
006300     05  FILLER                    PIC X(5)  VALUE SPACES.
006400 01  WS-AVERAGE-SCORE-X REDEFINES WS-AVERAGE-SCORE-WRK.
006500     05  WS-AVERAGE-SCORE-DISP     PIC X(3).
006600     05  FILLER                    PIC X(5).
006700 01  WS-PERCENT-WRK.
006800     05  WS-HIGH-VALUE-PCT         PIC S9(3)V9(2) COMP-3
006900                                       VALUE ZERO.
007000     05  FILLER                    PIC X(5)  VALUE SPACES.
007100 01  WS-PERCENT-X REDEFINES WS-PERCENT-WRK.
007200     05  WS-HIGH-VALUE-PCT-DISP    PIC X(3).
007300     05  FILLER                    PIC X(5).
007400 01  WS-TOTAL-USERS-WRK.
007500     05  WS-TOTAL-USERS-DISP       PIC 9(6).
007600     05  FILLER                    PIC X(2)  VALUE SPACES.
007700 01  WS-TOTAL-USERS-X REDEFINES WS-TOTAL-USERS-WRK PIC X(8).
007800*
007900 01  WS-HEADING-LINE-1.
008000     05  FILLER                    PIC X(80) VALUE
008100         '=====  USER PROFILE WEEKLY REPORT  ====='.
008200 01  WS-DETAIL-LINE-1.
008300     05  FILLER                    PIC X(22) VALUE
008400         'TOTAL USERS .......... '.
008500     05  WSD1-TOTAL-USERS          PIC ZZZ,ZZ9.
008600     05  FILLER                    PIC X(51) VALUE SPACES.
008700 01  WS-DETAIL-LINE-2.
008800     05  FILLER                    PIC X(22) VALUE
008900         'AVERAGE SCORE ........ '.
009000     05  WSD2-AVERAGE-SCORE        PIC ZZ9.99.
009100     05  FILLER                    PIC X(51) VALUE SPACES.
009200 01  WS-DETAIL-LINE-3.
009300     05  FILLER                    PIC X(22) VALUE
009400         'HIGH VALUE USERS ..... '.
009500     05  WSD3-HIGH-VALUE-USERS     PIC ZZZ,ZZ9.
009600     05  FILLER                    PIC X(4)  VALUE
009700         '  ('.
009800     05  WSD3-HIGH-VALUE-PCT       PIC ZZ9.99.
009900     05  FILLER                    PIC X(5)  VALUE
010000         ' PCT)'.
010100     05  FILLER                    PIC X(42) VALUE SPACES.
010200*
010300 PROCEDURE DIVISION.
010400*
010500 0000-MAIN-CONTROL.
010600     PERFORM 1000-INITIALIZE.
010700     PERFORM 6100-ACCUMULATE-TOTALS
010800         UNTIL WS-EOF-YES.
010900     PERFORM 6200-PRINT-REPORT.
011000     PERFORM 8000-TERMINATE.
011100     STOP RUN.
011200*
011300 1000-INITIALIZE.
011400     OPEN INPUT  PROFILE-OUT.
011500     OPEN OUTPUT WEEKLY-REPORT.
011600     PERFORM 1900-READ-PROFILE-OUT.
011700*
011800 1900-READ-PROFILE-OUT.
011900     READ PROFILE-OUT
012000         AT END
012100             SET WS-EOF-YES TO TRUE.
012200*
012300 6100-ACCUMULATE-TOTALS.
012400     ADD 1 TO WS-TOTAL-USERS.
012500     ADD UPM-PROFILE-SCORE OF PROFILE-OUT-REC TO WS-SCORE-SUM.
012600     IF UPM-PROFILE-SCORE OF PROFILE-OUT-REC >= 80
012700         ADD 1 TO WS-HIGH-VALUE-USERS.
012800     PERFORM 1900-READ-PROFILE-OUT.
012900*
013000 6200-PRINT-REPORT.
013100     MOVE ZERO TO WS-AVERAGE-SCORE WS-HIGH-VALUE-PCT.
013200     IF WS-TOTAL-USERS > ZERO
013300         COMPUTE WS-AVERAGE-SCORE ROUNDED =
013400             WS-SCORE-SUM / WS-TOTAL-USERS
013500         COMPUTE WS-HIGH-VALUE-PCT ROUNDED =
013600             (WS-HIGH-VALUE-USERS / WS-TOTAL-USERS) * 100.
013700     WRITE WEEKLY-REPORT-LINE FROM WS-HEADING-LINE-1.
013800     MOVE WS-TOTAL-USERS TO WSD1-TOTAL-USERS.
013900     WRITE WEEKLY-REPORT-LINE FROM WS-DETAIL-LINE-1.
014000     MOVE WS-AVERAGE-SCORE TO WSD2-AVERAGE-SCORE.
014100     WRITE WEEKLY-REPORT-LINE FROM WS-DETAIL-LINE-2.
014200     MOVE WS-HIGH-VALUE-USERS TO WSD3-HIGH-VALUE-USERS.
014300     MOVE WS-HIGH-VALUE-PCT TO WSD3-HIGH-VALUE-PCT.
014400     WRITE WEEKLY-REPORT-LINE FROM WS-DETAIL-LINE-3.
014500*
014600 8000-TERMINATE.
014700     DISPLAY 'WEEKLY-SUMMARY-REPORT PROFILES READ    '
014800         WS-TOTAL-USERS.
014900     CLOSE PROFILE-OUT.
015000     CLOSE WEEKLY-REPORT.
