000100*****************************************************************
000200*                                                               *
000300*   REC.R00902  --  PRODUCT RECOMMENDATION OUTPUT RECORD        *
000400*   RIVERBEND DATA SERVICES  --  PROFILE SCORING SUBSYSTEM      *
000500*                                                               *
000600*****************************************************************
000700*
000800*    A RECOMMENDATION RUN WRITES ONE HEADER, ONE DETAIL ROW PER
000900*    RANKED PRODUCT, AND ONE TRAILER PER RUN, THE SAME WAY THE
001000*    OLDER TRANSFER-AGENCY BALANCING EXTRACTS DID.  THE HEADER
001100*    CARRIES THE RUN DATE AND, FOR A CONTENT-BASED RUN, THE
001200*    TARGET USER; THE TRAILER CARRIES THE ROW COUNT.
001300*
001400*****************************************************************
001500*    AMENDMENT HISTORY
001600*
001700*    DATE       PROGRAMMER    REQUEST     DESCRIPTION
001800*    ---------  ------------  ----------  -----------------------
001900*    02/14/1993 R. OKONKWO    INIT-0005   ORIGINAL LAYOUT.
002000*    11/09/1998 D. FENWICK    Y2K-0007    RUN-DTE REBUILT WITH A
002100*                                         FULL CENTURY/YEAR PAIR.
002200*    09/30/2005 P. ARCHULETA  CR-0417     ADDED THE TARGET-USER
002300*                                         FIELD TO THE HEADER
002400*                                         REDEFINE FOR CONTENT-
002500*                                         BASED RUNS.
002600*****************************************************************
002700*
002800 01  PRODUCT-RECOMMEND-OUT-REC.
002900     05  REC-RECORD-TYPE-CDE          PIC X(1).
003000         88  REC-RECORD-HEADER            VALUE 'H'.
003100         88  REC-RECORD-DETAIL            VALUE 'D'.
003200         88  REC-RECORD-TRAILER           VALUE 'T'.
003300     05  REC-DETAIL-AREA.
003400         10  REC-PRODUCT-ID            PIC X(12).
003500         10  REC-SCORE                 PIC S9(7)V9(2) COMP-3.
003600         10  REC-METHOD-CDE            PIC X(10).
003700             88  REC-METHOD-TRENDING       VALUE 'TRENDING  '.
003800             88  REC-METHOD-CONTENT        VALUE 'CONTENT   '.
003900         10  FILLER                    PIC X(20).
004000     05  REC-HEADER-AREA REDEFINES REC-DETAIL-AREA.
004100         10  REC-RUN-DTE.
004200             15  REC-RUN-CC-DTE        PIC 9(2).
004300             15  REC-RUN-YY-DTE        PIC 9(2).
004400             15  REC-RUN-MM-DTE        PIC 9(2).
004500             15  REC-RUN-DD-DTE        PIC 9(2).
004600         10  REC-TARGET-USER-ID        PIC 9(9).
004700         10  FILLER                    PIC X(30).
004800     05  REC-TRAILER-AREA REDEFINES REC-DETAIL-AREA.
004900         10  REC-TOTAL-ROWS-CNT       PIC 9(6).
005000         10  FILLER                    PIC X(41).
