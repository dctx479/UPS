000100*****************************************************************
000200*                                                               *
000300*   SEG.R00901  --  SEGMENT COUNT OUTPUT RECORD                 *
000400*   RIVERBEND DATA SERVICES  --  PROFILE SCORING SUBSYSTEM      *
000500*                                                               *
000600*****************************************************************
000700*
000800*    ONE OCCURRENCE PER NON-EMPTY SEGMENT BUCKET.  WRITTEN BY
000900*    THE USER-SEGMENTATION-REPORT RUN.  SEG-BUCKET-TYPE-CDE
001000*    TELLS WHICH OF THE THREE FIXED-RULE PASSES (RFM, SCORE
001100*    BAND, CHURN RISK) A GIVEN ROW CAME FROM SO THE THREE
001200*    REPORTS CAN SHARE ONE OUTPUT FILE.
001300*
001400*****************************************************************
001500*    AMENDMENT HISTORY
001600*
001700*    DATE       PROGRAMMER    REQUEST     DESCRIPTION
001800*    ---------  ------------  ----------  -----------------------
001900*    06/06/1992 T. MAECHLER   INIT-0004   ORIGINAL LAYOUT --
002000*                                         RFM BUCKETS ONLY.
002100*    04/18/1996 R. OKONKWO    CR-0201     ADDED SCORE-BAND AND
002200*                                         CHURN-RISK BUCKET
002300*                                         TYPES AND THE LEADING
002400*                                         BUCKET-TYPE-CDE.
002500*****************************************************************
002600*
002700 01  SEGMENT-COUNT-OUT-REC.
002800     05  SEG-BUCKET-TYPE-CDE          PIC X(3).
002900         88  SEG-BUCKET-TYPE-RFM          VALUE 'RFM'.
003000         88  SEG-BUCKET-TYPE-SCORE        VALUE 'SCR'.
003100         88  SEG-BUCKET-TYPE-CHURN        VALUE 'CHN'.
003200     05  SEG-NAME                     PIC X(24).
003300     05  SEG-USER-COUNT                PIC 9(6).
003400     05  FILLER                       PIC X(20).
