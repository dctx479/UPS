000100*****************************************************************
000200*                                                               *
000300*   UEV.TIP02  --  USER EVENT DETAIL RECORD                     *
000400*   RIVERBEND DATA SERVICES  --  PROFILE SCORING SUBSYSTEM      *
000500*                                                               *
000600*****************************************************************
000700*
000800*    ONE OCCURRENCE PER BEHAVIORAL EVENT.  MANY PER USER.
000900*    EVT-DAYS-AGO IS PRECOMPUTED BY THE UPSTREAM EXTRACT AT
001000*    THE EVENT-CAPTURE SIDE SO THIS SUBSYSTEM NEVER HAS TO DO
001100*    DATE ARITHMETIC AGAINST A MOVING "TODAY".
001200*
001300*****************************************************************
001400*    AMENDMENT HISTORY
001500*
001600*    DATE       PROGRAMMER    REQUEST     DESCRIPTION
001700*    ---------  ------------  ----------  -----------------------
001800*    09/02/1988 R. OKONKWO    INIT-0002   ORIGINAL LAYOUT.
001900*    03/02/1991 T. MAECHLER   CR-0115     ADDED EVT-WEIGHT FOR
002000*                                         THE STICKINESS TALLY.
002100*    11/09/1998 D. FENWICK    Y2K-0007    BATCH-DTE REBUILT WITH
002200*                                         A FULL CENTURY/YEAR
002300*                                         PAIR IN PLACE OF THE
002400*                                         OLD 2-DIGIT YEAR.
002500*    08/17/2004 P. ARCHULETA  CR-0402     ADDED THE SEARCH-TERM
002600*                                         REDEFINE OF THE
002700*                                         PRODUCT/CATEGORY AREA
002800*                                         FOR SEARCH EVENTS.
002900*****************************************************************
003000*
003100 01  USER-EVENT-DETAIL-REC.
003200     05  UEV-USER-ID                  PIC 9(9).
003300     05  UEV-BATCH-NUMBER              PIC 9(7).
003400     05  UEV-BATCH-DTE.
003500         10  UEV-BATCH-CC-DTE          PIC 9(2).
003600         10  UEV-BATCH-YY-DTE          PIC 9(2).
003700         10  UEV-BATCH-MM-DTE          PIC 9(2).
003800         10  UEV-BATCH-DD-DTE          PIC 9(2).
003900     05  UEV-EVENT-TYPE-CDE           PIC X(16).
004000         88  UEV-EVT-PRODUCT-VIEW         VALUE 'PRODUCT_VIEW    '.
004100         88  UEV-EVT-CATEGORY-VIEW        VALUE 'CATEGORY_VIEW   '.
004200         88  UEV-EVT-SEARCH               VALUE 'SEARCH          '.
004300         88  UEV-EVT-ADD-TO-CART          VALUE 'ADD_TO_CART     '.
004400         88  UEV-EVT-PLACE-ORDER          VALUE 'PLACE_ORDER     '.
004500         88  UEV-EVT-PAY                  VALUE 'PAY             '.
004600     05  UEV-EVENT-DETAIL-1.
004700         10  UEV-PRODUCT-ID            PIC X(12).
004800         10  UEV-CATEGORY              PIC X(20).
004900     05  UEV-EVENT-DETAIL-2 REDEFINES UEV-EVENT-DETAIL-1.
005000         10  UEV-SEARCH-TERM           PIC X(20).
005100         10  FILLER                    PIC X(12).
005200     05  UEV-AMOUNT                   PIC S9(7)V9(2) COMP-3.
005300     05  UEV-DAYS-AGO                 PIC 9(5).
005400     05  UEV-WEIGHT                   PIC S9(1)V9(2) COMP-3.
005500     05  UEV-PROCESSED-CDE            PIC X(1).
005600         88  UEV-PROCESSED-YES            VALUE 'Y'.
005700         88  UEV-PROCESSED-NO             VALUE 'N'.
005800     05  FILLER                       PIC X(15).
