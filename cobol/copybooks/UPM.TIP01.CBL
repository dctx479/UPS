000100*****************************************************************
000200*                                                               *
000300*   UPM.TIP01  --  USER PROFILE MASTER RECORD                   *
000400*   RIVERBEND DATA SERVICES  --  PROFILE SCORING SUBSYSTEM      *
000500*                                                               *
000600*****************************************************************
000700*
000800*    ONE OCCURRENCE PER USER.  CARRIES THE STORED PROFILE
000900*    ATTRIBUTES USED BY THE NIGHTLY SCORING RUN AND THE
001000*    COMPUTED PROFILE SCORE / USER TYPE WRITTEN BACK BY IT.
001100*    COPY INTO THE FILE SECTION OF ANY PROGRAM THAT READS OR
001200*    WRITES PROFILE-IN, PROFILE-OUT, OR PROFILE-MASTER.
001300*
001400*****************************************************************
001500*    AMENDMENT HISTORY
001600*
001700*    DATE       PROGRAMMER    REQUEST     DESCRIPTION
001800*    ---------  ------------  ----------  -----------------------
001900*    07/14/1987 R. OKONKWO    INIT-0001   ORIGINAL LAYOUT.
002000*    03/02/1991 T. MAECHLER   CR-0114     ADDED CONCERN-COUNT AND
002100*                                         LOYALTY-SCORE-IN FOR
002200*                                         THE STICKINESS SCORE.
002300*    11/09/1998 D. FENWICK    Y2K-0007    RETIRED 2-DIGIT-YEAR
002400*                                         FIELDS; LAST-CALC-DTE
002500*                                         NOW CARRIES A FULL
002600*                                         CENTURY/YEAR PAIR.
002700*    05/23/2003 P. ARCHULETA  CR-0389     ADDED SUB-SCORE WORK
002800*                                         AREA AND ITS DISPLAY
002900*                                         REDEFINE FOR THE AUDIT
003000*                                         EXTRACT PROGRAM.
003100*****************************************************************
003200*
003300 01  USER-PROFILE-MASTER-REC.
003400     05  UPM-USER-ID                  PIC 9(9).
003500     05  UPM-USERNAME                 PIC X(30).
003600     05  UPM-CATEGORY-COUNT           PIC 9(3).
003700     05  UPM-BRAND-COUNT              PIC 9(3).
003800     05  UPM-HAS-INFO-HABIT-CDE       PIC X(1).
003900         88  UPM-HAS-INFO-HABIT-YES       VALUE 'Y'.
004000         88  UPM-HAS-INFO-HABIT-NO        VALUE 'N'.
004100     05  UPM-HAS-DECISION-PREF-CDE    PIC X(1).
004200         88  UPM-HAS-DECISION-PREF-YES    VALUE 'Y'.
004300         88  UPM-HAS-DECISION-PREF-NO     VALUE 'N'.
004400     05  UPM-DECISION-PREF-PRICE-CDE  PIC X(1).
004500         88  UPM-DEC-PREF-PRICE-YES       VALUE 'Y'.
004600     05  UPM-DECISION-PREF-QUAL-CDE   PIC X(1).
004700         88  UPM-DEC-PREF-QUALITY-YES     VALUE 'Y'.
004800     05  UPM-PREFERENCE-AVG           PIC S9(3)V9(2) COMP-3.
004900     05  UPM-PROFILE-QUALITY-CDE      PIC X(6).
005000         88  UPM-PROFILE-QUALITY-HIGH     VALUE 'HIGH  '.
005100         88  UPM-PROFILE-QUALITY-MEDIUM   VALUE 'MEDIUM'.
005200     05  UPM-CONCERN-COUNT            PIC 9(3).
005300     05  UPM-LOYALTY-SCORE-IN         PIC S9(3)V9(2) COMP-3.
005400     05  UPM-PROFILE-SCORE            PIC S9(3)V9(2) COMP-3.
005500     05  UPM-USER-TYPE-CDE            PIC X(12).
005600         88  UPM-USER-TYPE-HIGH-VALUE     VALUE 'HIGH-VALUE  '.
005700         88  UPM-USER-TYPE-ACTIVE         VALUE 'ACTIVE      '.
005800         88  UPM-USER-TYPE-POTENTIAL      VALUE 'POTENTIAL   '.
005900         88  UPM-USER-TYPE-NORMAL         VALUE 'NORMAL      '.
006000         88  UPM-USER-TYPE-NEW            VALUE 'NEW         '.
006100     05  UPM-STRATEGY-CDE             PIC X(12).
006200         88  UPM-STRATEGY-HIGH-VALUE      VALUE 'HIGH-VALUE  '.
006300         88  UPM-STRATEGY-ACTIVE          VALUE 'ACTIVE      '.
006400         88  UPM-STRATEGY-POTENTIAL       VALUE 'POTENTIAL   '.
006500         88  UPM-STRATEGY-DEFAULT         VALUE 'DEFAULT     '.
006600     05  UPM-SUB-SCORES.
006700         10  UPM-DIGITAL-SCORE        PIC S9(3)V9(2) COMP-3.
006800         10  UPM-VALUE-SCORE          PIC S9(3)V9(2) COMP-3.
006900         10  UPM-STICKINESS-SCORE     PIC S9(3)V9(2) COMP-3.
007000     05  UPM-SUB-SCORES-X REDEFINES UPM-SUB-SCORES.
007100         10  UPM-DIGITAL-SCORE-X      PIC X(3).
007200         10  UPM-VALUE-SCORE-X        PIC X(3).
007300         10  UPM-STICKINESS-SCORE-X   PIC X(3).
007400     05  UPM-LAST-CALC-DTE.
007500         10  UPM-LAST-CALC-CC-DTE     PIC 9(2).
007600         10  UPM-LAST-CALC-YY-DTE     PIC 9(2).
007700         10  UPM-LAST-CALC-MM-DTE     PIC 9(2).
007800         10  UPM-LAST-CALC-DD-DTE     PIC 9(2).
007900     05  FILLER                       PIC X(20).
