000100*****************************************************************
000200*                                                               *
000300*   UTG.TIP03  --  USER TAG DETAIL RECORD                       *
000400*   RIVERBEND DATA SERVICES  --  PROFILE SCORING SUBSYSTEM      *
000500*                                                               *
000600*****************************************************************
000700*
000800*    ONE OCCURRENCE PER TAG PER USER.  THE TAG FILE CARRIES A
000900*    ONE-LINE RUN HEADER AND A ONE-LINE TRAILER AROUND THE
001000*    DETAIL ROWS SO THE TAG-MAINTENANCE RUN CAN BE BALANCED
001100*    BY THE OPERATOR THE SAME WAY THE OLDER TRANSFER-AGENCY
001200*    JOBS WERE BALANCED.
001300*
001400*****************************************************************
001500*    AMENDMENT HISTORY
001600*
001700*    DATE       PROGRAMMER    REQUEST     DESCRIPTION
001800*    ---------  ------------  ----------  -----------------------
001900*    01/11/1990 T. MAECHLER   INIT-0003   ORIGINAL LAYOUT.
002000*    11/09/1998 D. FENWICK    Y2K-0007    RUN-DTE REBUILT WITH A
002100*                                         FULL CENTURY/YEAR PAIR.
002200*    05/23/2003 P. ARCHULETA  CR-0390     ADDED HEADER/TRAILER
002300*                                         REDEFINES OF THE
002400*                                         DETAIL AREA FOR RUN
002500*                                         BALANCING.
002600*****************************************************************
002700*
002800 01  USER-TAG-DETAIL-REC.
002900     05  UTG-RECORD-TYPE-CDE          PIC X(1).
003000         88  UTG-RECORD-HEADER            VALUE 'H'.
003100         88  UTG-RECORD-DETAIL            VALUE 'D'.
003200         88  UTG-RECORD-TRAILER           VALUE 'T'.
003300     05  UTG-BATCH-AREA.
003400         10  UTG-USER-ID               PIC 9(9).
003500         10  UTG-TAG-NAME              PIC X(30).
003600         10  UTG-TAG-CATEGORY          PIC X(20).
003700         10  UTG-TAG-WEIGHT            PIC S9(1)V9(2) COMP-3.
003800         10  UTG-EXPIRE-DAYS           PIC 9(5).
003900         10  UTG-UPDATED-SEQ           PIC 9(5).
004000         10  UTG-ACTIVE-CDE            PIC X(1).
004100             88  UTG-ACTIVE-YES            VALUE 'Y'.
004200             88  UTG-ACTIVE-NO             VALUE 'N'.
004300         10  FILLER                    PIC X(9).
004400     05  UTG-HEADER-AREA REDEFINES UTG-BATCH-AREA.
004500         10  UTG-RUN-DTE.
004600             15  UTG-RUN-CC-DTE        PIC 9(2).
004700             15  UTG-RUN-YY-DTE        PIC 9(2).
004800             15  UTG-RUN-MM-DTE        PIC 9(2).
004900             15  UTG-RUN-DD-DTE        PIC 9(2).
005000         10  FILLER                    PIC X(73).
005100     05  UTG-TRAILER-AREA REDEFINES UTG-BATCH-AREA.
005200         10  UTG-TOTAL-TAG-COUNT       PIC 9(9).
005300         10  FILLER                    PIC X(72).
